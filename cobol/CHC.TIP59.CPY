000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. CHC-CREDIT-CARD-LAYOUT.
000300       AUTHOR. D SANTIAGO.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 08/06/1992.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    CHC.TIP59  -  CHASE CREDIT-CARD EXTRACT LAYOUT              *
001100      *                                                               *
001200      *    THIS MEMBER DESCRIBES THE FIXED-FORMAT RECORD RECEIVED     *
001300      *    FROM THE CHASE CREDIT-CARD NIGHTLY DOWNLOAD.  UNLIKE THE   *
001400      *    CHECKING FEED (SEE CHK.TIP55), THE CARD FEED CARRIES THE   *
001500      *    AMOUNT AS AN UNSIGNED MAGNITUDE - CC-TRAN-TYPE-CD MUST BE  *
001600      *    TESTED TO DETERMINE THE TRUE SIGN.  CC-CATEGORY IS THE     *
001700      *    BANK'S OWN CATEGORY GUESS AND IS NOT CARRIED FORWARD - THE *
001800      *    NIGHTLY ENRICHMENT RUN RE-CATEGORIZES EVERY RECORD FROM    *
001900      *    THE HOUSE CATEGORY-MAP TABLE (SEE CMP.TIP60).              *
002000      *****************************************************************
002100      *                     CHANGE LOG
002200      *****************************************************************
002300      * 08/06/92  DS    ORIGINAL LAYOUT - CHASE CARD FEED,        CHG08069
002400      *                HEADER/DETAIL/TRAILER PATTERN PER BANK
002500      *                SPEC REV 88.
002600      * 04/17/93  DS    ADDED CHC-MERCHANT-CAT-CD FROM BANK SPEC  CHG04179
002700      *                REV 90.
002800      * 11/02/94  RTM   ADDED CHC-CARD-LAST4 FOR MULTI-CARD       CHG11029
002900      *                HOUSEHOLDS.
003000      * 06/19/96  RTM   ADDED CHC-AUTH-CD, CHC-REF-NBR - REQUEST  RQ03390 
003100      *                3390.
003200      * 11/30/98  KP    YEAR 2000 REVIEW - DATE FIELDS ALREADY    CHG11309
003300      *                4-DIGIT CENTURY, NO CHANGE REQUIRED.
003400      *                REQUEST Y2K-0231.
003500      * 07/25/00  KP    ADDED CHC-FOREIGN-TXN-FEE-AT - REQUEST    RQ04108 
003600      *                4108.
003700      * 03/18/02  JBH   ADDED CHC-ACCT-TYPE-CD REDEFINES -        RQ05910
003800      *                5910.
003900      * 09/09/05  JBH   ADDED CHC-REWARDS-EARNED-AT - REQUEST     RQ06604 
004000      *                6604.
004100      * 04/19/11  MTS   REVIEWED FOR NIGHTLY ENRICHMENT PROJECT - RQ07702 
004200      *                RQ 7702.
004300      *****************************************************************
004400
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT CHASE-CC-IN ASSIGN TO CHASCCIN
005300               ORGANIZATION IS LINE SEQUENTIAL
005400               FILE STATUS IS CHC-FILE-STATUS.
005500
005600       DATA DIVISION.
005700       FILE SECTION.
005800       FD  CHASE-CC-IN
005900           LABEL RECORDS ARE STANDARD.
006000      *   THREE LOGICAL RECORD SHAPES SHARE ONE 177-BYTE PHYSICAL
006100      *   RECORD, DISTINGUISHED BY CHC-RECORD-TYPE-CD - ONE HEADER,
006200      *   MANY DETAILS, ONE TRAILER PER NIGHTLY FILE, PER THE BANK'S
006300      *   REV 88 FORMAT SPEC.
006400       01  CHC-CARD-RECORD.
006500           05  CHC-RECORD-TYPE-CD              PIC X(01).
006600               88  CHC-RECORD-IS-HEADER            VALUE 'H'.
006700               88  CHC-RECORD-IS-DETAIL            VALUE 'D'.
006800               88  CHC-RECORD-IS-TRAILER           VALUE 'T'.
006900      *       901-TRANS-EXTRACT ONLY PROCESSES DETAIL RECORDS -
007000      *       THE HEADER AND TRAILER ARE SKIPPED ON SIGHT.
007100           05  CHC-DETAIL-AREA.
007200               10  CHC-TRAN-DATE                PIC 9(08).
007300               10  CHC-POST-DATE                PIC 9(08).
007400               10  CHC-DESCRIPTION              PIC X(40).
007500      *           BANK'S OWN CATEGORY GUESS - SEE HEADER NOTE,
007600      *           NOT CARRIED FORWARD.
007700               10  CHC-CATEGORY                 PIC X(20).
007800               10  CHC-TRAN-TYPE-CD             PIC X(10).
007900                   88  CHC-TRAN-TYPE-DEBIT          VALUE 'DEBIT'.
008000                   88  CHC-TRAN-TYPE-CREDIT         VALUE 'CREDIT'.
008100      *           UNSIGNED MAGNITUDE - CHC-TRAN-TYPE-CD ABOVE
008200      *           TELLS 901-TRANS-EXTRACT WHICH SIGN TO APPLY.
008300               10  CHC-AMOUNT                   PIC 9(7)V99.
008400               10  CHC-MERCHANT-CAT-CD          PIC X(04).
008500               10  CHC-CARD-LAST4               PIC 9(04).
008600               10  CHC-AUTH-CD                  PIC X(06).
008700               10  CHC-REF-NBR                  PIC X(12).
008800               10  CHC-FOREIGN-TXN-FEE-AT       PIC S9(5)V99.
008900               10  CHC-REWARDS-EARNED-AT        PIC S9(5)V99.
009000               10  CHC-ACCT-TYPE-CD             PIC X(01) VALUE 'X'.
009100                   88  CHC-ACCT-IS-CREDIT           VALUE 'X'.
009200               10  FILLER                       PIC X(40).
009300      *       ONE HEADER RECORD PER FILE - CARRIES THE CYCLE DATE
009400      *       AND RUN ID THE BANK STAMPS ON EACH NIGHTLY EXTRACT.
009500           05  CHC-HEADER-AREA REDEFINES CHC-DETAIL-AREA.
009600               10  CHC-HDR-DESCRIPTION-TX       PIC X(40).
009700               10  CHC-HDR-CARD-ACCT-NBR        PIC X(16).
009800               10  CHC-HDR-CYCLE-DATE           PIC 9(08).
009900               10  CHC-HDR-RUN-ID               PIC X(08).
010000               10  FILLER                       PIC X(104).
010100      *       ONE TRAILER RECORD PER FILE - THE DEBIT/CREDIT
010200      *       TOTALS ARE NOT RECONCILED BY THIS SYSTEM, THEY ARE
010300      *       CARRIED FOR A HUMAN TO SPOT-CHECK IF NEEDED.
010400           05  CHC-TRAILER-AREA REDEFINES CHC-DETAIL-AREA.
010500               10  CHC-TLR-DESCRIPTION-TX       PIC X(25).
010600               10  CHC-TLR-RECORD-CT            PIC 9(09).
010700               10  CHC-TLR-DEBIT-TOTAL-AT       PIC S9(9)V99.
010800               10  CHC-TLR-CREDIT-TOTAL-AT      PIC S9(9)V99.
010900               10  FILLER                       PIC X(120).
011000
011100       WORKING-STORAGE SECTION.
011200      *   CHC-DETAIL-COUNT IS MAINTAINED BY 901-TRANS-EXTRACT AS IT
011300      *   READS THE FEED, SO THE TRAILER'S CHC-TLR-RECORD-CT CAN BE
011400      *   CROSS-CHECKED AGAINST WHAT WAS ACTUALLY SEEN.
011500       01  CHC-FILE-STATUS                     PIC X(02).
011600       01  CHC-RECORD-LENGTH                   PIC S9(4) COMP VALUE +177.
011700       01  CHC-DETAIL-COUNT                   PIC S9(7) COMP-3 VALUE ZERO.
011800
011900       PROCEDURE DIVISION.
012000      *   COPYBOOK-ONLY MEMBER - STUB EXISTS FOR A STANDALONE
012100      *   SYNTAX CHECK ONLY, NEVER CALLED.
012200       0000-STUB.
012300           STOP RUN.
