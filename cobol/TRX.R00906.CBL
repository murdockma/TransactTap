000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. 906-TRANS-LOAD.
000300       AUTHOR. M SUAREZ.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 04/19/2011.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    906-TRANS-LOAD                                             *
001100      *                                                               *
001200      *    STEP 6 OF THE NIGHTLY TRANSACTION RUN.  CARRIES THE OLD    *
001300      *    MASTER FORWARD UNCHANGED AND APPENDS ONLY THE ENRICHED     *
001400      *    ROWS WHOSE TR-ID DOES NOT ALREADY EXIST ON THE MASTER -    *
001500      *    THIS IS WHAT MAKES THE NIGHTLY RUN INCREMENTAL.  ALSO      *
001600      *    WORKS OUT THE DEFAULT EXTRACTION WINDOW FOR TOMORROW'S     *
001700      *    RUN - THE DAY AFTER THE LATEST DATE ON THE MASTER, OR      *
001800      *    THIRTY DAYS BACK FROM TODAY IF THE MASTER IS EMPTY.        *
001900      *                                                               *
002000      *    INPUT:   TRX-MASTER-OLD - YESTERDAY'S TRANSACTION MASTER   *
002100      *             TRX-ENRCH      - TONIGHT'S ENRICHED TRANSACTIONS  *
002200      *    OUTPUT:  TRX-MASTER-NEW - TONIGHT'S TRANSACTION MASTER     *
002300      *             CST-STATS      - LOAD-STAGE CONTROL STATISTICS    *
002400      *                                                               *
002500      *    THE OLD-MASTER-ID TABLE IS SIZED FOR 100,000 ROWS, WHICH   *
002600      *    AT CURRENT VOLUME COVERS ROUGHLY SIX YEARS OF HISTORY.     *
002700      *                                                               *
002800      *****************************************************************
002900      *                     CHANGE LOG                                *
003000      *****************************************************************
003100      * 04/19/11  MTS  ORIGINAL PROGRAM - NIGHTLY ENRICHMENT PROJERQ07702 
003200      *                REQUEST 7702.
003300      * 12/09/13  MTS  RAISED THE ID TABLE FROM 40,000 TO 100,000 RQ08760 
003400      *                ROWS AHEAD OF THE FIVE-YEAR RETENTION REVIEW.
003500      *                REQUEST 8760.
003600      * 06/14/16  DWK  ID TABLE NOW SEARCHED BY BINARY SEARCH INSTRQ00390
003700      *                OF A STRAIGHT SCAN - SEQUENTIAL SEARCH WAS
003800      *                ADDING SEVERAL MINUTES TO THE RUN.  REQUEST
003900      *                9203.  TABLE MUST BE LOADED IN TR-ID ORDER.
004000      * 02/08/19  RQV  REPLACED THE FIXED 28/30-DAY DAY-ROLLOVER  RQ09610
004100      *                MATH WITH A REAL DAYS-IN-MONTH TABLE AND LEAP-YEAR
004200      *                TEST - THE OLD LOGIC ROLLED JANUARY 30 INTO
004300      *                FEBRUARY 1 INSTEAD OF JANUARY 31. ALSO NOW WRITES
004400      *                THE COMPUTED DATE TO CST-STATS SO 907-TRANS-RPT CAN
004500      *                ACTUALLY PRINT IT, AS THE HEADER COMMENT HAD
004600      *                PROMISED SINCE THE ORIGINAL BUILD. REQUEST 9610.
004700      * 01/11/23  TCM  APPEND STEP NOW TOTALS THE INC/EXP       RQ10502
004800      *                DOLLARS OF ONLY THE ROWS IT ACTUALLY APPENDS
004900      *                TONIGHT (EXCLUDING TRANSFER PAIRS AND IGNORED
005000      *                ROWS, SAME RULE 907-TRANS-RPT USED TO APPLY) AND
005100      *                WRITES THE TWO BUCKETS OUT ON CST-STAT-AMOUNT AS
005200A     *                APPENDED-INCOME-AMT/APPENDED-EXPENSE-AMT.  THIS
005300B     *                FIELD WAS ADDED TO THE CONTROL RECORD LAYOUT
005400C     *                BACK IN 09/15/13 FOR EXACTLY THIS PURPOSE BUT
005500D     *                WAS NEVER ACTUALLY FILLED IN BY ANY STEP UNTIL
005600E     *                NOW.  907-TRANS-RPT NO LONGER RE-READS THE
005700F     *                FINAL MASTER TO GET THESE NUMBERS.  REQUEST
005800G     *                10502.
005900      *****************************************************************
006000
006100       ENVIRONMENT DIVISION.
006200       CONFIGURATION SECTION.
006300       SPECIAL-NAMES.
006400           C01 IS TOP-OF-FORM
006500           CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
006600
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900           SELECT TRX-MASTER-OLD ASSIGN TO TRXMOLD1
007000               ORGANIZATION IS SEQUENTIAL
007100               FILE STATUS IS WS-OLD-STATUS.
007200           SELECT TRX-ENRCH ASSIGN TO TRXENRC1
007300               ORGANIZATION IS SEQUENTIAL
007400               FILE STATUS IS WS-ENRCH-STATUS.
007500           SELECT TRX-MASTER-NEW ASSIGN TO TRXMNEW1
007600               ORGANIZATION IS SEQUENTIAL
007700               FILE STATUS IS WS-NEW-STATUS.
007800           SELECT CST-STATS ASSIGN TO CSTSTATS
007900               ORGANIZATION IS LINE SEQUENTIAL
008000               FILE STATUS IS WS-CST-STATUS.
008100
008200       DATA DIVISION.
008300       FILE SECTION.
008400       FD  TRX-MASTER-OLD
008500           LABEL RECORDS ARE STANDARD.
008600       01  TRM-OLD-RECORD                      PIC X(170).
008700
008800       FD  TRX-ENRCH
008900           LABEL RECORDS ARE STANDARD.
009000       01  TRM-ENRCH-RECORD                    PIC X(170).
009100
009200       FD  TRX-MASTER-NEW
009300           LABEL RECORDS ARE STANDARD.
009400       01  TRM-NEW-RECORD                      PIC X(170).
009500
009600       FD  CST-STATS
009700           LABEL RECORDS ARE STANDARD.
009800       01  CST-CONTROL-RECORD.
009900           05  CST-STAGE-CD                    PIC X(10).
010000           05  CST-SOURCE-CD                   PIC X(12).
010100           05  CST-STAT-NAME                   PIC X(20).
010200           05  CST-STAT-COUNT                  PIC S9(9) COMP-3.
010300           05  CST-STAT-AMOUNT                 PIC S9(9)V99.
010400           05  FILLER                          PIC X(02).
010500
010600       WORKING-STORAGE SECTION.
010700      *****************************************************************
010800      *   STANDARD TWO-BYTE FILE STATUS FIELDS - CHECKED ONLY BY       *
010900      *   EYE DURING ABEND REVIEW, NOT TESTED IN LINE BY THIS PROGRAM. *
011000      *****************************************************************
011100       01  WS-FILE-STATUSES.
011200           05  WS-OLD-STATUS                   PIC X(02).
011300           05  WS-ENRCH-STATUS                 PIC X(02).
011400           05  WS-NEW-STATUS                   PIC X(02).
011500           05  WS-CST-STATUS                   PIC X(02).
011600           05  FILLER                         PIC X(01).
011700
011800       01  WS-OLD-EOF-SW                       PIC X(01) VALUE 'N'.
011900           88  WS-OLD-EOF                          VALUE 'Y'.
012000       01  WS-ENRCH-EOF-SW                     PIC X(01) VALUE 'N'.
012100           88  WS-ENRCH-EOF                        VALUE 'Y'.
012200
012300      *****************************************************************
012400      *   OLD-MASTER-READ, ENRICHED-READ, APPENDED, SKIPPED-DUP AND    *
012500      *   WRITTEN ARE ALL PRINTED ON THE SUMMARY REPORT BY 907-TRANS-  *
012600      *   RPT - THE LAST ONE (MASTER-WRITTEN) SHOULD ALWAYS EQUAL THE  *
012700      *   FIRST PLUS THE THIRD (OLD-MASTER-READ PLUS APPENDED).        *
012800      *****************************************************************
012900       01  WS-COUNTERS.
013000           05  WS-OLD-READ-CT                  PIC S9(9) COMP-3 VALUE 0.
013100           05  WS-NEW-READ-CT                  PIC S9(9) COMP-3 VALUE 0.
013200           05  WS-APPENDED-CT                  PIC S9(9) COMP-3 VALUE 0.
013300           05  WS-SKIPPED-DUP-CT               PIC S9(9) COMP-3 VALUE 0.
013400           05  WS-WRITTEN-CT                   PIC S9(9) COMP-3 VALUE 0.
013500
013600      *****************************************************************
013700      *   RUNNING INCOME/EXPENSE TOTALS FOR TONIGHT'S APPENDED ROWS   *
013800      *   ONLY - TRANSFER PAIRS AND IGNORED ROWS ARE EXCLUDED, SAME   *
013900      *   RULE 907-TRANS-RPT USED TO APPLY AGAINST THE WHOLE MASTER.  *
014000      *   THESE GET HANDED ACROSS ON CST-STAT-AMOUNT SO THE SUMMARY   *
014100      *   REPORT REFLECTS TONIGHT'S DELTA, NOT THE MASTER'S LIFETIME  *
014200      *   TOTAL.                                                       *
014300      *****************************************************************
014400       01  WS-APPENDED-DOLLAR-TOTALS.
014500           05  WS-APPENDED-INCOME-TOTAL        PIC S9(9)V99 VALUE 0.
014600           05  WS-APPENDED-EXPENSE-TOTAL       PIC S9(9)V99 VALUE 0.
014700           05  FILLER                          PIC X(01).
014800
014900      *****************************************************************
015000      *   OLD-MASTER ID TABLE, LOADED IN TR-ID ORDER FOR THE BINARY   *
015100      *   SEARCH.  THE MASTER IS ALREADY IN TR-ID SEQUENCE FROM THE   *
015200      *   PRIOR RUN SO NO SORT STEP IS NEEDED HERE.                    *
015300      *****************************************************************
015400           05  FILLER                         PIC X(01).
015500       01  WS-OLD-ID-TABLE-AREA.
015600           05  WS-OLD-ID-ENTRY OCCURS 1 TO 100000 TIMES
015700                       DEPENDING ON WS-OLD-ID-COUNT
015800                       ASCENDING KEY IS WS-OLD-ID-KEY
015900                       INDEXED BY WS-OLD-ID-IDX.
016000               10  WS-OLD-ID-KEY               PIC X(16).
016100           05  FILLER                         PIC X(01).
016200       01  WS-OLD-ID-TABLE-PAD-BRK
016300                       REDEFINES WS-OLD-ID-TABLE-AREA.
016400           05  WS-OLD-ID-PAD-ENTRY OCCURS 100000 TIMES
016500                       INDEXED BY WS-OLD-PAD-IDX.
016600               10  FILLER                      PIC X(16).
016700       01  WS-OLD-ID-COUNT                     PIC S9(8) COMP VALUE 0.
016800
016900       01  WS-OLD-MAX-DATE                     PIC 9(08) VALUE 0.
017000       01  WS-OLD-MAX-DATE-BRK REDEFINES WS-OLD-MAX-DATE.
017100           05  WS-OLD-MAX-YYYY                 PIC 9(04).
017200           05  WS-OLD-MAX-MM                   PIC 9(02).
017300           05  WS-OLD-MAX-DD                   PIC 9(02).
017400
017500      *****************************************************************
017600      *   OLD-MASTER READ AREA - OLD-DATE IS PULLED OUT VIA THE        *
017700      *   REDEFINES BELOW ONLY TO TRACK THE LATEST DATE ON FILE FOR     *
017800      *   THE NEXT-RUN EXTRACTION WINDOW MATH IN 0800.                  *
017900      *****************************************************************
018000       01  WS-INBOUND-OLD.
018100           05  OLD-ID                          PIC X(16).
018200           05  FILLER                          PIC X(154).
018300       01  WS-INBOUND-OLD-DATE-BRK REDEFINES WS-INBOUND-OLD.
018400           05  FILLER                          PIC X(16).
018500           05  OLD-DATE                        PIC 9(08).
018600           05  FILLER                          PIC X(146).
018700
018800      *****************************************************************
018900      *   ENRICHED-ROW READ AREA - MATCHES THE TRM.TIP57 LAYOUT, MINUS   *
019000      *   THE META-SOURCE/META-EXPIRES WORK FIELDS THAT ARE NOT NEEDED   *
019100      *   ONCE A ROW REACHES THIS STEP.  NEW-XFER-FLAG AND NEW-IGN-FLAG  *
019200      *   ARE TESTED BY 0310 TO DECIDE WHETHER TONIGHT'S APPENDED-ROW    *
019300      *   DOLLAR TOTALS PICK THIS ROW UP.                                *
019400      *****************************************************************
019500       01  WS-INBOUND-NEW.
019600           05  NEW-ID                          PIC X(16).
019700           05  NEW-DATE                        PIC 9(08).
019800           05  NEW-AMOUNT                      PIC S9(7)V99.
019900           05  NEW-DESCRIPTION                 PIC X(40).
020000           05  NEW-ACCOUNT-TYPE                PIC X(10).
020100           05  NEW-SOURCE                      PIC X(12).
020200           05  NEW-CATEGORY                    PIC X(20).
020300           05  NEW-SUBCATEGORY                 PIC X(20).
020400           05  NEW-REC-FLAG                    PIC X(01).
020500           05  NEW-XFER-FLAG                   PIC X(01).
020600           05  NEW-INC-FLAG                    PIC X(01).
020700           05  NEW-REIMB-FLAG                  PIC X(01).
020800           05  NEW-IGN-FLAG                    PIC X(01).
020900           05  NEW-META-SERVICE                PIC X(12).
021000           05  NEW-META-COMPANY                PIC X(12).
021100           05  FILLER                          PIC X(06).
021200
021300      *****************************************************************
021400      *   SET BY THE BINARY SEARCH IN 0320 - TRUE WHEN TONIGHT'S        *
021500      *   ENRICHED ROW IS ALREADY PRESENT ON THE OLD MASTER BY TR-ID.   *
021600      *****************************************************************
021700       01  WS-SEARCH-FOUND-SW                  PIC X(01) VALUE 'N'.
021800           88  WS-SEARCH-WAS-FOUND                 VALUE 'Y'.
021900
022000       01  WS-NEXT-EXTRACT-DATE                PIC 9(08) VALUE 0.
022100       01  WS-RUN-DATE                         PIC 9(08) VALUE 0.
022200       01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
022300           05  WS-RUN-YYYY                     PIC 9(04).
022400           05  WS-RUN-MM                       PIC 9(02).
022500           05  WS-RUN-DD                       PIC 9(02).
022600
022700      *****************************************************************
022800      *   CALENDAR-DAYS TABLE FOR THE EXTRACT-DATE ROLLOVER MATH -     *
022900      *   POSITIONS 1-12 ARE JAN-DEC.  FEBRUARY IS CARRIED AS 28 AND   *
023000      *   BUMPED TO 29 BY 0820-TEST-LEAP-YEAR WHEN THE MASTER'S LATEST *
023100      *   YEAR IS A LEAP YEAR.                                         *
023200      *****************************************************************
023300       01  WS-DAYS-IN-MONTH-VALUES.
023400           05  FILLER                          PIC 9(02) VALUE 31.
023500           05  FILLER                          PIC 9(02) VALUE 28.
023600           05  FILLER                          PIC 9(02) VALUE 31.
023700           05  FILLER                          PIC 9(02) VALUE 30.
023800           05  FILLER                          PIC 9(02) VALUE 31.
023900           05  FILLER                          PIC 9(02) VALUE 30.
024000           05  FILLER                          PIC 9(02) VALUE 31.
024100           05  FILLER                          PIC 9(02) VALUE 31.
024200           05  FILLER                          PIC 9(02) VALUE 30.
024300           05  FILLER                          PIC 9(02) VALUE 31.
024400           05  FILLER                          PIC 9(02) VALUE 30.
024500           05  FILLER                          PIC 9(02) VALUE 31.
024600       01  WS-DAYS-IN-MONTH-TABLE
024700                       REDEFINES WS-DAYS-IN-MONTH-VALUES.
024800           05  WS-DAYS-IN-MONTH OCCURS 12 TIMES
024900                       INDEXED BY WS-DIM-IDX   PIC 9(02).
025000
025100       01  WS-CURRENT-MONTH-DAYS               PIC 9(02) VALUE 0.
025200       01  WS-LEAP-YEAR-SW                     PIC X(01) VALUE 'N'.
025300           88  WS-IS-LEAP-YEAR                     VALUE 'Y'.
025400       01  WS-YEAR-QUOTIENT                    PIC S9(04) COMP VALUE 0.
025500       01  WS-YEAR-REMAINDER                   PIC S9(04) COMP VALUE 0.
025600
025700       PROCEDURE DIVISION.
025800      *****************************************************************
025900      *   TRX-MASTER-OLD IS OPENED TWICE - ONCE TO BUILD THE ID TABLE   *
026000      *   (0100), THEN CLOSED AND REOPENED TO COPY IT FORWARD (0200)    *
026100      *   SINCE THIS SYSTEM HAS NO WAY TO REWIND A SEQUENTIAL FILE.     *
026200      *****************************************************************
026300       0000-MAIN-LINE.
026400           OPEN INPUT TRX-MASTER-OLD.
026500           OPEN INPUT TRX-ENRCH.
026600           OPEN OUTPUT TRX-MASTER-NEW.
026700           OPEN EXTEND CST-STATS.
026800           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
026900           PERFORM 0100-LOAD-OLD-ID-TABLE THRU 0100-EXIT.
027000           CLOSE TRX-MASTER-OLD.
027100           OPEN INPUT TRX-MASTER-OLD.
027200           PERFORM 0200-COPY-OLD-MASTER-FORWARD THRU 0200-EXIT.
027300           PERFORM 0300-APPEND-NEW-ROWS THRU 0300-EXIT.
027400           PERFORM 0800-COMPUTE-NEXT-EXTRACT-DATE THRU 0800-EXIT.
027500           PERFORM 0900-WRITE-CONTROL-STATS THRU 0900-EXIT.
027600           CLOSE TRX-MASTER-OLD TRX-ENRCH TRX-MASTER-NEW CST-STATS.
027700           STOP RUN.
027800
027900      *****************************************************************
028000      *   FIRST PASS OVER THE OLD MASTER - BUILD THE ID TABLE AND      *
028100      *   TRACK THE LATEST TRANSACTION DATE SEEN.                      *
028200      *****************************************************************
028300       0100-LOAD-OLD-ID-TABLE.
028400           MOVE 'N' TO WS-OLD-EOF-SW.
028500           READ TRX-MASTER-OLD INTO WS-INBOUND-OLD
028600               AT END MOVE 'Y' TO WS-OLD-EOF-SW.
028700           PERFORM 0110-LOAD-ONE-ID THRU 0110-EXIT
028800               UNTIL WS-OLD-EOF.
028900       0100-EXIT.
029000           EXIT.
029100
029200       0110-LOAD-ONE-ID.
029300           ADD 1 TO WS-OLD-READ-CT.
029400           ADD 1 TO WS-OLD-ID-COUNT.
029500           SET WS-OLD-ID-IDX TO WS-OLD-ID-COUNT.
029600           MOVE OLD-ID TO WS-OLD-ID-KEY (WS-OLD-ID-IDX).
029700           IF OLD-DATE > WS-OLD-MAX-DATE
029800               MOVE OLD-DATE TO WS-OLD-MAX-DATE
029900           END-IF.
030000           READ TRX-MASTER-OLD INTO WS-INBOUND-OLD
030100               AT END MOVE 'Y' TO WS-OLD-EOF-SW.
030200       0110-EXIT.
030300           EXIT.
030400
030500      *****************************************************************
030600      *   COPY EVERY OLD MASTER ROW FORWARD UNCHANGED.                 *
030700      *****************************************************************
030800       0200-COPY-OLD-MASTER-FORWARD.
030900           MOVE 'N' TO WS-OLD-EOF-SW.
031000           READ TRX-MASTER-OLD
031100               AT END MOVE 'Y' TO WS-OLD-EOF-SW.
031200           PERFORM 0210-COPY-ONE-ROW THRU 0210-EXIT
031300               UNTIL WS-OLD-EOF.
031400       0200-EXIT.
031500           EXIT.
031600
031700       0210-COPY-ONE-ROW.
031800           MOVE TRM-OLD-RECORD TO TRM-NEW-RECORD.
031900           WRITE TRM-NEW-RECORD.
032000           ADD 1 TO WS-WRITTEN-CT.
032100           READ TRX-MASTER-OLD
032200               AT END MOVE 'Y' TO WS-OLD-EOF-SW.
032300       0210-EXIT.
032400           EXIT.
032500
032600      *****************************************************************
032700      *   APPEND ONLY THE ENRICHED ROWS WHOSE ID IS NOT ALREADY ON    *
032800      *   THE OLD MASTER - THIS IS THE INCREMENTAL LOAD.               *
032900      *****************************************************************
033000       0300-APPEND-NEW-ROWS.
033100           MOVE 'N' TO WS-ENRCH-EOF-SW.
033200           READ TRX-ENRCH INTO WS-INBOUND-NEW
033300               AT END MOVE 'Y' TO WS-ENRCH-EOF-SW.
033400           PERFORM 0310-APPEND-ONE-ROW THRU 0310-EXIT
033500               UNTIL WS-ENRCH-EOF.
033600       0300-EXIT.
033700           EXIT.
033800
033900       0310-APPEND-ONE-ROW.
034000           ADD 1 TO WS-NEW-READ-CT.
034100           PERFORM 0320-BINARY-SEARCH-OLD-ID THRU 0320-EXIT.
034200           IF WS-SEARCH-WAS-FOUND
034300               ADD 1 TO WS-SKIPPED-DUP-CT
034400           ELSE
034500               MOVE TRM-ENRCH-RECORD TO TRM-NEW-RECORD
034600               WRITE TRM-NEW-RECORD
034700               ADD 1 TO WS-WRITTEN-CT
034800               ADD 1 TO WS-APPENDED-CT
034900               IF NEW-XFER-FLAG NOT = 'Y' AND NEW-IGN-FLAG NOT = 'Y'
035000                   IF NEW-AMOUNT > 0
035100                       ADD NEW-AMOUNT TO WS-APPENDED-INCOME-TOTAL
035200                   ELSE
035300                       ADD NEW-AMOUNT TO WS-APPENDED-EXPENSE-TOTAL
035400                   END-IF
035500               END-IF
035600           END-IF.
035700           READ TRX-ENRCH INTO WS-INBOUND-NEW
035800               AT END MOVE 'Y' TO WS-ENRCH-EOF-SW.
035900       0310-EXIT.
036000           EXIT.
036100
036200       0320-BINARY-SEARCH-OLD-ID.
036300           MOVE 'N' TO WS-SEARCH-FOUND-SW.
036400           IF WS-OLD-ID-COUNT > 0
036500               SEARCH ALL WS-OLD-ID-ENTRY
036600                   AT END MOVE 'N' TO WS-SEARCH-FOUND-SW
036700                   WHEN WS-OLD-ID-KEY (WS-OLD-ID-IDX) = NEW-ID
036800                       MOVE 'Y' TO WS-SEARCH-FOUND-SW
036900           END-IF.
037000       0320-EXIT.
037100           EXIT.
037200
037300      *****************************************************************
037400      *   DEFAULT NEXT-RUN EXTRACTION WINDOW - LATEST MASTER DATE      *
037500      *   PLUS ONE DAY, OR THIRTY DAYS BACK FROM TODAY WHEN THE        *
037600      *   MASTER IS EMPTY.  WRITTEN TO THE CONTROL FILE AS A COUNT     *
037700      *   SO 907-TRANS-RPT CAN PRINT IT ON THE SUMMARY.                *
037800      *****************************************************************
037900       0800-COMPUTE-NEXT-EXTRACT-DATE.
038000           IF WS-OLD-ID-COUNT = 0
038100               MOVE WS-RUN-YYYY TO WS-OLD-MAX-YYYY
038200               MOVE WS-RUN-MM TO WS-OLD-MAX-MM
038300               MOVE WS-RUN-DD TO WS-OLD-MAX-DD
038400               SUBTRACT 30 FROM WS-OLD-MAX-DD
038500               IF WS-OLD-MAX-DD < 1
038600                   SUBTRACT 1 FROM WS-OLD-MAX-MM
038700                   IF WS-OLD-MAX-MM < 1
038800                       MOVE 12 TO WS-OLD-MAX-MM
038900                       SUBTRACT 1 FROM WS-OLD-MAX-YYYY
039000                   END-IF
039100                   PERFORM 0810-GET-MONTH-DAYS THRU 0810-EXIT
039200                   ADD WS-CURRENT-MONTH-DAYS TO WS-OLD-MAX-DD
039300               END-IF
039400               MOVE WS-OLD-MAX-DATE TO WS-NEXT-EXTRACT-DATE
039500           ELSE
039600               PERFORM 0810-GET-MONTH-DAYS THRU 0810-EXIT
039700               ADD 1 TO WS-OLD-MAX-DD
039800               IF WS-OLD-MAX-DD > WS-CURRENT-MONTH-DAYS
039900                   MOVE 1 TO WS-OLD-MAX-DD
040000                   ADD 1 TO WS-OLD-MAX-MM
040100                   IF WS-OLD-MAX-MM > 12
040200                       MOVE 1 TO WS-OLD-MAX-MM
040300                       ADD 1 TO WS-OLD-MAX-YYYY
040400                   END-IF
040500               END-IF
040600               MOVE WS-OLD-MAX-DATE TO WS-NEXT-EXTRACT-DATE
040700           END-IF.
040800       0800-EXIT.
040900           EXIT.
041000
041100      *****************************************************************
041200      *   LOOK UP HOW MANY DAYS ARE IN WS-OLD-MAX-MM/WS-OLD-MAX-YYYY - *
041300      *   CALLED BOTH BEFORE THE BORROW (PREVIOUS MONTH, GOING BACK)   *
041400      *   AND BEFORE THE CARRY (CURRENT MONTH, GOING FORWARD).         *
041500      *****************************************************************
041600       0810-GET-MONTH-DAYS.
041700           SET WS-DIM-IDX TO WS-OLD-MAX-MM.
041800           MOVE WS-DAYS-IN-MONTH (WS-DIM-IDX) TO WS-CURRENT-MONTH-DAYS.
041900           IF WS-OLD-MAX-MM = 2
042000               PERFORM 0820-TEST-LEAP-YEAR THRU 0820-EXIT
042100               IF WS-IS-LEAP-YEAR
042200                   MOVE 29 TO WS-CURRENT-MONTH-DAYS
042300               END-IF
042400           END-IF.
042500       0810-EXIT.
042600           EXIT.
042700
042800      *****************************************************************
042900      *   STANDARD LEAP-YEAR TEST - DIVISIBLE BY 400 IS ALWAYS A LEAP  *
043000      *   YEAR, DIVISIBLE BY 100 BUT NOT 400 NEVER IS, OTHERWISE       *
043100      *   DIVISIBLE BY 4 IS A LEAP YEAR.                                *
043200      *****************************************************************
043300       0820-TEST-LEAP-YEAR.
043400           MOVE 'N' TO WS-LEAP-YEAR-SW.
043500           DIVIDE WS-OLD-MAX-YYYY BY 400 GIVING WS-YEAR-QUOTIENT
043600               REMAINDER WS-YEAR-REMAINDER.
043700           IF WS-YEAR-REMAINDER = 0
043800               MOVE 'Y' TO WS-LEAP-YEAR-SW
043900           ELSE
044000               DIVIDE WS-OLD-MAX-YYYY BY 100 GIVING WS-YEAR-QUOTIENT
044100                   REMAINDER WS-YEAR-REMAINDER
044200               IF WS-YEAR-REMAINDER NOT = 0
044300                   DIVIDE WS-OLD-MAX-YYYY BY 4 GIVING WS-YEAR-QUOTIENT
044400                       REMAINDER WS-YEAR-REMAINDER
044500                   IF WS-YEAR-REMAINDER = 0
044600                       MOVE 'Y' TO WS-LEAP-YEAR-SW
044700                   END-IF
044800               END-IF
044900           END-IF.
045000       0820-EXIT.
045100           EXIT.
045200
045300       0900-WRITE-CONTROL-STATS.
045400           MOVE 'LOAD' TO CST-STAGE-CD.
045500           MOVE SPACES TO CST-SOURCE-CD.
045600           MOVE 'OLD-MASTER-READ' TO CST-STAT-NAME.
045700           MOVE WS-OLD-READ-CT TO CST-STAT-COUNT.
045800           WRITE CST-CONTROL-RECORD.
045900           MOVE 'ENRICHED-READ' TO CST-STAT-NAME.
046000           MOVE WS-NEW-READ-CT TO CST-STAT-COUNT.
046100           WRITE CST-CONTROL-RECORD.
046200           MOVE 'APPENDED' TO CST-STAT-NAME.
046300           MOVE WS-APPENDED-CT TO CST-STAT-COUNT.
046400           WRITE CST-CONTROL-RECORD.
046500           MOVE 'SKIPPED-ALREADY-ON-FILE' TO CST-STAT-NAME.
046600           MOVE WS-SKIPPED-DUP-CT TO CST-STAT-COUNT.
046700           WRITE CST-CONTROL-RECORD.
046800           MOVE 'MASTER-WRITTEN' TO CST-STAT-NAME.
046900           MOVE WS-WRITTEN-CT TO CST-STAT-COUNT.
047000           WRITE CST-CONTROL-RECORD.
047100           MOVE 'NEXT-EXTRACT-DT' TO CST-STAT-NAME.
047200           MOVE WS-NEXT-EXTRACT-DATE TO CST-STAT-COUNT.
047300           WRITE CST-CONTROL-RECORD.
047400           MOVE 'APPENDED-INCOME-AMT' TO CST-STAT-NAME.
047500           MOVE 0 TO CST-STAT-COUNT.
047600           MOVE WS-APPENDED-INCOME-TOTAL TO CST-STAT-AMOUNT.
047700           WRITE CST-CONTROL-RECORD.
047800           MOVE 'APPENDED-EXPENSE-AMT' TO CST-STAT-NAME.
047900           MOVE WS-APPENDED-EXPENSE-TOTAL TO CST-STAT-AMOUNT.
048000           WRITE CST-CONTROL-RECORD.
048100       0900-EXIT.
048200           EXIT.
