000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. 904-TRANS-CATG.
000300       AUTHOR. M SUAREZ.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 04/19/2011.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    904-TRANS-CATG                                             *
001100      *                                                               *
001200      *    STEP 4 OF THE NIGHTLY TRANSACTION RUN.  LOADS THE HOUSE    *
001300      *    CATEGORY-MAP TABLE (CMP.TIP60) INTO WORKING STORAGE AND    *
001400      *    WALKS THE DEDUPED TRANSACTION FILE, ASSIGNING TR-CATEGORY  *
001500      *    AND TR-SUBCATEGORY BY THE FIRST PATTERN THAT MATCHES AS A  *
001600      *    SUBSTRING OF THE DESCRIPTION.  ROWS THAT MATCH NOTHING GET *
001700      *    THE DEFAULT CATEGORY OF UNCATEGORIZED.                     *
001800      *                                                               *
001900      *    INPUT:   TRX-DEDUP     - DEDUPED, TRANSFER-FLAGGED FILE    *
002000      *             CATEGORY-MAP-IN - PATTERN/CATEGORY/SUBCATEGORY    *
002100      *    OUTPUT:  TRX-CATG      - CATEGORIZED TRANSACTION FILE      *
002200      *             CST-STATS     - CATEGORIZE-STAGE STATISTICS       *
002300      *                                                               *
002400      *****************************************************************
002500      *                     CHANGE LOG                                *
002600      *****************************************************************
002700      * 04/19/11  MTS  ORIGINAL PROGRAM - NIGHTLY ENRICHMENT PROJERQ07702 
002800      *                REQUEST 7702.
002900      * 02/28/13  MTS  MATCH IS NOW CASE-INSENSITIVE - THE MAP TABRQ08210 
003000      *                HELD MIXED-CASE PATTERNS FROM A HAND EDIT AND
003100      *                MISSED HALF THE GROCERY ROWS.  REQUEST 8210.
003200      * 06/19/17  RQV  DEFAULT CATEGORY CHANGED FROM SPACES TO THERQ09505
003300      *                LITERAL UNCATEGORIZED - REQUEST 9505.
003400      * 03/14/19  TCM  PRE-CATEGORIZED ROWS COMING IN WITH A      RQ09810
003500      *                NON-BLANK CATEGORY ARE NOW LEFT ALONE - THE
003600      *                UNCATEGORIZED DEFAULT AND THE TABLE SCAN WERE
003700      *                OVERWRITING THEM EVERY NIGHT, WHICH NEVER SHOWED UP
003800      *                ONLY BECAUSE NOTHING UPSTREAM SETS A CATEGORY YET.
003900      *                REQUEST 9810.
004000      *****************************************************************
004100
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM
004600           CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
004700
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT TRX-DEDUP ASSIGN TO TRXDEDU1
005100               ORGANIZATION IS SEQUENTIAL
005200               FILE STATUS IS WS-DEDUP-STATUS.
005300           SELECT CATEGORY-MAP-IN ASSIGN TO CATMAPIN
005400               ORGANIZATION IS LINE SEQUENTIAL
005500               FILE STATUS IS WS-CATMAP-STATUS.
005600           SELECT TRX-CATG ASSIGN TO TRXCATG1
005700               ORGANIZATION IS SEQUENTIAL
005800               FILE STATUS IS WS-CATG-STATUS.
005900           SELECT CST-STATS ASSIGN TO CSTSTATS
006000               ORGANIZATION IS LINE SEQUENTIAL
006100               FILE STATUS IS WS-CST-STATUS.
006200
006300       DATA DIVISION.
006400       FILE SECTION.
006500       FD  TRX-DEDUP
006600           LABEL RECORDS ARE STANDARD.
006700       01  TRM-DEDUP-RECORD                    PIC X(170).
006800
006900       FD  CATEGORY-MAP-IN
007000           LABEL RECORDS ARE STANDARD.
007100       01  CMP-CATEGORY-MAP-RECORD.
007200           05  CM-PATTERN                      PIC X(20).
007300           05  CM-CATEGORY                     PIC X(20).
007400           05  CM-SUBCATEGORY                  PIC X(20).
007500
007600       FD  TRX-CATG
007700           LABEL RECORDS ARE STANDARD.
007800       01  TRM-CATG-RECORD                     PIC X(170).
007900
008000       FD  CST-STATS
008100           LABEL RECORDS ARE STANDARD.
008200       01  CST-CONTROL-RECORD.
008300           05  CST-STAGE-CD                    PIC X(10).
008400           05  CST-SOURCE-CD                   PIC X(12).
008500           05  CST-STAT-NAME                   PIC X(20).
008600           05  CST-STAT-COUNT                  PIC S9(9) COMP-3.
008700           05  CST-STAT-AMOUNT                 PIC S9(9)V99.
008800           05  FILLER                          PIC X(02).
008900
009000       WORKING-STORAGE SECTION.
009100       01  WS-FILE-STATUSES.
009200           05  WS-DEDUP-STATUS                 PIC X(02).
009300           05  WS-CATMAP-STATUS                PIC X(02).
009400           05  WS-CATG-STATUS                  PIC X(02).
009500           05  WS-CST-STATUS                   PIC X(02).
009600           05  FILLER                         PIC X(01).
009700
009800      *   TWO SEPARATE END-OF-FILE SWITCHES SINCE THE CATEGORY MAP
009900      *   IS FULLY LOADED AND CLOSED BEFORE THE TRANSACTION FILE
010000      *   IS EVEN OPENED FOR THE REAL PASS.
010100       01  WS-EOF-SW                           PIC X(01) VALUE 'N'.
010200           88  WS-EOF                              VALUE 'Y'.
010300       01  WS-MAP-EOF-SW                       PIC X(01) VALUE 'N'.
010400           88  WS-MAP-EOF                          VALUE 'Y'.
010500
010600      *   FEED 0900-WRITE-CONTROL-STATS - WS-MATCHED-CT PLUS
010700      *   WS-UNCATEGORIZED-CT ALWAYS EQUALS WS-READ-CT SINCE EVERY
010800      *   ROW TAKES ONE PATH OR THE OTHER.
010900       01  WS-COUNTERS.
011000           05  WS-READ-CT                      PIC S9(9) COMP-3 VALUE 0.
011100           05  WS-MATCHED-CT                   PIC S9(9) COMP-3 VALUE 0.
011200           05  WS-UNCATEGORIZED-CT             PIC S9(9) COMP-3 VALUE 0.
011300           05  FILLER                         PIC X(01).
011400
011500       01  WS-MAP-COUNT                        PIC S9(4) COMP VALUE 0.
011600
011700      *****************************************************************
011800      *   IN-MEMORY CATEGORY TABLE - RESTATEMENT OF CMP.TIP60'S        *
011900      *   CMP-CATEGORY-TABLE VIEW FOR THIS PROGRAM'S OWN USE.          *
012000      *****************************************************************
012100       01  WS-CATEGORY-TABLE-AREA.
012200           05  WS-CAT-ENTRY OCCURS 500 TIMES INDEXED BY WS-CAT-IDX.
012300               10  WCT-PATTERN                 PIC X(20).
012400               10  WCT-CATEGORY                PIC X(20).
012500               10  WCT-SUBCATEGORY             PIC X(20).
012600           05  FILLER                         PIC X(01).
012700      *   WCK-PATTERN-UPPER IS THE ONLY REDEFINES ACTUALLY WALKED
012800      *   BY THIS PROGRAM - 0110-LOAD-ONE-MAP-ROW BUILDS IT ONCE AT
012900      *   LOAD TIME SO 0210-TEST-ONE-PATTERN NEVER HAS TO UPPERCASE
013000      *   THE SAME PATTERN TWICE IN A NIGHT'S RUN.
013100       01  WS-CATEGORY-TABLE-KEY-BRK
013200                       REDEFINES WS-CATEGORY-TABLE-AREA.
013300           05  WS-CAT-KEY-ENTRY OCCURS 500 TIMES
013400                               INDEXED BY WS-CATKEY-IDX.
013500               10  WCK-PATTERN-UPPER           PIC X(20).
013600               10  FILLER                      PIC X(40).
013700      *   NOT REFERENCED TODAY - CARRIED OVER FROM AN EARLIER
013800      *   DRAFT THAT UPPERCASED THE CATEGORY NAME ITSELF FOR A
013900      *   CASE-INSENSITIVE REPORT SORT THAT WAS NEVER BUILT.
014000       01  WS-CATEGORY-TABLE-CAT-BRK
014100                       REDEFINES WS-CATEGORY-TABLE-AREA.
014200           05  WS-CAT-NAME-ENTRY OCCURS 500 TIMES
014300                               INDEXED BY WS-CATNM-IDX.
014400               10  FILLER                      PIC X(20).
014500               10  WCN-CATEGORY-UPPER          PIC X(20).
014600               10  FILLER                      PIC X(20).
014700
014800      *   SAME STATUS AS THE CAT-BRK VIEW ABOVE - UNUSED TODAY,
014900      *   KEPT FOR THE SAME ABANDONED REPORT-SORT IDEA.
015000       01  WS-CATEGORY-TABLE-SUB-BRK
015100                       REDEFINES WS-CATEGORY-TABLE-AREA.
015200           05  WS-CAT-SUB-ENTRY OCCURS 500 TIMES
015300                               INDEXED BY WS-CATSUB-IDX.
015400               10  FILLER                      PIC X(40).
015500               10  WCS-SUBCATEGORY-UPPER       PIC X(20).
015600
015700       01  WS-INBOUND-RECORD.
015800           05  IN-ID                           PIC X(16).
015900           05  IN-DATE                         PIC 9(08).
016000           05  IN-AMOUNT                       PIC S9(7)V99.
016100           05  IN-DESCRIPTION                  PIC X(40).
016200           05  IN-ACCOUNT-TYPE                 PIC X(10).
016300           05  IN-SOURCE                       PIC X(12).
016400           05  IN-CATEGORY                     PIC X(20).
016500           05  IN-SUBCATEGORY                  PIC X(20).
016600           05  IN-REC-FLAG                     PIC X(01).
016700           05  IN-XFER-FLAG                    PIC X(01).
016800           05  IN-INC-FLAG                     PIC X(01).
016900           05  IN-REIMB-FLAG                   PIC X(01).
017000           05  IN-IGN-FLAG                     PIC X(01).
017100           05  IN-META-SERVICE                 PIC X(12).
017200           05  IN-META-COMPANY                 PIC X(12).
017300           05  FILLER                          PIC X(06).
017400
017500       01  WS-DESC-UPPER                       PIC X(40).
017600       01  WS-PATTERN-UPPER                    PIC X(20).
017700       01  WS-PATTERN-LEN                      PIC S9(4) COMP.
017800       01  WS-SCAN-START                       PIC S9(4) COMP.
017900       01  WS-MATCH-FOUND-SW                   PIC X(01) VALUE 'N'.
018000           88  WS-MATCH-WAS-FOUND                  VALUE 'Y'.
018100
018200       PROCEDURE DIVISION.
018300      *****************************************************************
018400      *   THE MAP IS FULLY LOADED AND THE FILE CLOSED BEFORE THE      *
018500      *   FIRST TRANSACTION IS EVEN READ - 500 ENTRIES COMFORTABLY    *
018600      *   FIT IN WORKING STORAGE SO THERE IS NO NEED TO REREAD IT.    *
018700      *****************************************************************
018800       0000-MAIN-LINE.
018900           OPEN INPUT TRX-DEDUP.
019000           OPEN INPUT CATEGORY-MAP-IN.
019100           OPEN OUTPUT TRX-CATG.
019200           OPEN EXTEND CST-STATS.
019300           PERFORM 0100-LOAD-CATEGORY-MAP THRU 0100-EXIT.
019400           CLOSE CATEGORY-MAP-IN.
019500           READ TRX-DEDUP INTO WS-INBOUND-RECORD
019600               AT END MOVE 'Y' TO WS-EOF-SW.
019700           PERFORM 0200-CATEGORIZE-ONE-ROW THRU 0200-EXIT
019800               UNTIL WS-EOF.
019900           PERFORM 0900-WRITE-CONTROL-STATS THRU 0900-EXIT.
020000           CLOSE TRX-DEDUP TRX-CATG CST-STATS.
020100           STOP RUN.
020200
020300      *****************************************************************
020400      *   LOAD THE CATEGORY-MAP FILE INTO THE WORKING TABLE, KEEPING   *
020500      *   AN UPPERCASE COPY OF THE PATTERN FOR THE CASE-INSENSITIVE    *
020600      *   COMPARE.                                                     *
020700      *****************************************************************
020800       0100-LOAD-CATEGORY-MAP.
020900           READ CATEGORY-MAP-IN
021000               AT END MOVE 'Y' TO WS-MAP-EOF-SW.
021100           PERFORM 0110-LOAD-ONE-MAP-ROW THRU 0110-EXIT
021200               UNTIL WS-MAP-EOF.
021300       0100-EXIT.
021400           EXIT.
021500
021600       0110-LOAD-ONE-MAP-ROW.
021700           ADD 1 TO WS-MAP-COUNT.
021800           SET WS-CAT-IDX TO WS-MAP-COUNT.
021900           MOVE CM-PATTERN TO WCT-PATTERN (WS-CAT-IDX).
022000           MOVE CM-CATEGORY TO WCT-CATEGORY (WS-CAT-IDX).
022100           MOVE CM-SUBCATEGORY TO WCT-SUBCATEGORY (WS-CAT-IDX).
022200           SET WS-CATKEY-IDX TO WS-MAP-COUNT.
022300           MOVE CM-PATTERN TO WCK-PATTERN-UPPER (WS-CATKEY-IDX).
022400           INSPECT WCK-PATTERN-UPPER (WS-CATKEY-IDX)
022500               CONVERTING
022600               "abcdefghijklmnopqrstuvwxyz"
022700               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022800           READ CATEGORY-MAP-IN
022900               AT END MOVE 'Y' TO WS-MAP-EOF-SW.
023000       0110-EXIT.
023100           EXIT.
023200
023300      *****************************************************************
023400      *   FOR EACH TRANSACTION, UPPERCASE THE DESCRIPTION AND SCAN     *
023500      *   THE TABLE IN ORDER - FIRST PATTERN FOUND AS A SUBSTRING      *
023600      *   WINS.  NO MATCH LEAVES THE ROW UNCATEGORIZED.                *
023700      *****************************************************************
023800       0200-CATEGORIZE-ONE-ROW.
023900           ADD 1 TO WS-READ-CT.
024000           IF IN-CATEGORY = SPACES
024100               MOVE IN-DESCRIPTION TO WS-DESC-UPPER
024200               INSPECT WS-DESC-UPPER
024300                   CONVERTING
024400                   "abcdefghijklmnopqrstuvwxyz"
024500                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024600               MOVE 'N' TO WS-MATCH-FOUND-SW
024700               MOVE 'UNCATEGORIZED' TO IN-CATEGORY
024800               MOVE SPACES TO IN-SUBCATEGORY
024900      *           NOTE PER REQUEST 9810 - A ROW THAT ARRIVES
025000      *           PRE-CATEGORIZED (NON-BLANK IN-CATEGORY) FALLS
025100      *           STRAIGHT THROUGH THIS IF AND IS WRITTEN
025200      *           UNTOUCHED BELOW.  NO FEED SETS THIS TODAY.
025300               SET WS-CATKEY-IDX TO 1
025400               PERFORM 0210-TEST-ONE-PATTERN THRU 0210-EXIT
025500                   VARYING WS-CATKEY-IDX FROM 1 BY 1
025600                   UNTIL WS-CATKEY-IDX > WS-MAP-COUNT
025700                   OR WS-MATCH-WAS-FOUND
025800               IF WS-MATCH-WAS-FOUND
025900                   ADD 1 TO WS-MATCHED-CT
026000               ELSE
026100                   ADD 1 TO WS-UNCATEGORIZED-CT
026200               END-IF
026300           END-IF.
026400           MOVE WS-INBOUND-RECORD TO TRM-CATG-RECORD.
026500           WRITE TRM-CATG-RECORD.
026600           READ TRX-DEDUP INTO WS-INBOUND-RECORD
026700               AT END MOVE 'Y' TO WS-EOF-SW.
026800       0200-EXIT.
026900           EXIT.
027000
027100      *           A RIGHT-TRIMMED, BLANK PATTERN IS SKIPPED
027200      *           OUTRIGHT - AN EMPTY PATTERN WOULD OTHERWISE
027300      *           "MATCH" AT EVERY SCAN POSITION.
027400       0210-TEST-ONE-PATTERN.
027500           MOVE WCK-PATTERN-UPPER (WS-CATKEY-IDX) TO WS-PATTERN-UPPER.
027600           PERFORM 0220-PATTERN-LENGTH THRU 0220-EXIT.
027700           IF WS-PATTERN-LEN > 0
027800               MOVE 1 TO WS-SCAN-START
027900               PERFORM 0230-SCAN-ONE-POSITION THRU 0230-EXIT
028000                   VARYING WS-SCAN-START FROM 1 BY 1
028100                   UNTIL WS-SCAN-START > (41 - WS-PATTERN-LEN)
028200                   OR WS-MATCH-WAS-FOUND
028300           END-IF.
028400       0210-EXIT.
028500           EXIT.
028600
028700       0220-PATTERN-LENGTH.
028800           MOVE 20 TO WS-PATTERN-LEN.
028900           PERFORM 0225-SHRINK-PATTERN-LEN THRU 0225-EXIT
029000               UNTIL WS-PATTERN-LEN = 0
029100               OR WS-PATTERN-UPPER (WS-PATTERN-LEN:1) NOT = SPACE.
029200       0220-EXIT.
029300           EXIT.
029400
029500       0225-SHRINK-PATTERN-LEN.
029600           SUBTRACT 1 FROM WS-PATTERN-LEN.
029700       0225-EXIT.
029800           EXIT.
029900
030000      *           PATTERN AGAINST THE DESCRIPTION AT ONE STARTING
030100      *           POSITION.  THE FIRST POSITION THAT MATCHES WINS -
030200      *           NO ATTEMPT IS MADE TO FIND THE BEST OR LONGEST
030300      *           MATCH AMONG SEVERAL CANDIDATE PATTERNS.
030400       0230-SCAN-ONE-POSITION.
030500           IF WS-DESC-UPPER (WS-SCAN-START:WS-PATTERN-LEN) =
030600                   WS-PATTERN-UPPER (1:WS-PATTERN-LEN)
030700               MOVE 'Y' TO WS-MATCH-FOUND-SW
030800               MOVE WCT-CATEGORY (WS-CATKEY-IDX) TO IN-CATEGORY
030900               MOVE WCT-SUBCATEGORY (WS-CATKEY-IDX) TO IN-SUBCATEGORY
031000           END-IF.
031100       0230-EXIT.
031200           EXIT.
031300
031400      *****************************************************************
031500      *   THREE CATEGORIZE-STAGE STATISTICS ROWS - READ, MATCHED       *
031600      *   AGAINST THE TABLE, AND LEFT AT THE UNCATEGORIZED DEFAULT.    *
031700      *****************************************************************
031800       0900-WRITE-CONTROL-STATS.
031900           MOVE 'CATEGORIZE' TO CST-STAGE-CD.
032000           MOVE SPACES TO CST-SOURCE-CD.
032100           MOVE 'READ' TO CST-STAT-NAME.
032200           MOVE WS-READ-CT TO CST-STAT-COUNT.
032300           WRITE CST-CONTROL-RECORD.
032400           MOVE 'MATCHED' TO CST-STAT-NAME.
032500           MOVE WS-MATCHED-CT TO CST-STAT-COUNT.
032600           WRITE CST-CONTROL-RECORD.
032700           MOVE 'UNCATEGORIZED' TO CST-STAT-NAME.
032800           MOVE WS-UNCATEGORIZED-CT TO CST-STAT-COUNT.
032900           WRITE CST-CONTROL-RECORD.
033000       0900-EXIT.
033100           EXIT.
