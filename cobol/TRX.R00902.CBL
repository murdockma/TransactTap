000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. 902-TRANS-CLEAN.
000300       AUTHOR. M SUAREZ.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 04/19/2011.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    902-TRANS-CLEAN                                            *
001100      *                                                               *
001200      *    STEP 2 OF THE NIGHTLY TRANSACTION RUN.  READS TRX-WORK AS  *
001300      *    BUILT BY 901-TRANS-EXTRACT, DROPS ZERO-AMOUNT ROWS, AND    *
001400      *    SCRUBS THE DESCRIPTION FIELD - COLLAPSES RUNS OF SPACES    *
001500      *    AND STRIPS THE BOILERPLATE BANK PREFIXES SO THE            *
001600      *    CATEGORIZE STEP HAS A CLEAN STRING TO PATTERN-MATCH ON.    *
001700      *                                                               *
001800      *    INPUT:   TRX-WORK   - RAW EXTRACT FROM 901-TRANS-EXTRACT   *
001900      *    OUTPUT:  TRX-CLEAN  - SCRUBBED TRANSACTION FILE            *
002000      *             CST-STATS - CLEAN-STAGE CONTROL STATISTICS        *
002100      *                                                               *
002200      *****************************************************************
002300      *                     CHANGE LOG                                *
002400      *****************************************************************
002500      * 04/19/11  MTS  ORIGINAL PROGRAM - NIGHTLY ENRICHMENT PROJERQ07702 
002600      *                REQUEST 7702.
002700      * 08/03/12  MTS  ADDED THE ACH CREDIT/DEBIT PREFIX PAIR - THCHG08031
002800      *                WELLS FARGO FEED STARTED SENDING THEM IN JULY.
002900      * 05/22/16  DWK  COLLAPSE-BLANKS NOW RUNS BEFORE THE PREFIX RQ09411 
003000      *                STRIP - DOUBLE-SPACED DESCRIPTIONS WERE
003100      *                DEFEATING THE PREFIX COMPARE.  REQUEST 9411.
003200      * 01/09/19  RQV  ADDED POS PURCHASE PREFIX - REQUEST 9950.  RQ09950 
003300      *****************************************************************
003400
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM
003900           CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
004000
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT TRX-WORK ASSIGN TO TRXWORK1
004400               ORGANIZATION IS SEQUENTIAL
004500               FILE STATUS IS WS-WORK-STATUS.
004600           SELECT TRX-CLEAN ASSIGN TO TRXCLEN1
004700               ORGANIZATION IS SEQUENTIAL
004800               FILE STATUS IS WS-CLEAN-STATUS.
004900           SELECT CST-STATS ASSIGN TO CSTSTATS
005000               ORGANIZATION IS LINE SEQUENTIAL
005100               FILE STATUS IS WS-CST-STATUS.
005200
005300       DATA DIVISION.
005400       FILE SECTION.
005500      *****************************************************************
005600      *   BOTH FILES CARRY THE 170-BYTE TRM-TRANSACTION-LAYOUT ROW,    *
005700      *   PICKED UP HERE AS A FLAT PIC X SINCE THIS STEP ONLY EVER     *
005800      *   TOUCHES TR-AMOUNT AND TR-DESCRIPTION - SEE WS-TRAN-AREA      *
005900      *   BELOW FOR THE BROKEN-OUT WORKING COPY.                      *
006000      *****************************************************************
006100       FD  TRX-WORK
006200           LABEL RECORDS ARE STANDARD.
006300       01  TRM-WORK-RECORD                     PIC X(170).
006400
006500       FD  TRX-CLEAN
006600           LABEL RECORDS ARE STANDARD.
006700       01  TRM-CLEAN-RECORD                    PIC X(170).
006800
006900       FD  CST-STATS
007000           LABEL RECORDS ARE STANDARD.
007100       01  CST-CONTROL-RECORD.
007200           05  CST-STAGE-CD                    PIC X(10).
007300           05  CST-SOURCE-CD                   PIC X(12).
007400           05  CST-STAT-NAME                   PIC X(20).
007500           05  CST-STAT-COUNT                  PIC S9(9) COMP-3.
007600           05  CST-STAT-AMOUNT                 PIC S9(9)V99.
007700           05  FILLER                          PIC X(02).
007800
007900       WORKING-STORAGE SECTION.
008000       01  WS-FILE-STATUSES.
008100           05  WS-WORK-STATUS                  PIC X(02).
008200           05  WS-CLEAN-STATUS                 PIC X(02).
008300           05  WS-CST-STATUS                   PIC X(02).
008400           05  FILLER                         PIC X(01).
008500
008600       01  WS-EOF-SW                           PIC X(01) VALUE 'N'.
008700           88  WS-EOF                              VALUE 'Y'.
008800
008900      *       FEEDS 0900-WRITE-CONTROL-STATS AT THE END OF THE
009000      *       RUN - READ COUNTS EVERY TRX-WORK ROW, DROPPED
009100      *       COUNTS ONLY THE ZERO-AMOUNT REJECTS, WRITTEN IS
009200      *       WHAT MADE IT TO TRX-CLEAN.
009300       01  WS-COUNTERS.
009400           05  WS-READ-CT                      PIC S9(9) COMP-3 VALUE 0.
009500           05  WS-DROPPED-CT                   PIC S9(9) COMP-3 VALUE 0.
009600           05  WS-WRITTEN-CT                   PIC S9(9) COMP-3 VALUE 0.
009700
009800      *****************************************************************
009900      *   WORKING COPY OF THE TRANSACTION RECORD, BROKEN OUT SO THE   *
010000      *   DESCRIPTION SCRUB PARAGRAPHS CAN WORK ON TR-DESCRIPTION     *
010100      *   DIRECTLY WITHOUT DISTURBING THE REST OF THE ROW.            *
010200      *****************************************************************
010300           05  FILLER                         PIC X(01).
010400       01  WS-TRAN-AREA.
010500           05  TR-ID                           PIC X(16).
010600           05  TR-DATE                         PIC 9(08).
010700           05  TR-AMOUNT                       PIC S9(7)V99.
010800           05  TR-DESCRIPTION                  PIC X(40).
010900           05  TR-ACCOUNT-TYPE                 PIC X(10).
011000           05  TR-SOURCE                       PIC X(12).
011100           05  TR-CATEGORY                     PIC X(20).
011200           05  TR-SUBCATEGORY                  PIC X(20).
011300           05  TR-REC-FLAG                     PIC X(01).
011400           05  TR-XFER-FLAG                    PIC X(01).
011500           05  TR-INC-FLAG                     PIC X(01).
011600           05  TR-REIMB-FLAG                   PIC X(01).
011700           05  TR-IGN-FLAG                     PIC X(01).
011800           05  TR-META-SERVICE                 PIC X(12).
011900           05  TR-META-COMPANY                 PIC X(12).
012000           05  FILLER                          PIC X(06).
012100      *   NOT USED FOR FLAG TESTS IN THIS STEP TODAY - CARRIED OVER
012200      *   FROM THE TRM LAYOUT IN CASE A FUTURE CLEAN RULE NEEDS TO
012300      *   BLANK ALL FIVE FLAGS IN ONE MOVE.
012400       01  WS-TRAN-FLAGS-BRK REDEFINES WS-TRAN-AREA.
012500           05  FILLER                          PIC X(135).
012600           05  WS-ALL-FLAGS                    PIC X(05).
012700           05  FILLER                          PIC X(30).
012800      *   EXPOSES TR-AMOUNT AS DISPLAY TEXT SO THE DESCRIPTION-
012900      *   SCRUB LOGIC BELOW CAN BE EXTENDED TO STRIP AN ECHOED
013000      *   AMOUNT OUT OF THE DESCRIPTION, SHOULD A BANK EVER START
013100      *   SENDING ONE.  NOT EXERCISED TODAY.
013200       01  WS-TRAN-AMOUNT-BRK REDEFINES WS-TRAN-AREA.
013300           05  FILLER                          PIC X(24).
013400           05  WS-AMOUNT-X                     PIC X(09).
013500           05  FILLER                          PIC X(137).
013600
013700      *****************************************************************
013800      *   DESCRIPTION SCRUB WORK AREAS.                                *
013900      *****************************************************************
014000       01  WS-DESC-SOURCE                      PIC X(40).
014100       01  WS-DESC-TARGET                      PIC X(40).
014200       01  WS-DESC-WORK                        PIC X(40).
014300      *   WS-FROM-SUB WALKS THE SOURCE STRING, WS-TO-SUB THE
014400      *   TARGET - 0210-COLLAPSE-ONE-CHAR ADVANCES WS-TO-SUB ONLY
014500      *   WHEN IT KEEPS A CHARACTER.  THE SWITCH REMEMBERS WHETHER
014600      *   THE LAST CHARACTER KEPT WAS A BLANK SO RUNS OF BLANKS
014700      *   COLLAPSE TO A SINGLE ONE.
014800       01  WS-DESC-INDEXES.
014900           05  WS-FROM-SUB                     PIC S9(4) COMP VALUE 1.
015000           05  WS-TO-SUB                       PIC S9(4) COMP VALUE 1.
015100           05  WS-LAST-CHAR-BLANK-SW           PIC X(01) VALUE 'N'.
015200               88  WS-LAST-CHAR-WAS-BLANK          VALUE 'Y'.
015300           05  FILLER                         PIC X(01).
015400
015500      *   THE FIVE BOILERPLATE LEAD-IN PHRASES THE TWO CHASE FEEDS
015600      *   TACK ONTO THE FRONT OF THE MERCHANT NAME - LOADED AS
015700      *   VALUE CLAUSES HERE RATHER THAN A COPYBOOK SINCE THE LIST
015800      *   IS SHORT AND SPECIFIC TO THIS STEP.  SEE 0300-STRIP-
015900      *   PREFIX.
016000       01  WS-PREFIX-TABLE-AREA.
016100           05  FILLER                          PIC X(20) VALUE
016200               'DEBIT PURCHASE -   '.
016300           05  FILLER                          PIC X(20) VALUE
016400               'CREDIT -           '.
016500           05  FILLER                          PIC X(20) VALUE
016600               'ACH CREDIT -       '.
016700           05  FILLER                          PIC X(20) VALUE
016800               'ACH DEBIT -        '.
016900           05  FILLER                          PIC X(20) VALUE
017000               'POS PURCHASE -     '.
017100       01  WS-PREFIX-TABLE REDEFINES WS-PREFIX-TABLE-AREA.
017200           05  WS-PREFIX-ENTRY OCCURS 5 TIMES INDEXED BY WS-PFX-IDX.
017300               10  WS-PREFIX-TX                PIC X(20).
017400           05  FILLER                         PIC X(01).
017500
017600       01  WS-PREFIX-LEN                       PIC S9(4) COMP.
017700       01  WS-DESC-LEN                         PIC S9(4) COMP VALUE 40.
017800       01  WS-PREFIX-FOUND-SW                  PIC X(01) VALUE 'N'.
017900           88  WS-PREFIX-FOUND                     VALUE 'Y'.
018000
018100       PROCEDURE DIVISION.
018200       0000-MAIN-LINE.
018300      *****************************************************************
018400      *   STEP 2 OF 7 - OPENS TRX-WORK FOR INPUT, TRX-CLEAN FOR        *
018500      *   OUTPUT, AND CST-STATS FOR EXTEND SINCE 901-TRANS-EXTRACT     *
018600      *   ALREADY WROTE THE EXTRACT-STAGE ROWS TO IT TONIGHT.          *
018700      *****************************************************************
018800           OPEN INPUT TRX-WORK.
018900           OPEN OUTPUT TRX-CLEAN.
019000           OPEN EXTEND CST-STATS.
019100           READ TRX-WORK
019200               AT END MOVE 'Y' TO WS-EOF-SW.
019300           PERFORM 0100-CLEAN-ONE-RECORD THRU 0100-EXIT
019400               UNTIL WS-EOF.
019500           PERFORM 0900-WRITE-CONTROL-STATS THRU 0900-EXIT.
019600           CLOSE TRX-WORK TRX-CLEAN CST-STATS.
019700           STOP RUN.
019800
019900      *****************************************************************
020000      *   ONE ROW.  A ZERO AMOUNT IS DROPPED OUTRIGHT (901-TRANS-      *
020100      *   EXTRACT SHOULD ALREADY HAVE SCREENED THESE OUT, BUT A        *
020200      *   SECOND CHECK HERE COSTS NOTHING AND HAS CAUGHT A BAD FEED    *
020300      *   BEFORE).  EVERYTHING ELSE IS SCRUBBED AND WRITTEN THROUGH.   *
020400      *****************************************************************
020500       0100-CLEAN-ONE-RECORD.
020600           ADD 1 TO WS-READ-CT.
020700           MOVE TRM-WORK-RECORD TO WS-TRAN-AREA.
020800           IF TR-AMOUNT = ZERO
020900               ADD 1 TO WS-DROPPED-CT
021000           ELSE
021100               PERFORM 0200-COLLAPSE-BLANKS THRU 0200-EXIT
021200               PERFORM 0300-STRIP-PREFIX THRU 0300-EXIT
021300               MOVE WS-TRAN-AREA TO TRM-CLEAN-RECORD
021400               WRITE TRM-CLEAN-RECORD
021500               ADD 1 TO WS-WRITTEN-CT
021600           END-IF.
021700      *           SAME PRIMING-READ LOOP PATTERN USED THROUGHOUT
021800      *           THE NIGHTLY RUN - SEE 901-TRANS-EXTRACT.
021900           READ TRX-WORK
022000               AT END MOVE 'Y' TO WS-EOF-SW.
022100       0100-EXIT.
022200           EXIT.
022300
022400      *****************************************************************
022500      *   COLLAPSE MULTIPLE EMBEDDED SPACES DOWN TO ONE AND TRIM       *
022600      *   LEADING SPACE - THE HOME-GROWN WAY, ONE CHARACTER AT A TIME  *
022700      *   SINCE THIS COMPILER HAS NO INTRINSIC STRING FUNCTIONS.       *
022800      *****************************************************************
022900      *****************************************************************
023000      *   DRIVES 0210-COLLAPSE-ONE-CHAR ACROSS ALL 40 BYTES OF THE     *
023100      *   DESCRIPTION, THEN SHIFTS OUT A SINGLE LEADING BLANK LEFT     *
023200      *   OVER WHEN THE ORIGINAL DESCRIPTION STARTED WITH ONE.         *
023300      *****************************************************************
023400       0200-COLLAPSE-BLANKS.
023500           MOVE TR-DESCRIPTION TO WS-DESC-SOURCE.
023600           MOVE SPACES TO WS-DESC-TARGET.
023700           MOVE 1 TO WS-TO-SUB.
023800           MOVE 'Y' TO WS-LAST-CHAR-BLANK-SW.
023900           MOVE 1 TO WS-FROM-SUB.
024000           PERFORM 0210-COLLAPSE-ONE-CHAR THRU 0210-EXIT
024100               VARYING WS-FROM-SUB FROM 1 BY 1
024200               UNTIL WS-FROM-SUB > 40.
024300           IF WS-DESC-TARGET(1:1) = SPACE
024400               MOVE WS-DESC-TARGET TO WS-DESC-WORK
024500               MOVE SPACES TO WS-DESC-TARGET
024600               MOVE WS-DESC-WORK(2:39) TO WS-DESC-TARGET(1:39)
024700           END-IF.
024800           MOVE WS-DESC-TARGET TO TR-DESCRIPTION.
024900       0200-EXIT.
025000           EXIT.
025100
025200      *           ONE SOURCE CHARACTER.  A BLANK IS COPIED ONLY
025300      *           IF THE PRIOR CHARACTER WAS NOT ALSO A BLANK -
025400      *           THAT IS WHAT COLLAPSES "TOO   MANY   SPACES"
025500      *           DOWN TO "TOO MANY SPACES".
025600       0210-COLLAPSE-ONE-CHAR.
025700           IF WS-DESC-SOURCE(WS-FROM-SUB:1) = SPACE
025800               IF NOT WS-LAST-CHAR-WAS-BLANK
025900                   MOVE SPACE TO WS-DESC-TARGET(WS-TO-SUB:1)
026000                   ADD 1 TO WS-TO-SUB
026100                   MOVE 'Y' TO WS-LAST-CHAR-BLANK-SW
026200               END-IF
026300           ELSE
026400               MOVE WS-DESC-SOURCE(WS-FROM-SUB:1) TO
026500                   WS-DESC-TARGET(WS-TO-SUB:1)
026600               ADD 1 TO WS-TO-SUB
026700               MOVE 'N' TO WS-LAST-CHAR-BLANK-SW
026800           END-IF.
026900       0210-EXIT.
027000           EXIT.
027100
027200      *****************************************************************
027300      *   STRIP ANY OF THE HOUSE-RECOGNIZED BOILERPLATE PREFIXES OFF  *
027400      *   THE FRONT OF THE DESCRIPTION.  FIRST TABLE ENTRY THAT       *
027500      *   MATCHES WINS - TABLE ORDER DOES NOT MATTER TODAY BUT MUST   *
027600      *   NOT BE ASSUMED SORTED.                                      *
027700      *****************************************************************
027800       0300-STRIP-PREFIX.
027900           MOVE 'N' TO WS-PREFIX-FOUND-SW.
028000           SET WS-PFX-IDX TO 1.
028100           PERFORM 0310-TEST-ONE-PREFIX THRU 0310-EXIT
028200               VARYING WS-PFX-IDX FROM 1 BY 1
028300               UNTIL WS-PFX-IDX > 5 OR WS-PREFIX-FOUND.
028400       0300-EXIT.
028500           EXIT.
028600
028700       0310-TEST-ONE-PREFIX.
028800           PERFORM 0320-PREFIX-LENGTH THRU 0320-EXIT.
028900           IF TR-DESCRIPTION(1:WS-PREFIX-LEN) =
029000                   WS-PREFIX-TX(WS-PFX-IDX)(1:WS-PREFIX-LEN)
029100      *               FOUND - SLIDE EVERYTHING AFTER THE PREFIX
029200      *               DOWN TO POSITION 1 AND BLANK-PAD THE TAIL.
029300               MOVE 'Y' TO WS-PREFIX-FOUND-SW
029400               MOVE SPACES TO WS-DESC-WORK
029500               COMPUTE WS-TO-SUB = 40 - WS-PREFIX-LEN
029600               IF WS-TO-SUB > 0
029700                   MOVE TR-DESCRIPTION(WS-PREFIX-LEN + 1: WS-TO-SUB)
029800                       TO WS-DESC-WORK(1:WS-TO-SUB)
029900               END-IF
030000               MOVE WS-DESC-WORK TO TR-DESCRIPTION
030100           END-IF.
030200       0310-EXIT.
030300           EXIT.
030400
030500      *****************************************************************
030600      *   FIND THE TRIMMED LENGTH OF THE CURRENT PREFIX TABLE ENTRY   *
030700      *   (ENTRIES ARE RIGHT-PADDED WITH SPACES TO 20 BYTES).          *
030800      *****************************************************************
030900       0320-PREFIX-LENGTH.
031000           MOVE 20 TO WS-PREFIX-LEN.
031100           PERFORM 0330-SHRINK-PREFIX-LEN THRU 0330-EXIT
031200               UNTIL WS-PREFIX-LEN = 0
031300               OR WS-PREFIX-TX(WS-PFX-IDX)(WS-PREFIX-LEN:1)
031400                   NOT = SPACE.
031500       0320-EXIT.
031600           EXIT.
031700
031800      *           SHRINKS WS-PREFIX-LEN ONE BYTE AT A TIME UNTIL
031900      *           0320-PREFIX-LENGTH'S LOOP FINDS A NON-BLANK
032000      *           CHARACTER OR RUNS OUT OF BYTES.
032100       0330-SHRINK-PREFIX-LEN.
032200           SUBTRACT 1 FROM WS-PREFIX-LEN.
032300       0330-EXIT.
032400           EXIT.
032500
032600      *****************************************************************
032700      *   ONE CLEAN-STAGE STATISTICS ROW PER COUNTER - CST-SOURCE-CD   *
032800      *   IS LEFT BLANK SINCE THIS STEP WORKS ACROSS ALL SOURCES AT    *
032900      *   ONCE AND DOES NOT TRACK THEM SEPARATELY.                     *
033000      *****************************************************************
033100       0900-WRITE-CONTROL-STATS.
033200           MOVE 'CLEAN' TO CST-STAGE-CD.
033300           MOVE SPACES TO CST-SOURCE-CD.
033400           MOVE 'READ' TO CST-STAT-NAME.
033500           MOVE WS-READ-CT TO CST-STAT-COUNT.
033600           WRITE CST-CONTROL-RECORD.
033700           MOVE 'DROPPED-ZERO-AMT' TO CST-STAT-NAME.
033800           MOVE WS-DROPPED-CT TO CST-STAT-COUNT.
033900           WRITE CST-CONTROL-RECORD.
034000           MOVE 'WRITTEN' TO CST-STAT-NAME.
034100           MOVE WS-WRITTEN-CT TO CST-STAT-COUNT.
034200           WRITE CST-CONTROL-RECORD.
034300       0900-EXIT.
034400           EXIT.
