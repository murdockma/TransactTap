000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. TRM-TRANSACTION-LAYOUT.
000300       AUTHOR. R MASCARENAS.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 02/03/1996.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    TRM.TIP57  -  COMMON TRANSACTION MASTER LAYOUT             *
001100      *                                                               *
001200      *    THIS MEMBER DESCRIBES THE HOUSE-STANDARD TRANSACTION       *
001300      *    RECORD PRODUCED BY THE NIGHTLY EXTRACT PROGRAMS (SEE       *
001400      *    TRX.R00901) AND CARRIED THROUGH CLEAN, DEDUP, CATEGORIZE,  *
001500      *    ENRICH AND LOAD.  EVERY BANK SOURCE IS NORMALIZED INTO     *
001600      *    THIS ONE SHAPE BEFORE ANY DOWNSTREAM PROCESSING RUNS.      *
001700      *****************************************************************
001800      *                     CHANGE LOG
001900      *****************************************************************
002000      * 02/03/96  RM    ORIGINAL LAYOUT - HOUSEHOLD MASTER RECORD.CHG02039
002100      * 08/19/96  RM    ADDED TR-SUBCATEGORY - CATEGORY PROJECT   CHG08199
002200      *                PHASE 2.
002300      * 04/02/97  KDW   ADDED TR-REC-FLAG, TR-XFER-FLAG - REQUEST RQ02887 
002400      *                2887.
002500      * 11/30/98  KP    YEAR 2000 REVIEW - TR-DATE ALREADY 4-DIGITCHG11309
002600      *                CENTURY, NO CHANGE REQUIRED. REQUEST
002700      *                Y2K-0231.
002800      * 09/14/99  KDW   ADDED TR-REIMB-FLAG, TR-IGN-FLAG - REQUESTRQ03401 
002900      *                3401.
003000      * 03/18/02  JBH   ADDED TR-META-SERVICE/TR-META-COMPANY - RQRQ05910 
003100      *                5910.
003200      * 07/11/07  JBH   ADDED TR-DATE-BRK REDEFINES FOR AGE       CHG07110
003300      *                ARITHMETIC.
003400      * 04/19/11  MTS   ADDED TR-FLAGS-BRK, TR-META-BRK; REVIEWED RQ07702 
003500      *                FOR THE NIGHTLY ENRICHMENT PROJECT -
003600      *                REQUEST 7702.
003700      *****************************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT TRX-MASTER ASSIGN TO TRXMASTR
004700               ORGANIZATION IS SEQUENTIAL
004800               FILE STATUS IS TRM-FILE-STATUS.
004900
005000       DATA DIVISION.
005100       FILE SECTION.
005200       FD  TRX-MASTER
005300           LABEL RECORDS ARE STANDARD.
005400       01  TRM-TRANSACTION-RECORD.
005500      *       SURROGATE KEY BUILT BY 901-TRANS-EXTRACT FROM
005600      *       SOURCE+DATE+AMOUNT+A SEQUENCE SUFFIX - SEE 902-
005700      *       TRANS-CLEAN FOR HOW DUPLICATE KEYS ARE BROKEN.
005800           05  TR-ID                           PIC X(16).
005900           05  TR-DATE                         PIC 9(08).
006000           05  TR-AMOUNT                       PIC S9(7)V99.
006100           05  TR-DESCRIPTION                  PIC X(40).
006200           05  TR-ACCOUNT-TYPE                 PIC X(10).
006300               88  TR-ACCT-CHECKING                VALUE 'CHECKING'.
006400               88  TR-ACCT-SAVINGS                 VALUE 'SAVINGS'.
006500               88  TR-ACCT-CREDIT                  VALUE 'CREDIT'.
006600               88  TR-ACCT-UNKNOWN                 VALUE 'UNKNOWN'.
006700           05  TR-SOURCE                       PIC X(12).
006800               88  TR-SOURCE-CHASE                 VALUE 'CHASE'.
006900               88  TR-SOURCE-WELLSFARGO             VALUE 'WELLSFARGO'.
007000               88  TR-SOURCE-UNKNOWN               VALUE 'UNKNOWN'.
007100      *       SET BY 903-TRANS-CATG FROM THE HOUSE CATEGORY-MAP
007200      *       TABLE (SEE CMP.TIP60) - THE BANK'S OWN CATEGORY
007300      *       GUESS, IF ANY, IS DISCARDED ON INPUT.
007400           05  TR-CATEGORY                     PIC X(20).
007500           05  TR-SUBCATEGORY                  PIC X(20).
007600      *       THE FIVE FLAGS BELOW ARE ALL SET DOWNSTREAM OF
007700      *       EXTRACT - TR-REC-FLAG/TR-XFER-FLAG BY 905-TRANS-
007800      *       ENRICH AND 904-TRANS-DEDUP RESPECTIVELY, THE REST AS
007900      *       NOTED AT EACH FLAG.
008000           05  TR-REC-FLAG                     PIC X(01) VALUE 'N'.
008100               88  TR-IS-RECURRING                 VALUE 'Y'.
008200           05  TR-XFER-FLAG                    PIC X(01) VALUE 'N'.
008300               88  TR-IS-TRANSFER                  VALUE 'Y'.
008400           05  TR-INC-FLAG                     PIC X(01) VALUE 'N'.
008500               88  TR-IS-INCOME                    VALUE 'Y'.
008600           05  TR-REIMB-FLAG                   PIC X(01) VALUE 'N'.
008700               88  TR-IS-REIMBURSABLE              VALUE 'Y'.
008800           05  TR-IGN-FLAG                     PIC X(01) VALUE 'N'.
008900               88  TR-IS-IGNORED                   VALUE 'Y'.
009000           05  TR-META-SERVICE                 PIC X(12).
009100           05  TR-META-COMPANY                 PIC X(12).
009200           05  FILLER                          PIC X(06).
009300      *   EXPOSES THE DATE PORTION OF THE RECORD FOR AGE
009400      *   ARITHMETIC AND THE RECURRING-GAP TEST WITHOUT A
009500      *   CALLING PROGRAM HAVING TO RESTATE ITS OWN REDEFINES.
009600       01  TR-DATE-BRK REDEFINES TRM-TRANSACTION-RECORD.
009700           05  FILLER                          PIC X(16).
009800           05  TR-YYYY                         PIC 9(04).
009900           05  TR-MM                           PIC 9(02).
010000           05  TR-DD                           PIC 9(02).
010100           05  FILLER                          PIC X(146).
010200      *   COLLAPSES THE FIVE SINGLE-BYTE FLAGS INTO ONE FIVE-
010300      *   BYTE GROUP SO A PROGRAM CAN TEST OR RESET ALL OF THEM
010400      *   IN ONE MOVE.
010500       01  TR-FLAGS-BRK REDEFINES TRM-TRANSACTION-RECORD.
010600           05  FILLER                          PIC X(135).
010700           05  TR-ALL-FLAGS                    PIC X(05).
010800           05  FILLER                          PIC X(30).
010900      *   COMBINES THE TWO MERCHANT-METADATA FIELDS INTO ONE
011000      *   24-BYTE GROUP FOR A PROGRAM THAT JUST WANTS TO KNOW IF
011100      *   EITHER IS POPULATED.
011200       01  TR-META-BRK REDEFINES TRM-TRANSACTION-RECORD.
011300           05  FILLER                          PIC X(140).
011400           05  TR-META-COMBINED                PIC X(24).
011500           05  FILLER                          PIC X(06).
011600
011700       WORKING-STORAGE SECTION.
011800      *   SHARED ACROSS EVERY PROGRAM THAT COPIES THIS LAYOUT SO
011900      *   THE RECORD LENGTH AND FILE STATUS ARE DEFINED ONCE.
012000       01  TRM-FILE-STATUS                     PIC X(02).
012100       01  TRM-RECORD-LENGTH                   PIC S9(4) COMP VALUE +170.
012200       01  TRM-SUBSCRIPT                       PIC S9(4) COMP VALUE ZERO.
012300
012400       PROCEDURE DIVISION.
012500      *   COPYBOOK-ONLY MEMBER - STUB EXISTS FOR A STANDALONE
012600      *   SYNTAX CHECK ONLY, NEVER CALLED.
012700       0000-STUB.
012800           STOP RUN.
