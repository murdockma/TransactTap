000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. 905-TRANS-ENRICH.
000300       AUTHOR. M SUAREZ.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 04/19/2011.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    905-TRANS-ENRICH                                           *
001100      *                                                               *
001200      *    STEP 5 OF THE NIGHTLY TRANSACTION RUN.  LOADS THE          *
001300      *    CATEGORIZED FILE INTO A WORKING TABLE AND APPLIES THREE    *
001400      *    ENRICHMENTS:                                                *
001500      *      1) MERCHANT METADATA - KNOWN SUBSCRIPTION AND FOOD-      *
001600      *         DELIVERY MERCHANTS ARE TAGGED WITH A SERVICE/COMPANY  *
001700      *         CODE.  A SUBSCRIPTION MATCH ALSO FORCES THE            *
001800      *         RECURRING FLAG ON.                                    *
001900      *      2) RECURRING DETECTION - A DESCRIPTION-SIMILARITY TEST   *
002000      *         (SHARED WORDS OVER TOTAL DISTINCT WORDS, > .80) FINDS *
002100      *         OTHER ROWS THAT LOOK LIKE THE SAME MERCHANT.  IF TWO  *
002200      *         OR MORE SIMILAR ROWS EXIST AND EVERY CONSECUTIVE GAP  *
002300      *         BETWEEN THEIR DATES FALLS BETWEEN 27 AND 33 DAYS, ALL *
002400      *         OF THEM ARE FLAGGED RECURRING.                         *
002500      *      3) REIMBURSABLE FLAG - CATEGORY OF HEALTHCARE, EDUCATION *
002600      *         OR CHARITY IS FLAGGED REIMBURSABLE.                    *
002700      *                                                               *
002800      *    INPUT:   TRX-CATG   - CATEGORIZED TRANSACTION FILE         *
002900      *    OUTPUT:  TRX-ENRCH  - ENRICHED TRANSACTION FILE            *
003000      *             CST-STATS  - ENRICH-STAGE CONTROL STATISTICS      *
003100      *                                                               *
003200      *****************************************************************
003300      *                     CHANGE LOG                                *
003400      *****************************************************************
003500      * 04/19/11  MTS  ORIGINAL PROGRAM - NIGHTLY ENRICHMENT PROJERQ07702 
003600      *                REQUEST 7702.
003700      * 10/05/12  MTS  ADDED THE MERCHANT METADATA TABLE FOR THE  RQ08107 
003800      *                SUBSCRIPTION AND FOOD-DELIVERY TAGGING -
003900      *                REQUEST 8107.
004000      * 04/11/15  DWK  RECURRING TEST NOW REQUIRES EVERY CONSECUTIRQ08905 
004100      *                GAP TO FALL IN THE 27-33 DAY WINDOW, NOT JUST
004200      *                THE AVERAGE - A QUARTERLY AND A MONTHLY CHARGE
004300      *                FROM THE SAME MERCHANT WERE AVERAGING INTO
004400      *                RANGE AND BEING FLAGGED RECURRING IN ERROR.
004500      *                REQUEST 8905.
004600      * 08/30/19  RQV  REIMBURSABLE CATEGORY LIST NOW INCLUDES    RQ09977
004700      *                CHARITY - REQUEST 9977.
004800      * 11/20/21  JBH  MERCHANT MATCH NOW UPPERCASES THE          RQ10440
004900      *                DESCRIPTION AND SCANS FOR A TRUE SUBSTRING INSTEAD
005000      *                OF A POSITION-1 PREFIX TEST; TABLE REBUILT TO THE
005100      *                CURRENT TEN-PATTERN LIST; RECURRING GATE NOW COUNTS
005200      *                ONLY THE OTHER MATCHES, NOT THE ANCHOR ROW -
005300      *                REQUEST 10440.
005400      * 01/11/23  TCM  27-33 DAY GAP TEST NOW COMPUTES A TRUE
005500      *                CALENDAR-DAY DIFFERENCE (ORDINAL DAY NUMBER OF
005600      *                EACH DATE, THEN SUBTRACT) INSTEAD OF THE OLD
005700      *                30-DAY-MONTH/360-DAY-YEAR APPROXIMATION - A
005800      *                MERCHANT BILLING ON THE LAST DAY OF FEBRUARY
005900      *                AND AGAIN ON MARCH 31ST WAS FALLING OUTSIDE THE
006000      *                WINDOW AND MISSING THE RECURRING FLAG.  SAME
006100      *                DAYS-IN-MONTH/LEAP-YEAR ARITHMETIC 906-TRANS-
006200      *                LOAD USES FOR ITS OWN DATE ROLLOVER, RESTATED
006300      *                HERE - REQUEST 10502.
006400      *****************************************************************
006500
006600       ENVIRONMENT DIVISION.
006700       CONFIGURATION SECTION.
006800       SPECIAL-NAMES.
006900           C01 IS TOP-OF-FORM
007000           CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
007100
007200       INPUT-OUTPUT SECTION.
007300       FILE-CONTROL.
007400           SELECT TRX-CATG ASSIGN TO TRXCATG1
007500               ORGANIZATION IS SEQUENTIAL
007600               FILE STATUS IS WS-CATG-STATUS.
007700           SELECT TRX-ENRCH ASSIGN TO TRXENRC1
007800               ORGANIZATION IS SEQUENTIAL
007900               FILE STATUS IS WS-ENRCH-STATUS.
008000           SELECT CST-STATS ASSIGN TO CSTSTATS
008100               ORGANIZATION IS LINE SEQUENTIAL
008200               FILE STATUS IS WS-CST-STATUS.
008300
008400       DATA DIVISION.
008500       FILE SECTION.
008600       FD  TRX-CATG
008700           LABEL RECORDS ARE STANDARD.
008800       01  TRM-CATG-RECORD                     PIC X(170).
008900
009000       FD  TRX-ENRCH
009100           LABEL RECORDS ARE STANDARD.
009200       01  TRM-ENRCH-RECORD                    PIC X(170).
009300
009400       FD  CST-STATS
009500           LABEL RECORDS ARE STANDARD.
009600       01  CST-CONTROL-RECORD.
009700           05  CST-STAGE-CD                    PIC X(10).
009800           05  CST-SOURCE-CD                   PIC X(12).
009900           05  CST-STAT-NAME                   PIC X(20).
010000           05  CST-STAT-COUNT                  PIC S9(9) COMP-3.
010100           05  CST-STAT-AMOUNT                 PIC S9(9)V99.
010200           05  FILLER                          PIC X(02).
010300
010400       WORKING-STORAGE SECTION.
010500       01  WS-FILE-STATUSES.
010600           05  WS-CATG-STATUS                  PIC X(02).
010700           05  WS-ENRCH-STATUS                 PIC X(02).
010800           05  WS-CST-STATUS                   PIC X(02).
010900           05  FILLER                         PIC X(01).
011000
011100       01  WS-EOF-SW                           PIC X(01) VALUE 'N'.
011200           88  WS-EOF                              VALUE 'Y'.
011300
011400      *   FEED 0900-WRITE-CONTROL-STATS - SEE THAT PARAGRAPH FOR THE
011500      *   STAT NAME EACH COUNTER BECOMES ON THE PRINTED SUMMARY.
011600       01  WS-COUNTERS.
011700           05  WS-READ-CT                      PIC S9(9) COMP-3 VALUE 0.
011800           05  WS-META-TAGGED-CT               PIC S9(9) COMP-3 VALUE 0.
011900           05  WS-RECURRING-CT                 PIC S9(9) COMP-3 VALUE 0.
012000           05  WS-REIMBURSABLE-CT              PIC S9(9) COMP-3 VALUE 0.
012100           05  FILLER                         PIC X(01).
012200
012300      *   WS-I/WS-J ARE THE OUTER/INNER TABLE SUBSCRIPTS SHARED
012400      *   ACROSS ALL THREE PASSES; WS-SIM-COUNT AND WS-OTHER-COUNT
012500      *   ARE SCOPED TO THE RECURRING-DETECTION PASS ONLY - SEE THE
012600      *   BANNER AT 0510-RECURRING-ONE-ANCHOR FOR HOW THEY DIFFER.
012700       01  WS-SUBSCRIPTS.
012800           05  WS-TBL-COUNT                    PIC S9(6) COMP VALUE 0.
012900           05  WS-I                            PIC S9(6) COMP VALUE 0.
013000           05  WS-J                            PIC S9(6) COMP VALUE 0.
013100           05  WS-SIM-COUNT                    PIC S9(4) COMP VALUE 0.
013200           05  WS-OTHER-COUNT                  PIC S9(4) COMP VALUE 0.
013300
013400      *****************************************************************
013500      *   WORKING TABLE OF TRANSACTIONS FOR THIS RUN.                  *
013600      *****************************************************************
013700           05  FILLER                         PIC X(01).
013800       01  WS-TRAN-TABLE-AREA.
013900           05  WS-TRAN-ENTRY OCCURS 5000 TIMES INDEXED BY WS-TX-IDX.
014000               10  WT-ID                       PIC X(16).
014100               10  WT-DATE                     PIC 9(08).
014200               10  WT-AMOUNT                   PIC S9(7)V99.
014300               10  WT-DESCRIPTION              PIC X(40).
014400               10  WT-ACCOUNT-TYPE             PIC X(10).
014500               10  WT-SOURCE                   PIC X(12).
014600               10  WT-CATEGORY                 PIC X(20).
014700               10  WT-SUBCATEGORY              PIC X(20).
014800               10  WT-REC-FLAG                 PIC X(01).
014900               10  WT-XFER-FLAG                PIC X(01).
015000               10  WT-INC-FLAG                 PIC X(01).
015100               10  WT-REIMB-FLAG               PIC X(01).
015200               10  WT-IGN-FLAG                 PIC X(01).
015300               10  WT-META-SERVICE             PIC X(12).
015400               10  WT-META-COMPANY             PIC X(12).
015500               10  WT-SIMILAR-FLAG             PIC X(01).
015600                   88  WT-IS-SIMILAR-GROUP          VALUE 'Y'.
015700               10  FILLER                      PIC X(06).
015800      *   NOT WALKED DIRECTLY BY ANY PARAGRAPH TODAY - 0536-TEST-
015900      *   ONE-GAP AND 0534-BUBBLE-COMPARE GO THROUGH WT-DATE
016000      *   INSTEAD.  KEPT AS A ONE-FIELD VIEW FOR A FUTURE DATE-
016100      *   ONLY TABLE SORT.
016200       01  WS-TRAN-TABLE-DATE-BRK REDEFINES WS-TRAN-TABLE-AREA.
016300           05  WS-TRAN-DATE-ENTRY OCCURS 5000 TIMES
016400                               INDEXED BY WS-DATE-IDX.
016500               10  FILLER                      PIC X(16).
016600               10  WD-DATE-VIEW                PIC 9(08).
016700               10  FILLER                      PIC X(147).
016800      *   SAME STATUS AS THE DATE VIEW ABOVE - NOT REFERENCED
016900      *   TODAY, RESERVED FOR A DESCRIPTION-ONLY TABLE WALK.
017000       01  WS-TRAN-TABLE-DESC-BRK REDEFINES WS-TRAN-TABLE-AREA.
017100           05  WS-TRAN-DESC-ENTRY OCCURS 5000 TIMES
017200                               INDEXED BY WS-DESC-IDX.
017300               10  FILLER                      PIC X(24).
017400               10  WD-DESC-VIEW                PIC X(40).
017500               10  FILLER                      PIC X(107).
017600      *   LETS A FUTURE PARAGRAPH TEST OR RESET ALL SIX FLAGS ON A
017700      *   TABLE ROW IN ONE MOVE - NOT CALLED TODAY.
017800       01  WS-TRAN-TABLE-FLAGS-BRK REDEFINES WS-TRAN-TABLE-AREA.
017900           05  WS-TRAN-FLAGS-ENTRY OCCURS 5000 TIMES
018000                               INDEXED BY WS-FLAGS-IDX.
018100               10  FILLER                      PIC X(135).
018200               10  WF-ALL-FLAGS-VIEW           PIC X(06).
018300               10  FILLER                      PIC X(30).
018400
018500       01  WS-INBOUND-RECORD.
018600           05  IN-ID                           PIC X(16).
018700           05  IN-DATE                         PIC 9(08).
018800           05  IN-AMOUNT                       PIC S9(7)V99.
018900           05  IN-DESCRIPTION                  PIC X(40).
019000           05  IN-ACCOUNT-TYPE                 PIC X(10).
019100           05  IN-SOURCE                       PIC X(12).
019200           05  IN-CATEGORY                     PIC X(20).
019300           05  IN-SUBCATEGORY                  PIC X(20).
019400           05  IN-REC-FLAG                     PIC X(01).
019500           05  IN-XFER-FLAG                    PIC X(01).
019600           05  IN-INC-FLAG                     PIC X(01).
019700           05  IN-REIMB-FLAG                   PIC X(01).
019800           05  IN-IGN-FLAG                     PIC X(01).
019900           05  IN-META-SERVICE                 PIC X(12).
020000           05  IN-META-COMPANY                 PIC X(12).
020100           05  FILLER                          PIC X(06).
020200
020300      *****************************************************************
020400      *   MERCHANT METADATA TABLE - KNOWN SUBSCRIPTION AND FOOD-       *
020500      *   DELIVERY DESCRIPTION PATTERNS.  SUB-Y FORCES THE RECURRING   *
020600      *   FLAG ON WHEN IT HITS.                                        *
020700      *****************************************************************
020800       01  WS-MERCHANT-TABLE-AREA.
020900           05  FILLER PIC X(50) VALUE
021000               'NETFLIX             STREAMING   NETFLIX     Y     '.
021100           05  FILLER PIC X(50) VALUE
021200               'SPOTIFY             STREAMING   SPOTIFY     Y     '.
021300           05  FILLER PIC X(50) VALUE
021400               'APPLE.COM/BILL      DIGITAL     APPLE       Y     '.
021500           05  FILLER PIC X(50) VALUE
021600               'AMAZON PRIME        SHOPPING    AMAZON      Y     '.
021700           05  FILLER PIC X(50) VALUE
021800               'HULU                STREAMING   HULU        Y     '.
021900           05  FILLER PIC X(50) VALUE
022000               'DISNEY+             STREAMING   DISNEY      Y     '.
022100           05  FILLER PIC X(50) VALUE
022200               'DOORDASH            DOORDASH                N     '.
022300           05  FILLER PIC X(50) VALUE
022400               'UBER EATS           UBER EATS               N     '.
022500           05  FILLER PIC X(50) VALUE
022600               'GRUBHUB             GRUBHUB                 N     '.
022700           05  FILLER PIC X(50) VALUE
022800               'POSTMATES           POSTMATES               N     '.
022900       01  WS-MERCHANT-TABLE REDEFINES WS-MERCHANT-TABLE-AREA.
023000           05  WS-MERCH-ENTRY OCCURS 10 TIMES INDEXED BY WS-MER-IDX.
023100               10  WM-PATTERN                  PIC X(20).
023200               10  WM-SERVICE                  PIC X(12).
023300               10  WM-COMPANY                  PIC X(12).
023400               10  WM-FORCE-REC-SW             PIC X(01).
023500                   88  WM-FORCE-RECURRING          VALUE 'Y'.
023600               10  FILLER                      PIC X(05).
023700       01  WS-MERCHANT-COUNT                   PIC S9(4) COMP VALUE 10.
023800       01  WS-DESC-UPPER                       PIC X(40).
023900       01  WS-PATTERN-UPPER                    PIC X(20).
024000       01  WS-PATTERN-LEN                      PIC S9(4) COMP.
024100       01  WS-SCAN-START                       PIC S9(4) COMP.
024200
024300      *****************************************************************
024400      *   SIMILARITY-TEST WORD-TABLE WORK AREA.  EACH DESCRIPTION IS   *
024500      *   BROKEN INTO UP TO 8 BLANK-DELIMITED WORDS OF UP TO 15        *
024600      *   BYTES FOR THE SHARED-WORD RATIO TEST.                        *
024700      *****************************************************************
024800       01  WS-WORDS-A.
024900           05  WS-WORD-A OCCURS 8 TIMES        PIC X(15).
025000           05  FILLER                         PIC X(01).
025100       01  WS-WORDS-B.
025200           05  WS-WORD-B OCCURS 8 TIMES        PIC X(15).
025300           05  FILLER                         PIC X(01).
025400       01  WS-WORD-COUNT-A                     PIC S9(4) COMP.
025500       01  WS-WORD-COUNT-B                     PIC S9(4) COMP.
025600       01  WS-SHARED-WORD-CT                   PIC S9(4) COMP.
025700       01  WS-DISTINCT-WORD-CT                 PIC S9(4) COMP.
025800       01  WS-SIMILARITY-RATIO                 PIC S9(3)V999 COMP-3.
025900       01  WS-WORD-SUB                         PIC S9(4) COMP.
026000       01  WS-WORD-SUB-2                       PIC S9(4) COMP.
026100       01  WS-CHAR-SUB                         PIC S9(4) COMP.
026200       01  WS-DESC-SCAN                        PIC X(41).
026300       01  WS-WORD-BUILD                       PIC X(15).
026400       01  WS-WORD-START                       PIC S9(4) COMP.
026500       01  WS-WORD-MATCHED-SW                  PIC X(01) VALUE 'N'.
026600           88  WS-WORD-WAS-MATCHED                 VALUE 'Y'.
026700
026800      *****************************************************************
026900      *   RECURRING-DETECTION SCRATCH AREA.                            *
027000      *****************************************************************
027100       01  WS-SIMILAR-LIST-AREA.
027200           05  WS-SIMILAR-ROW OCCURS 5000 TIMES INDEXED BY WS-SIM-IDX
027300                               PIC S9(6) COMP.
027400           05  FILLER                         PIC X(01).
027500       01  WS-GAP-OK-SW                        PIC X(01) VALUE 'Y'.
027600           88  WS-GAP-IS-OK                         VALUE 'Y'.
027700       01  WS-DAYS-BETWEEN                     PIC S9(6) COMP.
027800       01  WS-EARLIER-DATE                     PIC 9(08).
027900       01  WS-EARLIER-DATE-BRK REDEFINES WS-EARLIER-DATE.
028000           05  WS-EARLIER-YYYY                 PIC 9(04).
028100           05  WS-EARLIER-MM                   PIC 9(02).
028200           05  WS-EARLIER-DD                   PIC 9(02).
028300       01  WS-LATER-DATE                       PIC 9(08).
028400       01  WS-LATER-DATE-BRK REDEFINES WS-LATER-DATE.
028500           05  WS-LATER-YYYY                   PIC 9(04).
028600           05  WS-LATER-MM                     PIC 9(02).
028700           05  WS-LATER-DD                     PIC 9(02).
028800
028900      *****************************************************************
029000      *   CUMULATIVE-DAYS-BEFORE-MONTH TABLE (NON-LEAP YEAR) AND       *
029100      *   ORDINAL-DAY WORK AREAS FOR 0538-DAYS-DIFFERENCE BELOW - THE  *
029200      *   SAME DAYS-IN-MONTH/LEAP-YEAR IDIOM 906-TRANS-LOAD USES FOR   *
029300      *   THE EXTRACT-DATE ROLLOVER, RESTATED HERE SO THE 27-33 DAY    *
029400      *   GAP TEST WORKS OFF A TRUE CALENDAR-DAY COUNT INSTEAD OF THE  *
029500      *   OLD 30-DAY-MONTH/360-DAY-YEAR APPROXIMATION.                 *
029600      *****************************************************************
029700       01  WS-GAP-CUM-DAYS-VALUES.
029800           05  FILLER                          PIC 9(03) VALUE 000.
029900           05  FILLER                          PIC 9(03) VALUE 031.
030000           05  FILLER                          PIC 9(03) VALUE 059.
030100           05  FILLER                          PIC 9(03) VALUE 090.
030200           05  FILLER                          PIC 9(03) VALUE 120.
030300           05  FILLER                          PIC 9(03) VALUE 151.
030400           05  FILLER                          PIC 9(03) VALUE 181.
030500           05  FILLER                          PIC 9(03) VALUE 212.
030600           05  FILLER                          PIC 9(03) VALUE 243.
030700           05  FILLER                          PIC 9(03) VALUE 273.
030800           05  FILLER                          PIC 9(03) VALUE 304.
030900           05  FILLER                          PIC 9(03) VALUE 334.
031000       01  WS-GAP-CUM-DAYS-TABLE
031100                       REDEFINES WS-GAP-CUM-DAYS-VALUES.
031200           05  WS-GAP-CUM-DAYS OCCURS 12 TIMES
031300                       INDEXED BY WS-GAP-MO-IDX     PIC 9(03).
031400
031500       01  WS-ORD-YYYY                          PIC 9(04).
031600       01  WS-ORD-MM                            PIC 9(02).
031700       01  WS-ORD-DD                            PIC 9(02).
031800       01  WS-ORD-PRIOR-YEAR                    PIC S9(05) COMP.
031900       01  WS-ORD-LEAP-4                        PIC S9(05) COMP.
032000       01  WS-ORD-LEAP-100                      PIC S9(05) COMP.
032100       01  WS-ORD-LEAP-400                      PIC S9(05) COMP.
032200       01  WS-ORD-RESULT                        PIC S9(09) COMP.
032300       01  WS-ORDINAL-EARLIER                   PIC S9(09) COMP.
032400       01  WS-ORDINAL-LATER                     PIC S9(09) COMP.
032500       01  WS-ORD-LEAP-YEAR-SW                  PIC X(01) VALUE 'N'.
032600           88  WS-ORD-IS-LEAP-YEAR                  VALUE 'Y'.
032700       01  WS-ORD-YR-QUOTIENT                   PIC S9(04) COMP VALUE 0.
032800       01  WS-ORD-YR-REMAINDER                  PIC S9(04) COMP VALUE 0.
032900
033000       PROCEDURE DIVISION.
033100      *****************************************************************
033200      *   FOUR ENRICHMENT PASSES IN ORDER - METADATA BEFORE           *
033300      *   RECURRING SO A SUBSCRIPTION HIT CAN FORCE THE RECURRING      *
033400      *   FLAG BEFORE 0500 EVEN LOOKS AT THE ROW - THEN REIMBURSABLE,  *
033500      *   THEN THE FINAL WRITE-FORWARD PASS.                           *
033600      *****************************************************************
033700       0000-MAIN-LINE.
033800           OPEN INPUT TRX-CATG.
033900           OPEN OUTPUT TRX-ENRCH.
034000           OPEN EXTEND CST-STATS.
034100           PERFORM 0100-LOAD-TABLE THRU 0100-EXIT.
034200           PERFORM 0400-MERCHANT-METADATA-PASS THRU 0400-EXIT.
034300           PERFORM 0500-RECURRING-PASS THRU 0500-EXIT.
034400           PERFORM 0600-REIMBURSABLE-PASS THRU 0600-EXIT.
034500           PERFORM 0700-WRITE-ALL-ROWS THRU 0700-EXIT.
034600           PERFORM 0900-WRITE-CONTROL-STATS THRU 0900-EXIT.
034700           CLOSE TRX-CATG TRX-ENRCH CST-STATS.
034800           STOP RUN.
034900
035000       0100-LOAD-TABLE.
035100           MOVE 'N' TO WS-EOF-SW.
035200           READ TRX-CATG INTO WS-INBOUND-RECORD
035300               AT END MOVE 'Y' TO WS-EOF-SW.
035400           PERFORM 0110-LOAD-ONE-ROW THRU 0110-EXIT
035500               UNTIL WS-EOF.
035600       0100-EXIT.
035700           EXIT.
035800
035900       0110-LOAD-ONE-ROW.
036000           ADD 1 TO WS-READ-CT.
036100           ADD 1 TO WS-TBL-COUNT.
036200           SET WS-TX-IDX TO WS-TBL-COUNT.
036300           MOVE IN-ID            TO WT-ID (WS-TX-IDX).
036400           MOVE IN-DATE          TO WT-DATE (WS-TX-IDX).
036500           MOVE IN-AMOUNT        TO WT-AMOUNT (WS-TX-IDX).
036600           MOVE IN-DESCRIPTION   TO WT-DESCRIPTION (WS-TX-IDX).
036700           MOVE IN-ACCOUNT-TYPE  TO WT-ACCOUNT-TYPE (WS-TX-IDX).
036800           MOVE IN-SOURCE        TO WT-SOURCE (WS-TX-IDX).
036900           MOVE IN-CATEGORY      TO WT-CATEGORY (WS-TX-IDX).
037000           MOVE IN-SUBCATEGORY   TO WT-SUBCATEGORY (WS-TX-IDX).
037100           MOVE IN-REC-FLAG      TO WT-REC-FLAG (WS-TX-IDX).
037200           MOVE IN-XFER-FLAG     TO WT-XFER-FLAG (WS-TX-IDX).
037300           MOVE IN-INC-FLAG      TO WT-INC-FLAG (WS-TX-IDX).
037400           MOVE IN-REIMB-FLAG    TO WT-REIMB-FLAG (WS-TX-IDX).
037500           MOVE IN-IGN-FLAG      TO WT-IGN-FLAG (WS-TX-IDX).
037600           MOVE SPACES           TO WT-META-SERVICE (WS-TX-IDX).
037700           MOVE SPACES           TO WT-META-COMPANY (WS-TX-IDX).
037800           MOVE 'N'              TO WT-SIMILAR-FLAG (WS-TX-IDX).
037900           READ TRX-CATG INTO WS-INBOUND-RECORD
038000               AT END MOVE 'Y' TO WS-EOF-SW.
038100       0110-EXIT.
038200           EXIT.
038300
038400      *****************************************************************
038500      *   MERCHANT METADATA - FIRST TABLE PATTERN FOUND AS A           *
038600      *   SUBSTRING OF THE DESCRIPTION WINS.  A SUBSCRIPTION HIT       *
038700      *   FORCES THE RECURRING FLAG.                                   *
038800      *****************************************************************
038900       0400-MERCHANT-METADATA-PASS.
039000           MOVE 1 TO WS-I.
039100           PERFORM 0410-METADATA-ONE-ROW THRU 0410-EXIT
039200               VARYING WS-I FROM 1 BY 1
039300               UNTIL WS-I > WS-TBL-COUNT.
039400       0400-EXIT.
039500           EXIT.
039600
039700       0410-METADATA-ONE-ROW.
039800           SET WS-TX-IDX TO WS-I.
039900           MOVE WT-DESCRIPTION (WS-TX-IDX) TO WS-DESC-UPPER.
040000           INSPECT WS-DESC-UPPER
040100               CONVERTING
040200               "abcdefghijklmnopqrstuvwxyz"
040300               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040400           SET WS-MER-IDX TO 1.
040500           MOVE 'N' TO WS-WORD-MATCHED-SW.
040600           PERFORM 0420-TEST-ONE-MERCHANT THRU 0420-EXIT
040700               VARYING WS-MER-IDX FROM 1 BY 1
040800               UNTIL WS-MER-IDX > WS-MERCHANT-COUNT
040900               OR WS-WORD-WAS-MATCHED.
041000       0410-EXIT.
041100           EXIT.
041200
041300      *****************************************************************
041400      *   CASE-INSENSITIVE SUBSTRING SCAN AGAINST THE UPPERCASED       *
041500      *   DESCRIPTION - SAME SLIDING-WINDOW METHOD 904 USES AGAINST    *
041600      *   THE CATEGORY-MAP TABLE.                                      *
041700      *****************************************************************
041800       0420-TEST-ONE-MERCHANT.
041900           MOVE WM-PATTERN (WS-MER-IDX) TO WS-PATTERN-UPPER.
042000           PERFORM 0425-PATTERN-LENGTH THRU 0425-EXIT.
042100           IF WS-PATTERN-LEN > 0
042200               MOVE 1 TO WS-SCAN-START
042300               PERFORM 0430-SCAN-ONE-POSITION THRU 0430-EXIT
042400                   VARYING WS-SCAN-START FROM 1 BY 1
042500                   UNTIL WS-SCAN-START > (41 - WS-PATTERN-LEN)
042600                   OR WS-WORD-WAS-MATCHED
042700           END-IF.
042800       0420-EXIT.
042900           EXIT.
043000
043100       0425-PATTERN-LENGTH.
043200           MOVE 20 TO WS-PATTERN-LEN.
043300           PERFORM 0426-SHRINK-PATTERN-LEN THRU 0426-EXIT
043400               UNTIL WS-PATTERN-LEN = 0
043500               OR WS-PATTERN-UPPER (WS-PATTERN-LEN:1) NOT = SPACE.
043600       0425-EXIT.
043700           EXIT.
043800
043900       0426-SHRINK-PATTERN-LEN.
044000           SUBTRACT 1 FROM WS-PATTERN-LEN.
044100       0426-EXIT.
044200           EXIT.
044300
044400       0430-SCAN-ONE-POSITION.
044500           IF WS-DESC-UPPER (WS-SCAN-START:WS-PATTERN-LEN) =
044600                   WS-PATTERN-UPPER (1:WS-PATTERN-LEN)
044700               MOVE 'Y' TO WS-WORD-MATCHED-SW
044800               MOVE WM-SERVICE (WS-MER-IDX)
044900                   TO WT-META-SERVICE (WS-TX-IDX)
045000               MOVE WM-COMPANY (WS-MER-IDX)
045100                   TO WT-META-COMPANY (WS-TX-IDX)
045200               ADD 1 TO WS-META-TAGGED-CT
045300               IF WM-FORCE-RECURRING (WS-MER-IDX)
045400                   MOVE 'Y' TO WT-REC-FLAG (WS-TX-IDX)
045500               END-IF
045600           END-IF.
045700       0430-EXIT.
045800           EXIT.
045900
046000      *****************************************************************
046100      *   RECURRING DETECTION - PAIRWISE SIMILARITY, THEN A DATE-GAP   *
046200      *   CHECK ACROSS EVERY ROW THAT CAME BACK SIMILAR TO THE ANCHOR  *
046300      *   ROW.                                                         *
046400      *****************************************************************
046500       0500-RECURRING-PASS.
046600           MOVE 1 TO WS-I.
046700           PERFORM 0510-RECURRING-ONE-ANCHOR THRU 0510-EXIT
046800               VARYING WS-I FROM 1 BY 1
046900               UNTIL WS-I > WS-TBL-COUNT.
047000       0500-EXIT.
047100           EXIT.
047200
047300      *****************************************************************
047400      *   WS-SIM-COUNT COVERS THE WHOLE GROUP (ANCHOR + OTHERS) FOR    *
047500      *   THE GAP-SEQUENCE TEST; WS-OTHER-COUNT TRACKS THE OTHER-      *
047600      *   MATCHED ROWS ALONE SINCE THE RULE NEEDS 2 OTHERS, NOT 1.     *
047700      *****************************************************************
047800       0510-RECURRING-ONE-ANCHOR.
047900           IF WT-REC-FLAG (WS-I) = 'N'
048000               MOVE 0 TO WS-SIM-COUNT
048100               MOVE 0 TO WS-OTHER-COUNT
048200               SET WS-SIM-IDX TO 1
048300               MOVE WS-I TO WS-SIMILAR-ROW (1)
048400               ADD 1 TO WS-SIM-COUNT
048500               MOVE 1 TO WS-J
048600               PERFORM 0520-SIMILAR-ONE-CANDIDATE THRU 0520-EXIT
048700                   VARYING WS-J FROM 1 BY 1
048800                   UNTIL WS-J > WS-TBL-COUNT
048900               IF WS-OTHER-COUNT >= 2
049000                   PERFORM 0530-CHECK-GAP-SEQUENCE THRU 0530-EXIT
049100                   IF WS-GAP-IS-OK
049200                       PERFORM 0540-FLAG-SIMILAR-GROUP THRU 0540-EXIT
049300                           VARYING WS-SIM-IDX FROM 1 BY 1
049400                           UNTIL WS-SIM-IDX > WS-SIM-COUNT
049500                   END-IF
049600               END-IF
049700           END-IF.
049800       0510-EXIT.
049900           EXIT.
050000
050100       0520-SIMILAR-ONE-CANDIDATE.
050200           IF WS-J NOT = WS-I
050300               PERFORM 0550-SIMILARITY-TEST THRU 0550-EXIT
050400               IF WS-WORD-WAS-MATCHED
050500                   ADD 1 TO WS-SIM-COUNT
050600                   ADD 1 TO WS-OTHER-COUNT
050700                   SET WS-SIM-IDX TO WS-SIM-COUNT
050800                   MOVE WS-J TO WS-SIMILAR-ROW (WS-SIM-IDX)
050900               END-IF
051000           END-IF.
051100       0520-EXIT.
051200           EXIT.
051300
051400      *****************************************************************
051500      *   BUILD THE WORD LIST FOR ROW I AND ROW J AND COMPUTE THE      *
051600      *   SHARED-WORDS-OVER-DISTINCT-WORDS RATIO.  MATCH IS > .80.     *
051700      *****************************************************************
051800       0550-SIMILARITY-TEST.
051900           MOVE 'N' TO WS-WORD-MATCHED-SW.
052000           MOVE WT-DESCRIPTION (WS-I) TO WS-DESC-SCAN (1:40).
052100           MOVE SPACE TO WS-DESC-SCAN (41:1).
052200           PERFORM 0560-SPLIT-INTO-WORDS-A THRU 0560-EXIT.
052300           MOVE WT-DESCRIPTION (WS-J) TO WS-DESC-SCAN (1:40).
052400           MOVE SPACE TO WS-DESC-SCAN (41:1).
052500           PERFORM 0570-SPLIT-INTO-WORDS-B THRU 0570-EXIT.
052600           MOVE 0 TO WS-SHARED-WORD-CT.
052700           MOVE WS-WORD-COUNT-A TO WS-DISTINCT-WORD-CT.
052800           ADD WS-WORD-COUNT-B TO WS-DISTINCT-WORD-CT.
052900           IF WS-WORD-COUNT-A > 0 AND WS-WORD-COUNT-B > 0
053000               MOVE 1 TO WS-WORD-SUB
053100               PERFORM 0580-COUNT-SHARED-WORDS THRU 0580-EXIT
053200                   VARYING WS-WORD-SUB FROM 1 BY 1
053300                   UNTIL WS-WORD-SUB > WS-WORD-COUNT-A
053400               SUBTRACT WS-SHARED-WORD-CT FROM WS-DISTINCT-WORD-CT
053500               IF WS-DISTINCT-WORD-CT > 0
053600                   COMPUTE WS-SIMILARITY-RATIO ROUNDED =
053700                       WS-SHARED-WORD-CT / WS-DISTINCT-WORD-CT
053800                   IF WS-SIMILARITY-RATIO > .800
053900                       MOVE 'Y' TO WS-WORD-MATCHED-SW
054000                   END-IF
054100               END-IF
054200           END-IF.
054300       0550-EXIT.
054400           EXIT.
054500
054600      *           ROW I'S DESCRIPTION AT EVERY BLANK, CAPPED AT 8
054700      *           WORDS OF 15 BYTES EACH - ANYTHING PAST THOSE
054800      *           LIMITS IS SILENTLY DROPPED, NOT AN ERROR.
054900       0560-SPLIT-INTO-WORDS-A.
055000           MOVE SPACES TO WS-WORDS-A.
055100           MOVE 0 TO WS-WORD-COUNT-A.
055200           MOVE 1 TO WS-WORD-START.
055300           MOVE 1 TO WS-CHAR-SUB.
055400           PERFORM 0562-SCAN-CHAR-A THRU 0562-EXIT
055500               VARYING WS-CHAR-SUB FROM 1 BY 1 UNTIL WS-CHAR-SUB > 41.
055600       0560-EXIT.
055700           EXIT.
055800
055900       0562-SCAN-CHAR-A.
056000           IF WS-DESC-SCAN (WS-CHAR-SUB:1) = SPACE
056100               IF WS-CHAR-SUB > WS-WORD-START
056200                   AND WS-WORD-COUNT-A < 8
056300                   ADD 1 TO WS-WORD-COUNT-A
056400                   COMPUTE WS-WORD-SUB-2 =
056500                       WS-CHAR-SUB - WS-WORD-START
056600                   IF WS-WORD-SUB-2 > 15
056700                       MOVE 15 TO WS-WORD-SUB-2
056800                   END-IF
056900                   MOVE WS-DESC-SCAN (WS-WORD-START:WS-WORD-SUB-2)
057000                       TO WS-WORD-A (WS-WORD-COUNT-A)
057100               END-IF
057200               COMPUTE WS-WORD-START = WS-CHAR-SUB + 1
057300           END-IF.
057400       0562-EXIT.
057500           EXIT.
057600
057700      *           SAME SPLIT AS 0560 ABOVE, FOR ROW J'S DESCRIPTION
057800      *           INTO THE SEPARATE WORDS-B TABLE.
057900       0570-SPLIT-INTO-WORDS-B.
058000           MOVE SPACES TO WS-WORDS-B.
058100           MOVE 0 TO WS-WORD-COUNT-B.
058200           MOVE 1 TO WS-WORD-START.
058300           MOVE 1 TO WS-CHAR-SUB.
058400           PERFORM 0572-SCAN-CHAR-B THRU 0572-EXIT
058500               VARYING WS-CHAR-SUB FROM 1 BY 1 UNTIL WS-CHAR-SUB > 41.
058600       0570-EXIT.
058700           EXIT.
058800
058900       0572-SCAN-CHAR-B.
059000           IF WS-DESC-SCAN (WS-CHAR-SUB:1) = SPACE
059100               IF WS-CHAR-SUB > WS-WORD-START
059200                   AND WS-WORD-COUNT-B < 8
059300                   ADD 1 TO WS-WORD-COUNT-B
059400                   COMPUTE WS-WORD-SUB-2 =
059500                       WS-CHAR-SUB - WS-WORD-START
059600                   IF WS-WORD-SUB-2 > 15
059700                       MOVE 15 TO WS-WORD-SUB-2
059800                   END-IF
059900                   MOVE WS-DESC-SCAN (WS-WORD-START:WS-WORD-SUB-2)
060000                       TO WS-WORD-B (WS-WORD-COUNT-B)
060100               END-IF
060200               COMPUTE WS-WORD-START = WS-CHAR-SUB + 1
060300           END-IF.
060400       0572-EXIT.
060500           EXIT.
060600
060700       0580-COUNT-SHARED-WORDS.
060800           MOVE 1 TO WS-WORD-SUB-2.
060900           PERFORM 0582-COMPARE-ONE-PAIR THRU 0582-EXIT
061000               VARYING WS-WORD-SUB-2 FROM 1 BY 1
061100               UNTIL WS-WORD-SUB-2 > WS-WORD-COUNT-B.
061200       0580-EXIT.
061300           EXIT.
061400
061500       0582-COMPARE-ONE-PAIR.
061600           IF WS-WORD-A (WS-WORD-SUB) = WS-WORD-B (WS-WORD-SUB-2)
061700               AND WS-WORD-A (WS-WORD-SUB) NOT = SPACES
061800               ADD 1 TO WS-SHARED-WORD-CT
061900           END-IF.
062000       0582-EXIT.
062100           EXIT.
062200
062300      *****************************************************************
062400      *   THE SIMILAR-ROW LIST IS IN THE ORDER FOUND, NOT DATE ORDER,  *
062500      *   SO SORT IT (SMALL LIST - STRAIGHT BUBBLE ON THE DATE) BEFORE *
062600      *   TESTING THE CONSECUTIVE GAPS.                                *
062700      *****************************************************************
062800       0530-CHECK-GAP-SEQUENCE.
062900           PERFORM 0532-BUBBLE-PASS THRU 0532-EXIT
063000               VARYING WS-WORD-SUB FROM 1 BY 1
063100               UNTIL WS-WORD-SUB >= WS-SIM-COUNT.
063200           MOVE 'Y' TO WS-GAP-OK-SW.
063300           MOVE 2 TO WS-WORD-SUB.
063400           PERFORM 0536-TEST-ONE-GAP THRU 0536-EXIT
063500               VARYING WS-WORD-SUB FROM 2 BY 1
063600               UNTIL WS-WORD-SUB > WS-SIM-COUNT
063700               OR NOT WS-GAP-IS-OK.
063800       0530-EXIT.
063900           EXIT.
064000
064100      *           ONE BUBBLE PASS OVER THE UNSORTED PORTION OF THE
064200      *           SIMILAR-ROW LIST - WS-WORD-SUB TRACKS HOW MANY
064300      *           ENTRIES AT THE END ARE ALREADY SETTLED.
064400       0532-BUBBLE-PASS.
064500           MOVE 1 TO WS-WORD-SUB-2.
064600           PERFORM 0534-BUBBLE-COMPARE THRU 0534-EXIT
064700               VARYING WS-WORD-SUB-2 FROM 1 BY 1
064800               UNTIL WS-WORD-SUB-2 > (WS-SIM-COUNT - WS-WORD-SUB).
064900       0532-EXIT.
065000           EXIT.
065100
065200      *           SWAPS TWO ADJACENT TABLE-ROW-NUMBER ENTRIES IN
065300      *           WS-SIMILAR-ROW IF THEY ARE OUT OF DATE ORDER -
065400      *           WS-DAYS-BETWEEN IS BORROWED HERE PURELY AS A
065500      *           SWAP-TEMP, NOT FOR ITS NORMAL DAY-GAP MEANING.
065600       0534-BUBBLE-COMPARE.
065700           SET WS-TX-IDX TO WS-SIMILAR-ROW (WS-WORD-SUB-2).
065800           MOVE WT-DATE (WS-TX-IDX) TO WS-EARLIER-DATE.
065900           COMPUTE WS-CHAR-SUB = WS-WORD-SUB-2 + 1.
066000           SET WS-TX-IDX TO WS-SIMILAR-ROW (WS-CHAR-SUB).
066100           MOVE WT-DATE (WS-TX-IDX) TO WS-LATER-DATE.
066200           IF WS-EARLIER-DATE > WS-LATER-DATE
066300               MOVE WS-SIMILAR-ROW (WS-WORD-SUB-2) TO WS-DAYS-BETWEEN
066400               MOVE WS-SIMILAR-ROW (WS-CHAR-SUB)
066500                   TO WS-SIMILAR-ROW (WS-WORD-SUB-2)
066600               MOVE WS-DAYS-BETWEEN TO WS-SIMILAR-ROW (WS-CHAR-SUB)
066700           END-IF.
066800       0534-EXIT.
066900           EXIT.
067000
067100       0536-TEST-ONE-GAP.
067200           SET WS-TX-IDX TO WS-SIMILAR-ROW (WS-WORD-SUB - 1).
067300           MOVE WT-DATE (WS-TX-IDX) TO WS-EARLIER-DATE.
067400           SET WS-TX-IDX TO WS-SIMILAR-ROW (WS-WORD-SUB).
067500           MOVE WT-DATE (WS-TX-IDX) TO WS-LATER-DATE.
067600           PERFORM 0538-DAYS-DIFFERENCE THRU 0538-EXIT.
067700           IF WS-DAYS-BETWEEN < 27 OR WS-DAYS-BETWEEN > 33
067800               MOVE 'N' TO WS-GAP-OK-SW
067900           END-IF.
068000       0536-EXIT.
068100           EXIT.
068200
068300      *****************************************************************
068400      *   TRUE CALENDAR-DAY GAP BETWEEN WS-EARLIER-DATE AND WS-LATER-  *
068500      *   DATE - CONVERTS EACH DATE TO AN ORDINAL DAY NUMBER (DAYS     *
068600      *   SINCE A FIXED BASE) VIA 0539-COMPUTE-ORDINAL-DAY AND         *
068700      *   SUBTRACTS.  A PAIR OF DATES SPANNING A SHORT MONTH, A LONG   *
068800      *   MONTH OR A LEAP DAY ALL COME OUT EXACT THIS WAY.             *
068900      *****************************************************************
069000       0538-DAYS-DIFFERENCE.
069100           MOVE WS-EARLIER-YYYY TO WS-ORD-YYYY.
069200           MOVE WS-EARLIER-MM TO WS-ORD-MM.
069300           MOVE WS-EARLIER-DD TO WS-ORD-DD.
069400           PERFORM 0539-COMPUTE-ORDINAL-DAY THRU 0539-EXIT.
069500           MOVE WS-ORD-RESULT TO WS-ORDINAL-EARLIER.
069600           MOVE WS-LATER-YYYY TO WS-ORD-YYYY.
069700           MOVE WS-LATER-MM TO WS-ORD-MM.
069800           MOVE WS-LATER-DD TO WS-ORD-DD.
069900           PERFORM 0539-COMPUTE-ORDINAL-DAY THRU 0539-EXIT.
070000           MOVE WS-ORD-RESULT TO WS-ORDINAL-LATER.
070100           COMPUTE WS-DAYS-BETWEEN =
070200               WS-ORDINAL-LATER - WS-ORDINAL-EARLIER.
070300       0538-EXIT.
070400           EXIT.
070500
070600      *****************************************************************
070700      *   ORDINAL DAY NUMBER FOR WS-ORD-YYYY/MM/DD - FULL YEARS BEFORE  *
070800      *   THIS ONE (365 DAYS EACH, PLUS A LEAP DAY WHEREVER ONE FALLS)  *
070900      *   PLUS THE CUMULATIVE DAYS BEFORE THIS MONTH, PLUS THE DAY OF   *
071000      *   THE MONTH, PLUS ONE MORE DAY IF THIS YEAR IS ITSELF A LEAP    *
071100      *   YEAR AND THE MONTH IS MARCH OR LATER.  SUBTRACTING TWO OF     *
071200      *   THESE GIVES THE EXACT CALENDAR-DAY GAP BETWEEN ANY TWO DATES. *
071300      *****************************************************************
071400       0539-COMPUTE-ORDINAL-DAY.
071500           COMPUTE WS-ORD-PRIOR-YEAR = WS-ORD-YYYY - 1.
071600           DIVIDE WS-ORD-PRIOR-YEAR BY 4 GIVING WS-ORD-LEAP-4.
071700           DIVIDE WS-ORD-PRIOR-YEAR BY 100 GIVING WS-ORD-LEAP-100.
071800           DIVIDE WS-ORD-PRIOR-YEAR BY 400 GIVING WS-ORD-LEAP-400.
071900           SET WS-GAP-MO-IDX TO WS-ORD-MM.
072000           COMPUTE WS-ORD-RESULT = (WS-ORD-PRIOR-YEAR * 365)
072100               + WS-ORD-LEAP-4 - WS-ORD-LEAP-100 + WS-ORD-LEAP-400
072200               + WS-GAP-CUM-DAYS (WS-GAP-MO-IDX) + WS-ORD-DD.
072300           IF WS-ORD-MM > 2
072400               MOVE 'N' TO WS-ORD-LEAP-YEAR-SW
072500               DIVIDE WS-ORD-YYYY BY 400 GIVING WS-ORD-YR-QUOTIENT
072600                   REMAINDER WS-ORD-YR-REMAINDER
072700               IF WS-ORD-YR-REMAINDER = 0
072800                   MOVE 'Y' TO WS-ORD-LEAP-YEAR-SW
072900               ELSE
073000                   DIVIDE WS-ORD-YYYY BY 100 GIVING WS-ORD-YR-QUOTIENT
073100                       REMAINDER WS-ORD-YR-REMAINDER
073200                   IF WS-ORD-YR-REMAINDER NOT = 0
073300                       DIVIDE WS-ORD-YYYY BY 4 GIVING
073400                           WS-ORD-YR-QUOTIENT
073500                           REMAINDER WS-ORD-YR-REMAINDER
073600                       IF WS-ORD-YR-REMAINDER = 0
073700                           MOVE 'Y' TO WS-ORD-LEAP-YEAR-SW
073800                       END-IF
073900                   END-IF
074000               END-IF
074100               IF WS-ORD-IS-LEAP-YEAR
074200                   ADD 1 TO WS-ORD-RESULT
074300               END-IF
074400           END-IF.
074500       0539-EXIT.
074600           EXIT.
074700
074800       0540-FLAG-SIMILAR-GROUP.
074900           SET WS-TX-IDX TO WS-SIMILAR-ROW (WS-SIM-IDX).
075000           MOVE 'Y' TO WT-REC-FLAG (WS-TX-IDX).
075100           ADD 1 TO WS-RECURRING-CT.
075200       0540-EXIT.
075300           EXIT.
075400
075500      *****************************************************************
075600      *   REIMBURSABLE - CATEGORY OF HEALTHCARE, EDUCATION OR          *
075700      *   CHARITY IS FLAGGED REIMBURSABLE.                              *
075800      *****************************************************************
075900       0600-REIMBURSABLE-PASS.
076000           MOVE 1 TO WS-I.
076100           PERFORM 0610-REIMBURSABLE-ONE-ROW THRU 0610-EXIT
076200               VARYING WS-I FROM 1 BY 1
076300               UNTIL WS-I > WS-TBL-COUNT.
076400       0600-EXIT.
076500           EXIT.
076600
076700      *           REQUEST 9977 ADDED CHARITY TO THIS LIST - SEE THE
076800      *           2019 CHANGE-LOG ENTRY ABOVE.  A ROW ALREADY
076900      *           FLAGGED RECURRING CAN ALSO BE REIMBURSABLE - THE
077000      *           TWO FLAGS ARE INDEPENDENT.
077100       0610-REIMBURSABLE-ONE-ROW.
077200           SET WS-TX-IDX TO WS-I.
077300           IF WT-CATEGORY (WS-TX-IDX) = 'HEALTHCARE'
077400               OR WT-CATEGORY (WS-TX-IDX) = 'EDUCATION'
077500               OR WT-CATEGORY (WS-TX-IDX) = 'CHARITY'
077600               MOVE 'Y' TO WT-REIMB-FLAG (WS-TX-IDX)
077700               ADD 1 TO WS-REIMBURSABLE-CT
077800           END-IF.
077900       0610-EXIT.
078000           EXIT.
078100
078200       0700-WRITE-ALL-ROWS.
078300           MOVE 1 TO WS-I.
078400           PERFORM 0710-WRITE-ONE-ROW THRU 0710-EXIT
078500               VARYING WS-I FROM 1 BY 1
078600               UNTIL WS-I > WS-TBL-COUNT.
078700       0700-EXIT.
078800           EXIT.
078900
079000      *           REBUILDS THE 170-BYTE ROW FIELD BY FIELD FROM THE
079100      *           TABLE ENTRY - PICKS UP WHATEVER THE THREE
079200      *           ENRICHMENT PASSES ABOVE CHANGED, INCLUDING A
079300      *           MERCHANT-FORCED RECURRING FLAG.
079400       0710-WRITE-ONE-ROW.
079500           SET WS-TX-IDX TO WS-I.
079600           MOVE SPACES TO WS-INBOUND-RECORD.
079700           MOVE WT-ID (WS-TX-IDX)           TO IN-ID.
079800           MOVE WT-DATE (WS-TX-IDX)         TO IN-DATE.
079900           MOVE WT-AMOUNT (WS-TX-IDX)       TO IN-AMOUNT.
080000           MOVE WT-DESCRIPTION (WS-TX-IDX)  TO IN-DESCRIPTION.
080100           MOVE WT-ACCOUNT-TYPE (WS-TX-IDX) TO IN-ACCOUNT-TYPE.
080200           MOVE WT-SOURCE (WS-TX-IDX)       TO IN-SOURCE.
080300           MOVE WT-CATEGORY (WS-TX-IDX)     TO IN-CATEGORY.
080400           MOVE WT-SUBCATEGORY (WS-TX-IDX)  TO IN-SUBCATEGORY.
080500           MOVE WT-REC-FLAG (WS-TX-IDX)     TO IN-REC-FLAG.
080600           MOVE WT-XFER-FLAG (WS-TX-IDX)    TO IN-XFER-FLAG.
080700           MOVE WT-INC-FLAG (WS-TX-IDX)     TO IN-INC-FLAG.
080800           MOVE WT-REIMB-FLAG (WS-TX-IDX)   TO IN-REIMB-FLAG.
080900           MOVE WT-IGN-FLAG (WS-TX-IDX)     TO IN-IGN-FLAG.
081000           MOVE WT-META-SERVICE (WS-TX-IDX) TO IN-META-SERVICE.
081100           MOVE WT-META-COMPANY (WS-TX-IDX) TO IN-META-COMPANY.
081200           MOVE WS-INBOUND-RECORD TO TRM-ENRCH-RECORD.
081300           WRITE TRM-ENRCH-RECORD.
081400       0710-EXIT.
081500           EXIT.
081600
081700      *****************************************************************
081800      *   FOUR ENRICH-STAGE STATISTICS ROWS - READ, MERCHANT-TAGGED,   *
081900      *   RECURRING-FLAGGED AND REIMBURSABLE-FLAGGED.  A ROW CAN       *
082000      *   COUNT TOWARD MORE THAN ONE OF THE LAST THREE.                *
082100      *****************************************************************
082200       0900-WRITE-CONTROL-STATS.
082300           MOVE 'ENRICH' TO CST-STAGE-CD.
082400           MOVE SPACES TO CST-SOURCE-CD.
082500           MOVE 'READ' TO CST-STAT-NAME.
082600           MOVE WS-READ-CT TO CST-STAT-COUNT.
082700           WRITE CST-CONTROL-RECORD.
082800           MOVE 'MERCHANT-TAGGED' TO CST-STAT-NAME.
082900           MOVE WS-META-TAGGED-CT TO CST-STAT-COUNT.
083000           WRITE CST-CONTROL-RECORD.
083100           MOVE 'RECURRING-FLAGGED' TO CST-STAT-NAME.
083200           MOVE WS-RECURRING-CT TO CST-STAT-COUNT.
083300           WRITE CST-CONTROL-RECORD.
083400           MOVE 'REIMBURSABLE-FLAGGED' TO CST-STAT-NAME.
083500           MOVE WS-REIMBURSABLE-CT TO CST-STAT-COUNT.
083600           WRITE CST-CONTROL-RECORD.
083700       0900-EXIT.
083800           EXIT.
