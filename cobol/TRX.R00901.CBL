000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. 901-TRANS-EXTRACT.
000300       AUTHOR. M SUAREZ.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 04/19/2011.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    901-TRANS-EXTRACT                                          *
001100      *                                                               *
001200      *    STEP 1 OF THE NIGHTLY TRANSACTION RUN.  READS THE THREE    *
001300      *    BANK DOWNLOAD FILES (CHASE CHECKING/SAVINGS, CHASE CREDIT  *
001400      *    CARD, WELLS FARGO) AND BUILDS THE HOUSE-STANDARD           *
001500      *    TRANSACTION RECORD (TRM.TIP57) FOR EACH ACCEPTED ROW.      *
001600      *    OUTPUT IS TRX-WORK, PICKED UP BY 902-TRANS-CLEAN.  A       *
001700      *    MISSING INPUT FILE IS LOGGED AND SKIPPED - IT DOES NOT     *
001800      *    ABORT THE RUN.                                             *
001900      *                                                               *
002000      *    INPUT:   CHASE-CHK-IN   - CHASE CHECKING/SAVINGS DOWNLOAD  *
002100      *             CHASE-CC-IN    - CHASE CREDIT CARD DOWNLOAD       *
002200      *             WELLS-FARGO-IN - WELLS FARGO DOWNLOAD             *
002300      *    OUTPUT:  TRX-WORK       - COMMON TRANSACTION WORK FILE     *
002400      *             CST-STATS      - PER-SOURCE CONTROL STATISTICS    *
002500      *****************************************************************
002600      *                     CHANGE LOG
002700      *****************************************************************
002800      * 04/19/11  MTS   ORIGINAL PROGRAM - NIGHTLY ENRICHMENT     RQ07702 
002900      *                PROJECT, REQUEST 7702, REPLACES THE OLD
003000      *                SPREADSHEET RECONCILIATION PROCESS.
003100      * 06/02/11  MTS   WIDENED CST-STAT-COUNT TO S9(9) - CHASE   CHG06021
003200      *                CARD VOLUME EXCEEDED S9(7) ON THE HOLIDAY
003300      *                RUN.
003400      * 09/15/13  DWK   ADDED MISSING-FILE SKIP LOGIC SO ONE BAD  RQ08801 
003500      *                BANK FEED DOES NOT ABEND THE WHOLE RUN -
003600      *                REQUEST 8801.
003700      * 02/06/15  DWK   CORRECTED CHASE CC SIGN RULE - DEBIT WAS  RQ09014 
003800      *                BEING LEFT POSITIVE WHEN CC-AMOUNT CAME IN
003900      *                ZERO-SUPPRESSED. REQUEST 9014.
004000      * 11/30/17  RQV   0310-WFB-ONE-RECORD ALSO SKIPS THE        RQ09910
004100      *                "AUTOMATIC PAYMENT - THANK YOU" WORDING WELLS
004200      *                FARGO STARTED SENDING FOR AUTO-DRAFT ACKS -
004300      *                REQUEST 9910.
004400      * 01/11/23  TCM   DROPPED THE COPYBOOK'S UNUSED
004500      *                WFB-ACK-FILTER-CD REFERENCE FROM THIS HEADER -
004600      *                THE FIELD WAS NEVER SET BY THE FEED; THE ACK
004700      *                ROWS HAVE ALWAYS BEEN SCREENED BY THE TWO
004800      *                WFB-DESCRIPTION LITERALS ABOVE - REQUEST 10502.
004900      *****************************************************************
005000
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SPECIAL-NAMES.
005400           C01 IS TOP-OF-FORM
005500           CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
005600
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900           SELECT CHASE-CHK-IN ASSIGN TO CHASCHKI
006000               ORGANIZATION IS LINE SEQUENTIAL
006100               FILE STATUS IS WS-CHK-STATUS.
006200           SELECT CHASE-CC-IN ASSIGN TO CHASCCIN
006300               ORGANIZATION IS LINE SEQUENTIAL
006400               FILE STATUS IS WS-CHC-STATUS.
006500           SELECT WELLS-FARGO-IN ASSIGN TO WFARGOIN
006600               ORGANIZATION IS LINE SEQUENTIAL
006700               FILE STATUS IS WS-WFB-STATUS.
006800           SELECT TRX-WORK ASSIGN TO TRXWORK1
006900               ORGANIZATION IS SEQUENTIAL
007000               FILE STATUS IS WS-WORK-STATUS.
007100           SELECT CST-STATS ASSIGN TO CSTSTATS
007200               ORGANIZATION IS LINE SEQUENTIAL
007300               FILE STATUS IS WS-CST-STATUS.
007400
007500       DATA DIVISION.
007600       FILE SECTION.
007700      *****************************************************************
007800      *   CHASE CHECKING/SAVINGS DOWNLOAD.  THE BANK SENDS THE RUNNING *
007900      *   BALANCE ON EVERY ROW BUT THIS PROGRAM NEVER CARRIES IT       *
008000      *   FORWARD TO TRM-TRANSACTION-RECORD - IT IS READ AND DROPPED.  *
008100      *****************************************************************
008200       FD  CHASE-CHK-IN
008300           LABEL RECORDS ARE STANDARD.
008400       01  CHK-CHECKING-RECORD.
008500           05  CHK-TRAN-DATE                   PIC 9(08).
008600           05  CHK-POST-DATE                   PIC 9(08).
008700           05  CHK-DESCRIPTION                  PIC X(40).
008800      *               ARRIVES ALREADY SIGNED - NO SIGN DERIVATION
008900      *               NEEDED FOR THIS FEED.
009000           05  CHK-AMOUNT                      PIC S9(7)V99
009100                                                SIGN IS LEADING SEPARATE.
009200           05  CHK-TRAN-TYPE-CD                PIC X(10).
009300           05  CHK-BALANCE                     PIC S9(9)V99.
009400           05  FILLER                          PIC X(23).
009500
009600      *****************************************************************
009700      *   CHASE CREDIT CARD DOWNLOAD.  CHC-AMOUNT IS AN UNSIGNED       *
009800      *   MAGNITUDE - THE SIGN IS DERIVED FROM CHC-TRAN-TYPE-CD IN     *
009900      *   0210-CHC-ONE-RECORD.  THE BANK'S OWN CHC-CATEGORY GUESS IS   *
010000      *   READ BUT NEVER CARRIED FORWARD - CATEGORIZING IS THE HOUSE   *
010100      *   TABLE'S JOB, SEE 903-TRANS-CATG.                             *
010200      *****************************************************************
010300       FD  CHASE-CC-IN
010400           LABEL RECORDS ARE STANDARD.
010500       01  CHC-CARD-RECORD.
010600           05  CHC-TRAN-DATE                   PIC 9(08).
010700           05  CHC-POST-DATE                   PIC 9(08).
010800           05  CHC-DESCRIPTION                 PIC X(40).
010900           05  CHC-CATEGORY                    PIC X(20).
011000           05  CHC-TRAN-TYPE-CD                PIC X(10).
011100               88  CHC-TRAN-TYPE-DEBIT             VALUE 'DEBIT'.
011200           05  CHC-AMOUNT                      PIC 9(7)V99.
011300           05  FILLER                          PIC X(69).
011400
011500      *****************************************************************
011600      *   WELLS FARGO DOWNLOAD.  WFB-FILLER-1/2 HAVE NEVER BEEN        *
011700      *   DOCUMENTED BY THE BANK AND ARE NOT REFERENCED ANYWHERE IN    *
011800      *   THIS PROGRAM - SEE WFB.TIP58 FOR THE FULL HISTORY.           *
011900      *****************************************************************
012000       FD  WELLS-FARGO-IN
012100           LABEL RECORDS ARE STANDARD.
012200       01  WFB-WELLS-FARGO-RECORD.
012300           05  WFB-DATE                        PIC 9(08).
012400           05  WFB-AMOUNT                      PIC S9(7)V99.
012500           05  WFB-FILLER-1                    PIC X(10).
012600           05  WFB-FILLER-2                    PIC X(10).
012700           05  WFB-DESCRIPTION                 PIC X(40).
012800           05  FILLER                          PIC X(12).
012900
013000      *****************************************************************
013100      *   THE HOUSE-STANDARD TRANSACTION RECORD - SEE TRM.TIP57 FOR    *
013200      *   THE FULL FIELD-BY-FIELD CHANGE HISTORY.  RESTATED HERE       *
013300      *   RATHER THAN COPIED SINCE THIS SYSTEM HAS NO COPY LIBRARY.    *
013400      *****************************************************************
013500       FD  TRX-WORK
013600           LABEL RECORDS ARE STANDARD.
013700       01  TRM-TRANSACTION-RECORD.
013800           05  TR-ID                           PIC X(16).
013900           05  TR-DATE                         PIC 9(08).
014000           05  TR-AMOUNT                       PIC S9(7)V99.
014100           05  TR-DESCRIPTION                  PIC X(40).
014200           05  TR-ACCOUNT-TYPE                 PIC X(10).
014300           05  TR-SOURCE                       PIC X(12).
014400           05  TR-CATEGORY                     PIC X(20).
014500           05  TR-SUBCATEGORY                  PIC X(20).
014600           05  TR-REC-FLAG                     PIC X(01).
014700           05  TR-XFER-FLAG                    PIC X(01).
014800           05  TR-INC-FLAG                     PIC X(01).
014900           05  TR-REIMB-FLAG                   PIC X(01).
015000           05  TR-IGN-FLAG                     PIC X(01).
015100           05  TR-META-SERVICE                 PIC X(12).
015200           05  TR-META-COMPANY                 PIC X(12).
015300           05  FILLER                          PIC X(06).
015400       01  TR-DATE-CENTURY-BRK REDEFINES TRM-TRANSACTION-RECORD.
015500           05  FILLER                          PIC X(16).
015600           05  TR-CENTURY-CK                   PIC 9(02).
015700           05  FILLER                          PIC X(152).
015800
015900       FD  CST-STATS
016000           LABEL RECORDS ARE STANDARD.
016100       01  CST-CONTROL-RECORD.
016200           05  CST-STAGE-CD                    PIC X(10).
016300           05  CST-SOURCE-CD                   PIC X(12).
016400           05  CST-STAT-NAME                   PIC X(20).
016500           05  CST-STAT-COUNT                  PIC S9(9) COMP-3.
016600           05  CST-STAT-AMOUNT                 PIC S9(9)V99.
016700           05  FILLER                          PIC X(02).
016800
016900       WORKING-STORAGE SECTION.
017000       01  WS-FILE-STATUSES.
017100           05  WS-CHK-STATUS                   PIC X(02).
017200           05  WS-CHC-STATUS                   PIC X(02).
017300           05  WS-WFB-STATUS                   PIC X(02).
017400           05  WS-WORK-STATUS                  PIC X(02).
017500           05  WS-CST-STATUS                   PIC X(02).
017600           05  FILLER                         PIC X(01).
017700
017800      *       THE THREE FILE-PRESENT SWITCHES BELOW ARE SET BY
017900      *       0010-INITIALIZE'S OPEN-AND-CHECK-STATUS PROBE - A
018000      *       FEED THAT IS ABSENT TONIGHT NEVER REACHES ITS
018100      *       0100/0200/0300 EXTRACT PARAGRAPH AT ALL.
018200       01  WS-SWITCHES.
018300           05  WS-CHK-EOF-SW                   PIC X(01) VALUE 'N'.
018400               88  CHK-EOF                         VALUE 'Y'.
018500           05  WS-CHC-EOF-SW                   PIC X(01) VALUE 'N'.
018600               88  CHC-EOF                         VALUE 'Y'.
018700           05  WS-WFB-EOF-SW                   PIC X(01) VALUE 'N'.
018800               88  WFB-EOF                         VALUE 'Y'.
018900           05  WS-CHK-FILE-PRESENT-SW          PIC X(01) VALUE 'Y'.
019000               88  CHK-FILE-PRESENT                VALUE 'Y'.
019100           05  WS-CHC-FILE-PRESENT-SW          PIC X(01) VALUE 'Y'.
019200               88  CHC-FILE-PRESENT                VALUE 'Y'.
019300           05  WS-WFB-FILE-PRESENT-SW          PIC X(01) VALUE 'Y'.
019400               88  WFB-FILE-PRESENT                VALUE 'Y'.
019500           05  FILLER                         PIC X(01).
019600
019700      *       READ/REJECT/ACCEPT COUNTERS FEED 0900-WRITE-CONTROL-
019800      *       STATS AT THE END OF THE RUN - CHASE CHECKING AND
019900      *       CHASE CREDIT CARD ARE SUMMED TOGETHER UNDER ONE
020000      *       "CHASE" SOURCE ON THE CONTROL FILE, WELLS FARGO
020100      *       STANDS ALONE.  THE THREE -SEQ COUNTERS FEED THE
020200      *       PER-ACCOUNT-TYPE PORTION OF TR-ID, SEE WS-TR-ID-WORK.
020300       01  WS-COUNTERS.
020400           05  WS-CHK-READ-CT                  PIC S9(9) COMP-3 VALUE 0.
020500           05  WS-CHK-REJECT-CT                PIC S9(9) COMP-3 VALUE 0.
020600           05  WS-CHK-ACCEPT-CT                PIC S9(9) COMP-3 VALUE 0.
020700           05  WS-CHC-READ-CT                  PIC S9(9) COMP-3 VALUE 0.
020800           05  WS-CHC-REJECT-CT                PIC S9(9) COMP-3 VALUE 0.
020900           05  WS-CHC-ACCEPT-CT                PIC S9(9) COMP-3 VALUE 0.
021000           05  WS-WFB-READ-CT                  PIC S9(9) COMP-3 VALUE 0.
021100           05  WS-WFB-REJECT-CT                PIC S9(9) COMP-3 VALUE 0.
021200           05  WS-WFB-ACCEPT-CT                PIC S9(9) COMP-3 VALUE 0.
021300           05  WS-CHK-SEQ                      PIC S9(6) COMP VALUE 0.
021400           05  WS-CHC-SEQ                      PIC S9(6) COMP VALUE 0.
021500           05  WS-WFB-SEQ                      PIC S9(6) COMP VALUE 0.
021600           05  FILLER                         PIC X(01).
021700
021800      *       NUMERIC-TO-DISPLAY BRIDGE FOR BUILDING WS-TR-ID-SEQ -
021900      *       A COMP FIELD CANNOT BE MOVED DIRECTLY INTO THE
022000      *       ALPHANUMERIC TR-ID WITHOUT AN INTERMEDIATE ZONED
022100      *       PICTURE.
022200       01  WS-SEQ-DISPLAY-AREA.
022300           05  WS-SEQ-DISPLAY                  PIC 9(06).
022400           05  FILLER                          PIC X(01).
022500       01  WS-SEQ-DISPLAY-BRK REDEFINES WS-SEQ-DISPLAY-AREA.
022600           05  WS-SEQ-DISPLAY-X                PIC X(06).
022700           05  FILLER                          PIC X(01).
022800
022900      *       BUILDS THE 16-BYTE TR-ID SURROGATE KEY ONE PIECE AT A
023000      *       TIME (2-BYTE SOURCE, 2-BYTE ACCOUNT TYPE, 6-DIGIT
023100      *       SEQUENCE, 6 BYTES OF FILLER) THEN THE REDEFINES BELOW
023200      *       LETS THE WHOLE GROUP BE MOVED TO TR-ID IN ONE SHOT.
023300       01  WS-TR-ID-WORK.
023400           05  WS-TR-ID-SOURCE                 PIC X(02).
023500           05  WS-TR-ID-ACCT                   PIC X(02).
023600           05  WS-TR-ID-SEQ                    PIC 9(06).
023700           05  FILLER                          PIC X(06).
023800       01  WS-TR-ID-BRK REDEFINES WS-TR-ID-WORK.
023900           05  WS-TR-ID-ALPHA                  PIC X(16).
024000
024100      *       ONE VALIDITY SWITCH PER INBOUND ROW - RESET TO 'Y' AT
024200      *       THE TOP OF EACH 01XX-ONE-RECORD PARAGRAPH AND FLIPPED
024300      *       TO 'N' BY ANY FAILED EDIT, SO A ROW WITH EITHER
024400      *       PROBLEM IS REJECTED ONCE, NOT TWICE.
024500       01  WS-VALID-DATE-SW                    PIC X(01) VALUE 'Y'.
024600           88  WS-DATE-IS-VALID                    VALUE 'Y'.
024700       01  WS-VALID-AMOUNT-SW                  PIC X(01) VALUE 'Y'.
024800           88  WS-AMOUNT-IS-VALID                  VALUE 'Y'.
024900
025000       PROCEDURE DIVISION.
025100      *****************************************************************
025200      *   STEP 1 OF 7 - READS THE THREE RAW BANK FEEDS (CHASE         *
025300      *   CHECKING, CHASE CREDIT CARD, WELLS FARGO), BUILDS THE       *
025400      *   HOUSE-STANDARD TRX-WORK RECORD FOR EACH ACCEPTED ROW, AND   *
025500      *   WRITES THE EXTRACT-STAGE READ/REJECTED/ACCEPTED COUNTS TO   *
025600      *   CST-STATS.  ANY FEED THAT IS ABSENT TONIGHT IS SKIPPED      *
025700      *   WITHOUT ABENDING THE RUN - SEE 0010-INITIALIZE.             *
025800      *****************************************************************
025900       0000-MAIN-LINE.
026000           PERFORM 0010-INITIALIZE.
026100      *           EACH OF THE THREE EXTRACT PARAGRAPHS IS SKIPPED
026200      *           OUTRIGHT WHEN ITS FEED WAS NOT FOUND - NO ROWS,
026300      *           NO STATS, NO ABEND.
026400           IF CHK-FILE-PRESENT
026500               PERFORM 0100-CHASE-CHK-EXTRACT THRU 0100-EXIT.
026600           IF CHC-FILE-PRESENT
026700               PERFORM 0200-CHASE-CC-EXTRACT THRU 0200-EXIT.
026800           IF WFB-FILE-PRESENT
026900               PERFORM 0300-WF-EXTRACT THRU 0300-EXIT.
027000           PERFORM 0900-WRITE-CONTROL-STATS THRU 0900-EXIT.
027100      *           TRX-WORK FEEDS 902-TRANS-CLEAN TOMORROW;
027200      *           CST-STATS IS READ IN FULL BY 907-TRANS-RPT AT
027300      *           THE END OF THE RUN.
027400           CLOSE TRX-WORK CST-STATS.
027500           STOP RUN.
027600
027700      *****************************************************************
027800      *   HOUSEKEEPING - OPEN THE WORK FILE FRESH AND PROBE EACH BANK  *
027900      *   FEED FOR PRESENCE.  A MISSING FEED IS LOGGED AND BYPASSED.   *
028000      *****************************************************************
028100       0010-INITIALIZE.
028200           OPEN OUTPUT TRX-WORK.
028300           OPEN OUTPUT CST-STATS.
028400      *           EACH FEED IS OPENED ONCE HERE JUST TO READ THE
028500      *           FILE STATUS - A NOT-FOUND CONDITION FLIPS THE
028600      *           PRESENT SWITCH OFF AND THE FEED IS RE-OPENED FOR
028700      *           REAL INSIDE ITS OWN 01XX-EXTRACT PARAGRAPH IF IT
028800      *           IS PRESENT.
028900           OPEN INPUT CHASE-CHK-IN.
029000           IF WS-CHK-STATUS NOT = '00'
029100               MOVE 'N' TO WS-CHK-FILE-PRESENT-SW
029200               DISPLAY '901-TRANS-EXTRACT: CHASE-CHK-IN NOT FOUND, '
029300                       'SOURCE SKIPPED - STATUS ' WS-CHK-STATUS
029400           ELSE
029500               CLOSE CHASE-CHK-IN.
029600           OPEN INPUT CHASE-CC-IN.
029700           IF WS-CHC-STATUS NOT = '00'
029800               MOVE 'N' TO WS-CHC-FILE-PRESENT-SW
029900               DISPLAY '901-TRANS-EXTRACT: CHASE-CC-IN NOT FOUND, '
030000                       'SOURCE SKIPPED - STATUS ' WS-CHC-STATUS
030100           ELSE
030200               CLOSE CHASE-CC-IN.
030300      *           WELLS FARGO IS THE ONLY SINGLE-ACCOUNT FEED OF
030400      *           THE THREE - IT HAS NO CREDIT-CARD COUNTERPART,
030500      *           SO ITS STATS ARE NEVER SUMMED WITH ANOTHER
030600      *           SOURCE THE WAY CHASE'S TWO FEEDS ARE BELOW IN
030700      *           0900-WRITE-CONTROL-STATS.
030800           OPEN INPUT WELLS-FARGO-IN.
030900           IF WS-WFB-STATUS NOT = '00'
031000               MOVE 'N' TO WS-WFB-FILE-PRESENT-SW
031100               DISPLAY '901-TRANS-EXTRACT: WELLS-FARGO-IN NOT FOUND, '
031200                       'SOURCE SKIPPED - STATUS ' WS-WFB-STATUS
031300           ELSE
031400               CLOSE WELLS-FARGO-IN.
031500
031600      *****************************************************************
031700      *   CHASE CHECKING / SAVINGS - AMOUNT ARRIVES ALREADY SIGNED.    *
031800      *****************************************************************
031900       0100-CHASE-CHK-EXTRACT.
032000           OPEN INPUT CHASE-CHK-IN.
032100      *           RE-OPENED HERE FOR THE REAL PASS - 0010-
032200      *           INITIALIZE ALREADY OPENED AND CLOSED IT ONCE
032300      *           JUST TO CONFIRM IT EXISTS.
032400           MOVE 'N' TO WS-CHK-EOF-SW.
032500           READ CHASE-CHK-IN
032600               AT END MOVE 'Y' TO WS-CHK-EOF-SW.
032700           PERFORM 0110-CHK-ONE-RECORD THRU 0110-EXIT
032800               UNTIL CHK-EOF.
032900           CLOSE CHASE-CHK-IN.
033000       0100-EXIT.
033100           EXIT.
033200
033300      *****************************************************************
033400      *   ONE CHASE CHECKING ROW.  A BAD DATE OR A ZERO AMOUNT        *
033500      *   REJECTS THE ROW OUTRIGHT - CHASE ALREADY SENDS A SIGNED     *
033600      *   AMOUNT FOR THIS FEED SO NO SIGN DERIVATION IS NEEDED.       *
033700      *****************************************************************
033800       0110-CHK-ONE-RECORD.
033900           ADD 1 TO WS-CHK-READ-CT.
034000           MOVE 'Y' TO WS-VALID-DATE-SW.
034100           MOVE 'Y' TO WS-VALID-AMOUNT-SW.
034200      *           CHK-TRAN-DATE IS THE TRANSACTION DATE, NOT THE
034300      *           POSTING DATE - CHK-POST-DATE IS READ BUT NEVER
034400      *           CARRIED FORWARD.
034500           IF CHK-TRAN-DATE NOT NUMERIC OR CHK-TRAN-DATE = ZERO
034600               MOVE 'N' TO WS-VALID-DATE-SW.
034700      *           A ZERO AMOUNT IS TREATED AS A BAD ROW, NOT A
034800      *           LEGITIMATE ZERO-DOLLAR TRANSACTION.
034900           IF CHK-AMOUNT = ZERO
035000               MOVE 'N' TO WS-VALID-AMOUNT-SW.
035100           IF WS-DATE-IS-VALID AND WS-AMOUNT-IS-VALID
035200               ADD 1 TO WS-CHK-SEQ
035300               MOVE WS-CHK-SEQ TO WS-SEQ-DISPLAY
035400               MOVE SPACES TO TRM-TRANSACTION-RECORD
035500      *               TR-ID IS SOURCE+ACCT+A ZERO-FILLED SEQUENCE -
035600      *               GUARANTEED UNIQUE WITHIN THIS RUN.
035700               MOVE 'CH' TO WS-TR-ID-SOURCE
035800               MOVE 'CK' TO WS-TR-ID-ACCT
035900               MOVE WS-SEQ-DISPLAY TO WS-TR-ID-SEQ
036000               MOVE SPACES TO FILLER OF WS-TR-ID-WORK
036100               MOVE WS-TR-ID-ALPHA TO TR-ID
036200               MOVE CHK-TRAN-DATE TO TR-DATE
036300               MOVE CHK-AMOUNT TO TR-AMOUNT
036400               MOVE CHK-DESCRIPTION TO TR-DESCRIPTION
036500               MOVE 'CHECKING' TO TR-ACCOUNT-TYPE
036600               MOVE 'CHASE' TO TR-SOURCE
036700      *               TR-REC-FLAG/TR-XFER-FLAG/TR-REIMB-FLAG ARE
036800      *               ONLY PLACEHOLDERS HERE - 904-TRANS-DEDUP
036900      *               SETS THE TRANSFER FLAG AND 905-TRANS-ENRICH
037000      *               SETS RECURRING AND REIMBURSABLE.  TR-INC-
037100      *               FLAG IS THE ONE FLAG THIS PROGRAM CAN
037200      *               DECIDE ON ITS OWN, STRAIGHT FROM THE SIGN.
037300               MOVE 'N' TO TR-REC-FLAG
037400               MOVE 'N' TO TR-XFER-FLAG
037500               MOVE 'N' TO TR-REIMB-FLAG
037600               MOVE 'N' TO TR-IGN-FLAG
037700               IF TR-AMOUNT > ZERO
037800                   MOVE 'Y' TO TR-INC-FLAG
037900               ELSE
038000                   MOVE 'N' TO TR-INC-FLAG
038100               END-IF
038200      *               INCOME DETECTION IS PURELY SIGN-BASED AT
038300      *               EXTRACT TIME - A DEPOSIT POSTS POSITIVE, A
038400      *               WITHDRAWAL POSTS NEGATIVE.
038500               WRITE TRM-TRANSACTION-RECORD
038600               ADD 1 TO WS-CHK-ACCEPT-CT
038700           ELSE
038800               ADD 1 TO WS-CHK-REJECT-CT
038900           END-IF.
039000      *           CLASSIC PRIMING-READ LOOP - THE NEXT RECORD IS
039100      *           FETCHED AT THE BOTTOM OF THIS PARAGRAPH, NOT THE
039200      *           TOP, SO THE PERFORM...UNTIL TEST IN 0100-CHASE-
039300      *           CHK-EXTRACT SEES EOF BEFORE THIS PARAGRAPH RUNS
039400      *           AGAIN ON A PHANTOM LAST RECORD.
039500           READ CHASE-CHK-IN
039600               AT END MOVE 'Y' TO WS-CHK-EOF-SW.
039700       0110-EXIT.
039800           EXIT.
039900
040000      *****************************************************************
040100      *   CHASE CREDIT CARD - AMOUNT ARRIVES AS A MAGNITUDE; NEGATE    *
040200      *   WHEN THE TRANSACTION TYPE IS DEBIT.                          *
040300      *****************************************************************
040400       0200-CHASE-CC-EXTRACT.
040500           OPEN INPUT CHASE-CC-IN.
040600      *           RE-OPENED HERE FOR THE REAL PASS, SAME AS
040700      *           0100-CHASE-CHK-EXTRACT ABOVE.
040800           MOVE 'N' TO WS-CHC-EOF-SW.
040900           READ CHASE-CC-IN
041000               AT END MOVE 'Y' TO WS-CHC-EOF-SW.
041100           PERFORM 0210-CHC-ONE-RECORD THRU 0210-EXIT
041200               UNTIL CHC-EOF.
041300           CLOSE CHASE-CC-IN.
041400       0200-EXIT.
041500           EXIT.
041600
041700      *****************************************************************
041800      *   ONE CHASE CREDIT-CARD ROW.  CHC-AMOUNT IS AN UNSIGNED       *
041900      *   MAGNITUDE - THE SIGN IS DERIVED FROM CHC-TRAN-TYPE-CD       *
042000      *   BELOW, PER THE SIGN-RULE FIX OF REQUEST 9014.               *
042100      *****************************************************************
042200       0210-CHC-ONE-RECORD.
042300           ADD 1 TO WS-CHC-READ-CT.
042400           MOVE 'Y' TO WS-VALID-DATE-SW.
042500           MOVE 'Y' TO WS-VALID-AMOUNT-SW.
042600      *           CHC-TRAN-DATE, LIKE CHK-TRAN-DATE ABOVE, IS THE
042700      *           TRANSACTION DATE - CHC-POST-DATE IS NOT USED.
042800           IF CHC-TRAN-DATE NOT NUMERIC OR CHC-TRAN-DATE = ZERO
042900               MOVE 'N' TO WS-VALID-DATE-SW.
043000      *           CHC-AMOUNT ALSO HAS TO TEST NUMERIC, UNLIKE
043100      *           CHK-AMOUNT, SINCE AN UNSIGNED FIELD CAN ARRIVE
043200      *           SPACE-FILLED WHEN THE BANK SENDS A BLANK ROW.
043300           IF CHC-AMOUNT NOT NUMERIC OR CHC-AMOUNT = ZERO
043400               MOVE 'N' TO WS-VALID-AMOUNT-SW.
043500           IF WS-DATE-IS-VALID AND WS-AMOUNT-IS-VALID
043600               ADD 1 TO WS-CHC-SEQ
043700               MOVE WS-CHC-SEQ TO WS-SEQ-DISPLAY
043800               MOVE SPACES TO TRM-TRANSACTION-RECORD
043900               MOVE 'CH' TO WS-TR-ID-SOURCE
044000               MOVE 'CC' TO WS-TR-ID-ACCT
044100               MOVE WS-SEQ-DISPLAY TO WS-TR-ID-SEQ
044200               MOVE SPACES TO FILLER OF WS-TR-ID-WORK
044300               MOVE WS-TR-ID-ALPHA TO TR-ID
044400               MOVE CHC-TRAN-DATE TO TR-DATE
044500      *               DEBIT POSTS NEGATIVE, EVERYTHING ELSE (CREDIT,
044600      *               PAYMENT, REFUND) POSTS POSITIVE.
044700               IF CHC-TRAN-TYPE-DEBIT
044800                   COMPUTE TR-AMOUNT = 0 - CHC-AMOUNT
044900               ELSE
045000                   MOVE CHC-AMOUNT TO TR-AMOUNT
045100               END-IF
045200               MOVE CHC-DESCRIPTION TO TR-DESCRIPTION
045300               MOVE 'CREDIT' TO TR-ACCOUNT-TYPE
045400               MOVE 'CHASE' TO TR-SOURCE
045500      *               SAME PLACEHOLDER PATTERN AS 0110-CHK-ONE-
045600      *               RECORD ABOVE - SEE THE COMMENT THERE.
045700               MOVE 'N' TO TR-REC-FLAG
045800               MOVE 'N' TO TR-XFER-FLAG
045900               MOVE 'N' TO TR-REIMB-FLAG
046000               MOVE 'N' TO TR-IGN-FLAG
046100               IF TR-AMOUNT > ZERO
046200                   MOVE 'Y' TO TR-INC-FLAG
046300               ELSE
046400                   MOVE 'N' TO TR-INC-FLAG
046500               END-IF
046600      *               SAME SIGN-BASED INCOME TEST AS THE CHECKING
046700      *               EXTRACT - A REFUND OR PAYMENT CREDIT POSTS
046800      *               POSITIVE, A PURCHASE POSTS NEGATIVE BY NOW
046900      *               THAT THE DEBIT SIGN HAS BEEN APPLIED ABOVE.
047000               WRITE TRM-TRANSACTION-RECORD
047100               ADD 1 TO WS-CHC-ACCEPT-CT
047200           ELSE
047300               ADD 1 TO WS-CHC-REJECT-CT
047400           END-IF.
047500      *           SAME PRIMING-READ PATTERN AS 0110-CHK-ONE-RECORD.
047600           READ CHASE-CC-IN
047700               AT END MOVE 'Y' TO WS-CHC-EOF-SW.
047800       0210-EXIT.
047900           EXIT.
048000
048100      *****************************************************************
048200      *   WELLS FARGO - DISCARD PAYMENT-ACKNOWLEDGMENT ROWS AND ANY    *
048300      *   ROW WITH AN INVALID DATE OR AMOUNT.                          *
048400      *****************************************************************
048500       0300-WF-EXTRACT.
048600           OPEN INPUT WELLS-FARGO-IN.
048700      *           RE-OPENED HERE FOR THE REAL PASS, SAME AS THE
048800      *           TWO CHASE EXTRACT PARAGRAPHS ABOVE.
048900           MOVE 'N' TO WS-WFB-EOF-SW.
049000           READ WELLS-FARGO-IN
049100               AT END MOVE 'Y' TO WS-WFB-EOF-SW.
049200           PERFORM 0310-WFB-ONE-RECORD THRU 0310-EXIT
049300               UNTIL WFB-EOF.
049400           CLOSE WELLS-FARGO-IN.
049500       0300-EXIT.
049600           EXIT.
049700
049800      *****************************************************************
049900      *   ONE WELLS FARGO ROW.  WELLS FARGO SENDS A PAYMENT-          *
050000      *   ACKNOWLEDGMENT "TRANSACTION" EVERY TIME THE CUSTOMER PAYS   *
050100      *   THEIR CREDIT CARD FROM THIS CHECKING ACCOUNT - THESE ARE    *
050200      *   NOT REAL MONEY MOVEMENT AND ARE SCREENED OUT BY THE TWO     *
050300      *   LITERAL DESCRIPTION TESTS BELOW, NOT BY AN INDICATOR BYTE.  *
050400      *****************************************************************
050500       0310-WFB-ONE-RECORD.
050600           ADD 1 TO WS-WFB-READ-CT.
050700           MOVE 'Y' TO WS-VALID-DATE-SW.
050800           MOVE 'Y' TO WS-VALID-AMOUNT-SW.
050900      *           WELLS FARGO'S SINGLE WFB-DATE FIELD SERVES AS
051000      *           BOTH TRANSACTION AND POSTING DATE - THIS FEED
051100      *           DOES NOT SEPARATE THE TWO.
051200           IF WFB-DATE NOT NUMERIC OR WFB-DATE = ZERO
051300               MOVE 'N' TO WS-VALID-DATE-SW.
051400           IF WFB-AMOUNT = ZERO
051500               MOVE 'N' TO WS-VALID-AMOUNT-SW.
051600      *           REUSES THE DATE-VALIDITY SWITCH TO REJECT THE ROW -
051700      *           THERE IS NO SEPARATE "SKIP" SWITCH FOR THIS TEST.
051800           IF WFB-DESCRIPTION = 'ONLINE PAYMENT THANK YOU'
051900               OR WFB-DESCRIPTION = 'AUTOMATIC PAYMENT - THANK YOU'
052000               MOVE 'N' TO WS-VALID-DATE-SW.
052100           IF WS-DATE-IS-VALID AND WS-AMOUNT-IS-VALID
052200               ADD 1 TO WS-WFB-SEQ
052300               MOVE WS-WFB-SEQ TO WS-SEQ-DISPLAY
052400               MOVE SPACES TO TRM-TRANSACTION-RECORD
052500               MOVE 'WF' TO WS-TR-ID-SOURCE
052600               MOVE 'CK' TO WS-TR-ID-ACCT
052700               MOVE WS-SEQ-DISPLAY TO WS-TR-ID-SEQ
052800               MOVE SPACES TO FILLER OF WS-TR-ID-WORK
052900               MOVE WS-TR-ID-ALPHA TO TR-ID
053000               MOVE WFB-DATE TO TR-DATE
053100               MOVE WFB-AMOUNT TO TR-AMOUNT
053200               MOVE WFB-DESCRIPTION TO TR-DESCRIPTION
053300               MOVE 'CHECKING' TO TR-ACCOUNT-TYPE
053400               MOVE 'WELLSFARGO' TO TR-SOURCE
053500      *               SAME PLACEHOLDER PATTERN AS THE OTHER TWO
053600      *               EXTRACT PARAGRAPHS - SEE 0110-CHK-ONE-RECORD.
053700               MOVE 'N' TO TR-REC-FLAG
053800               MOVE 'N' TO TR-XFER-FLAG
053900               MOVE 'N' TO TR-REIMB-FLAG
054000               MOVE 'N' TO TR-IGN-FLAG
054100               IF TR-AMOUNT > ZERO
054200                   MOVE 'Y' TO TR-INC-FLAG
054300               ELSE
054400                   MOVE 'N' TO TR-INC-FLAG
054500               END-IF
054600      *               SAME SIGN-BASED INCOME TEST AS THE OTHER TWO
054700      *               FEEDS - WELLS FARGO ALWAYS SENDS THE AMOUNT
054800      *               PRE-SIGNED.
054900               WRITE TRM-TRANSACTION-RECORD
055000               ADD 1 TO WS-WFB-ACCEPT-CT
055100           ELSE
055200               ADD 1 TO WS-WFB-REJECT-CT
055300           END-IF.
055400      *           SAME PRIMING-READ PATTERN AS THE OTHER TWO FEEDS.
055500           READ WELLS-FARGO-IN
055600               AT END MOVE 'Y' TO WS-WFB-EOF-SW.
055700       0310-EXIT.
055800           EXIT.
055900
056000      *****************************************************************
056100      *   WRITE ONE CONTROL-STATISTICS ROW PER SOURCE PER COUNTER SO   *
056200      *   907-TRANS-RPT CAN BUILD THE SOURCE SECTION OF THE SUMMARY.   *
056300      *****************************************************************
056400       0900-WRITE-CONTROL-STATS.
056500           MOVE 'EXTRACT' TO CST-STAGE-CD.
056600      *           CHASE CHECKING AND CHASE CREDIT CARD SHARE ONE
056700      *           "CHASE" ROW PER COUNTER BELOW - THE SUMMARY
056800      *           REPORT DOES NOT BREAK THEM OUT BY ACCOUNT TYPE
056900      *           AT THIS STAGE.
057000           MOVE 'CHASE' TO CST-SOURCE-CD.
057100           MOVE 'READ' TO CST-STAT-NAME.
057200           MOVE WS-CHK-READ-CT TO CST-STAT-COUNT.
057300           ADD WS-CHC-READ-CT TO CST-STAT-COUNT.
057400           WRITE CST-CONTROL-RECORD.
057500           MOVE 'REJECTED' TO CST-STAT-NAME.
057600           MOVE WS-CHK-REJECT-CT TO CST-STAT-COUNT.
057700           ADD WS-CHC-REJECT-CT TO CST-STAT-COUNT.
057800           WRITE CST-CONTROL-RECORD.
057900           MOVE 'ACCEPTED' TO CST-STAT-NAME.
058000           MOVE WS-CHK-ACCEPT-CT TO CST-STAT-COUNT.
058100           ADD WS-CHC-ACCEPT-CT TO CST-STAT-COUNT.
058200           WRITE CST-CONTROL-RECORD.
058300      *           WELLS FARGO GETS ITS OWN THREE ROWS BELOW - NO
058400      *           SECOND FEED TO SUM IN.
058500           MOVE 'WELLSFARGO' TO CST-SOURCE-CD.
058600           MOVE 'READ' TO CST-STAT-NAME.
058700           MOVE WS-WFB-READ-CT TO CST-STAT-COUNT.
058800           WRITE CST-CONTROL-RECORD.
058900           MOVE 'REJECTED' TO CST-STAT-NAME.
059000           MOVE WS-WFB-REJECT-CT TO CST-STAT-COUNT.
059100           WRITE CST-CONTROL-RECORD.
059200           MOVE 'ACCEPTED' TO CST-STAT-NAME.
059300           MOVE WS-WFB-ACCEPT-CT TO CST-STAT-COUNT.
059400           WRITE CST-CONTROL-RECORD.
059500       0900-EXIT.
059600           EXIT.
