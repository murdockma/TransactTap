000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. CHK-CHECKING-LAYOUT.
000300       AUTHOR. D SANTIAGO.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 03/11/1991.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    CHK.TIP55  -  CHASE CHECKING / SAVINGS EXTRACT LAYOUT      *
001100      *                                                               *
001200      *    THIS MEMBER DESCRIBES THE FIXED-FORMAT RECORD RECEIVED     *
001300      *    FROM THE CHASE CHECKING AND SAVINGS NIGHTLY DOWNLOAD.      *
001400      *    ONE RECORD IS PRESENT FOR EACH POSTED TRANSACTION ON THE   *
001500      *    ACCOUNT.  THE FIELD CHK-BALANCE IS CARRIED FOR REFERENCE   *
001600      *    ONLY AND IS NOT CARRIED FORWARD BY THE EXTRACT PROGRAM.    *
001700      *                                                               *
001800      *    901-TRANS-EXTRACT IS THE ONLY PROGRAM THAT COPIES THIS     *
001900      *    MEMBER.  IT READS ONE CHASE-CHK-IN RECORD AT A TIME AND    *
002000      *    BUILDS A NORMALIZED TRX-STG-RECORD FROM IT - NOTHING IN    *
002100      *    THIS COPYBOOK IS WRITTEN BACK OUT, IT IS READ-ONLY INPUT.  *
002200      *****************************************************************
002300      *                     CHANGE LOG
002400      *****************************************************************
002500      * 03/11/91  DS    ORIGINAL LAYOUT - CHASE CHECKING FEED.    CHG03119
002600      * 09/02/91  DS    ADDED CHK-BALANCE PER CHASE FORMAT REV 2. CHG09029
002700      * 02/14/92  RTM   ADDED CHK-TRAN-TYPE-CD 88-LEVELS.         CHG02149
002800      * 07/22/93  RTM   CORRECTED CHK-AMOUNT SIGN POSITION -      RQ04471 
002900      *                REQUEST 4471.
003000      * 01/09/95  DS    ADDED CHK-DATE-BRK REDEFINES FOR AGE      CHG01099
003100      *                TESTS.
003200      * 11/30/98  KP    YEAR 2000 REVIEW - DATE FIELDS ALREADY    CHG11309
003300      *                4-DIGIT CENTURY, NO CHANGE REQUIRED.
003400      *                REQUEST Y2K-0231.
003500      * 06/04/99  KP    ADDED CHK-SOURCE-CD FOR MULTI-BANK        CHG06049
003600      *                ROLLOUT.
003700      * 03/18/02  JBH   ADDED CHK-ACCT-TYPE-CD REDEFINES - REQUESTRQ05910 
003800      *                5910.
003900      * 10/07/06  JBH   EXPANDED CHK-DESCRIPTION COMMENTS, NO SIZECHG10070
004000      *                CHANGE.
004100      * 04/19/11  MTS   REVIEWED FOR NIGHTLY ENRICHMENT PROJECT - RQ07702 
004200      *                RQ 7702.
004300      *****************************************************************
004400
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT CHASE-CHK-IN ASSIGN TO CHASCHKI
005300               ORGANIZATION IS LINE SEQUENTIAL
005400               FILE STATUS IS CHK-FILE-STATUS.
005500
005600       DATA DIVISION.
005700       FILE SECTION.
005800       FD  CHASE-CHK-IN
005900           LABEL RECORDS ARE STANDARD.
006000       01  CHK-CHECKING-RECORD.
006100           05  CHK-TRAN-DATE                  PIC 9(08).
006200           05  CHK-POST-DATE                  PIC 9(08).
006300           05  CHK-DESCRIPTION                PIC X(40).
006400           05  CHK-AMOUNT                     PIC S9(7)V99
006500                                               SIGN IS LEADING SEPARATE.
006600           05  CHK-TRAN-TYPE-CD               PIC X(10).
006700               88  CHK-TRAN-TYPE-DEBIT            VALUE 'DEBIT'.
006800               88  CHK-TRAN-TYPE-CREDIT           VALUE 'CREDIT'.
006900               88  CHK-TRAN-TYPE-ACH              VALUE 'ACH'.
007000           05  CHK-BALANCE                    PIC S9(9)V99.
007100           05  CHK-SOURCE-CD                  PIC X(02) VALUE 'CH'.
007200           05  CHK-ACCT-TYPE-AREA.
007300               10  CHK-ACCT-TYPE-CD           PIC X(01).
007400                   88  CHK-ACCT-CHECKING          VALUE 'C'.
007500                   88  CHK-ACCT-SAVINGS           VALUE 'S'.
007600           05  FILLER                         PIC X(20).
007700      *   BREAKS CHK-TRAN-DATE OUT INTO ITS PARTS SO A CALLING
007800      *   PROGRAM CAN TEST OR MOVE THE YEAR, MONTH AND DAY
007900      *   SEPARATELY WITHOUT ITS OWN REDEFINES.
008000       01  CHK-DATE-BRK REDEFINES CHK-CHECKING-RECORD.
008100           05  CHK-TRAN-YYYY                  PIC 9(04).
008200           05  CHK-TRAN-MM                    PIC 9(02).
008300           05  CHK-TRAN-DD                    PIC 9(02).
008400           05  FILLER                         PIC X(102).
008500      *   EXPOSES THE SIGN AND DIGIT PORTIONS OF CHK-AMOUNT
008600      *   SEPARATELY FOR PROGRAMS THAT NEED TO TEST THE SIGN
008700      *   BYTE WITHOUT A SIGNED COMPARE.
008800       01  CHK-AMOUNT-BRK REDEFINES CHK-CHECKING-RECORD.
008900           05  FILLER                         PIC X(16).
009000           05  FILLER                         PIC X(40).
009100           05  CHK-AMOUNT-SIGN                PIC X(01).
009200           05  CHK-AMOUNT-DIGITS              PIC 9(7)V99.
009300           05  FILLER                         PIC X(44).
009400
009500       WORKING-STORAGE SECTION.
009600      *   FILE-STATUS AND RECORD-LENGTH ARE PROVIDED HERE SO EVERY
009700      *   PROGRAM THAT COPIES THIS LAYOUT SHARES ONE DEFINITION
009800      *   INSTEAD OF REDECLARING ITS OWN.
009900       01  CHK-FILE-STATUS                    PIC X(02).
010000       01  CHK-RECORD-LENGTH                  PIC S9(4) COMP VALUE +110.
010100
010200       PROCEDURE DIVISION.
010300      *   THIS MEMBER IS COPYBOOK-ONLY - THE STUB BELOW EXISTS
010400      *   SOLELY SO THE MEMBER CAN BE COMPILED STANDALONE FOR A
010500      *   SYNTAX CHECK; IT IS NEVER CALLED OR EXECUTED.
010600       0000-STUB.
010700           STOP RUN.
