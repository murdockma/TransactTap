000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. 907-TRANS-RPT.
000300       AUTHOR. M SUAREZ.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 04/19/2011.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    907-TRANS-RPT                                              *
001100      *                                                               *
001200      *    STEP 7 AND FINAL STEP OF THE NIGHTLY TRANSACTION RUN.      *
001300      *    READS THE CST-STATS FILE ACCUMULATED BY 901 THROUGH 906    *
001400      *    AND PRINTS THE RUN SUMMARY REPORT (RPT.R00857 LAYOUT) -    *
001500      *    A HEADER, ONE LINE PER BANK SOURCE, THE PROCESSING COUNTS  *
001600      *    FOR EACH STAGE, THE LOAD COUNTS, THE INCOME/EXPENSE/NET    *
001700      *    DOLLAR TOTALS FOR TONIGHT'S APPENDED ROWS, AND A TRAILER   *
001800A     *    LINE.                                                     *
001900      *                                                               *
002000      *    INPUT:   CST-STATS   - CONTROL STATISTICS, ALL STAGES,     *
002100A     *                          INCLUDING THE APPENDED-ROW DOLLAR    *
002200B     *                          TOTALS WRITTEN BY 906-TRANS-LOAD     *
002300      *    OUTPUT:  TRX-RUN-RPT - PRINTED RUN SUMMARY                 *
002400      *                                                               *
002500      *****************************************************************
002600      *                     CHANGE LOG                                *
002700      *****************************************************************
002800      * 04/19/11  MTS  ORIGINAL PROGRAM - NIGHTLY ENRICHMENT PROJERQ07702 
002900      *                REQUEST 7702.
003000      * 11/12/08  JBH  ADDED THE DOLLAR-TOTALS SECTION - SEE      CHG11120
003100      *                RPT-TOTALS-AREA ON RPT.R00857.  NOTE THIS
003200      *                CHANGE PREDATES THE PROGRAM AND WAS CARRIED
003300      *                FORWARD FROM THE OLD 857 PAYOUT REPORT LOGIC
003400      *                THIS ONE WAS MODELED ON.
003500      * 05/02/17  RQV  TOTALS NOW EXCLUDE ANY ROW WITH TR-XFER-FLARQ00370 
003600      *                OR TR-IGN-FLAG SET - TRANSFER PAIRS WERE
003700      *                DOUBLE-COUNTING INCOME AND EXPENSE.  REQUEST
003800      *                9502.
003900      * 09/15/20  DWK  REPORT NOW PRINTS INPUT COUNT AS THE FIRST RQ10125
004000      *                PROCESSING LINE AND EXISTING MASTER COUNT AS THE
004100      *                FIRST LOAD LINE, BOTH PULLED OFF THE CLEAN-STAGE
004200      *                READ STAT AND THE NEW LOAD-STAGE OLD-MASTER-READ
004300      *                STAT - REQUEST 10125.
004400      * 06/02/22  MTS  LOAD SECTION NOW PRINTS THE NEXT RUN'S     RQ10390
004500      *                DEFAULT EXTRACTION START DATE, PULLED OFF THE NEW
004600      *                LOAD-STAGE NEXT-EXTRACT-DT STAT WRITTEN BY
004700      *                906-TRANS-LOAD - THE VALUE WAS BEING COMPUTED OVER
004800      *                THERE BUT NEVER MADE IT ONTO THE SUMMARY. REQUEST
004900      *                10390.
005000      * 01/11/23  TCM  TOTALS SECTION NO LONGER RE-READS THE FINAL RQ10502
005100      *                MASTER - IT WAS SUMMING EVERY ROW EVER LOADED,
005200      *                NOT JUST TONIGHT'S APPENDS, SO THE NET/INCOME/
005300      *                EXPENSE LINES GREW EVERY NIGHT INSTEAD OF
005400      *                RESETTING.  906-TRANS-LOAD NOW ACCUMULATES THE
005500      *                APPENDED-ROW DOLLARS ITSELF AND WRITES THEM TO
005600      *                CST-STAT-AMOUNT (PROVISIONED FOR THIS BACK IN
005700      *                09/15/13 BUT NEVER FILLED IN) AND THIS PROGRAM
005800      *                JUST PICKS THEM UP OFF THE CONTROL FILE LIKE
005900      *                EVERY OTHER STAT.  TRX-MASTER-NEW IS NO LONGER
006000      *                OPENED HERE AT ALL.  REQUEST 10502.
006100      *****************************************************************
006200
006300       ENVIRONMENT DIVISION.
006400       CONFIGURATION SECTION.
006500       SPECIAL-NAMES.
006600           C01 IS TOP-OF-FORM
006700           CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
006800
006900       INPUT-OUTPUT SECTION.
007000       FILE-CONTROL.
007100           SELECT CST-STATS ASSIGN TO CSTSTATS
007200               ORGANIZATION IS LINE SEQUENTIAL
007300               FILE STATUS IS WS-CST-STATUS.
007400           SELECT TRX-RUN-RPT ASSIGN TO TRXRUNRP
007500               ORGANIZATION IS LINE SEQUENTIAL
007600               FILE STATUS IS WS-RPT-STATUS.
007700
007800       DATA DIVISION.
007900       FILE SECTION.
008000       FD  CST-STATS
008100           LABEL RECORDS ARE STANDARD.
008200       01  CST-CONTROL-RECORD.
008300           05  CST-STAGE-CD                    PIC X(10).
008400           05  CST-SOURCE-CD                   PIC X(12).
008500           05  CST-STAT-NAME                   PIC X(20).
008600           05  CST-STAT-COUNT                  PIC S9(9) COMP-3.
008700           05  CST-STAT-AMOUNT                 PIC S9(9)V99.
008800           05  FILLER                          PIC X(02).
008900
009000       FD  TRX-RUN-RPT
009100           LABEL RECORDS ARE STANDARD.
009200       01  RPT-PRINT-LINE                      PIC X(132).
009300
009400       WORKING-STORAGE SECTION.
009500       01  WS-FILE-STATUSES.
009600           05  WS-CST-STATUS                   PIC X(02).
009700           05  WS-RPT-STATUS                   PIC X(02).
009800           05  FILLER                         PIC X(01).
009900
010000      *****************************************************************
010100      *   THE ENTIRE CONTROL FILE IS READ ONCE HERE AND HELD IN THE    *
010200      *   ACCUMULATOR GROUPS BELOW - NO DETAIL RECORD IS KEPT PAST THE *
010300      *   SINGLE PASS IN 0100.                                          *
010400      *****************************************************************
010500       01  WS-CST-EOF-SW                       PIC X(01) VALUE 'N'.
010600           88  WS-CST-EOF                          VALUE 'Y'.
010700
010800       01  WS-RUN-DATE                         PIC 9(08) VALUE 0.
010900       01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
011000           05  WS-RUN-YYYY                     PIC 9(04).
011100           05  WS-RUN-MM                       PIC 9(02).
011200           05  WS-RUN-DD                       PIC 9(02).
011300
011400      *****************************************************************
011500      *   CARRIES THE NEXT-RUN EXTRACTION WINDOW THAT 906-TRANS-LOAD    *
011600      *   COMPUTED AND WROTE AS A PLAIN NUMERIC STAT - UNPACKED HERE    *
011700      *   ONLY FOR PRINTING ON THE LOAD SECTION OF THE SUMMARY.         *
011800      *****************************************************************
011900       01  WS-NEXT-EXTRACT-DATE                PIC 9(08) VALUE 0.
012000       01  WS-NEXT-EXTRACT-DATE-BRK
012100                       REDEFINES WS-NEXT-EXTRACT-DATE.
012200           05  WS-NEXT-EXTRACT-YYYY            PIC 9(04).
012300           05  WS-NEXT-EXTRACT-MM              PIC 9(02).
012400           05  WS-NEXT-EXTRACT-DD              PIC 9(02).
012500
012600      *****************************************************************
012700      *   ACCUMULATORS PULLED OFF THE CST-STATS FILE, KEYED BY THE     *
012800      *   STAGE/SOURCE/STAT-NAME COMBINATION EACH UPSTREAM PROGRAM     *
012900      *   WROTE.  THIS PROGRAM DOES NOT NEED A TABLE - IT JUST ADDS    *
013000      *   EACH ROW INTO THE MATCHING BUCKET AS IT COMES IN.            *
013100      *****************************************************************
013200       01  WS-SOURCE-TOTALS.
013300           05  WS-CHASE-READ                   PIC S9(9) COMP-3 VALUE 0.
013400           05  WS-CHASE-REJECTED               PIC S9(9) COMP-3 VALUE 0.
013500           05  WS-CHASE-ACCEPTED               PIC S9(9) COMP-3 VALUE 0.
013600           05  WS-WFB-READ                     PIC S9(9) COMP-3 VALUE 0.
013700           05  WS-WFB-REJECTED                 PIC S9(9) COMP-3 VALUE 0.
013800           05  WS-WFB-ACCEPTED                 PIC S9(9) COMP-3 VALUE 0.
013900           05  FILLER                         PIC X(01).
014000
014100       01  WS-STAGE-TOTALS.
014200           05  WS-INPUT-COUNT                  PIC S9(9) COMP-3 VALUE 0.
014300           05  WS-CLEAN-DROPPED                PIC S9(9) COMP-3 VALUE 0.
014400           05  WS-DEDUP-DROPPED                PIC S9(9) COMP-3 VALUE 0.
014500           05  WS-XFER-FLAGGED                 PIC S9(9) COMP-3 VALUE 0.
014600           05  WS-CATG-MATCHED                 PIC S9(9) COMP-3 VALUE 0.
014700           05  WS-CATG-UNCATEGORIZED            PIC S9(9) COMP-3 VALUE 0.
014800           05  WS-RECURRING-FLAGGED            PIC S9(9) COMP-3 VALUE 0.
014900           05  WS-REIMBURSABLE-FLAGGED         PIC S9(9) COMP-3 VALUE 0.
015000           05  WS-MERCHANT-TAGGED              PIC S9(9) COMP-3 VALUE 0.
015100           05  FILLER                         PIC X(01).
015200
015300       01  WS-LOAD-TOTALS.
015400           05  WS-EXISTING-MASTER-COUNT        PIC S9(9) COMP-3 VALUE 0.
015500           05  WS-LOAD-APPENDED                PIC S9(9) COMP-3 VALUE 0.
015600           05  WS-LOAD-SKIPPED                 PIC S9(9) COMP-3 VALUE 0.
015700           05  WS-LOAD-MASTER-COUNT            PIC S9(9) COMP-3 VALUE 0.
015800           05  FILLER                         PIC X(01).
015900
016000       01  WS-DOLLAR-TOTALS.
016100           05  WS-INCOME-TOTAL                 PIC S9(9)V99 VALUE 0.
016200           05  WS-EXPENSE-TOTAL                PIC S9(9)V99 VALUE 0.
016300           05  WS-NET-TOTAL                    PIC S9(9)V99 VALUE 0.
016400           05  FILLER                         PIC X(01).
016500
016600      *****************************************************************
016700      *   EACH OF THE 01-LEVEL AREAS BELOW IS BUILT UP IN WORKING     *
016800      *   STORAGE AND THEN MOVED ONTO RPT-PRINT-LINE ONE LINE AT A     *
016900      *   TIME - THE RPT.R00857 PRINT FILE ITSELF CARRIES NO LAYOUT    *
017000      *   OF ITS OWN, JUST A 132-BYTE PRINT SLOT.                       *
017100      *****************************************************************
017200       01  RPT-HEADER-AREA.
017300           05  RPT-HDR-TITLE-TX                PIC X(50).
017400           05  RPT-HDR-RUN-YYYY                PIC 9(04).
017500           05  RPT-HDR-RUN-MM                  PIC 9(02).
017600           05  RPT-HDR-RUN-DD                  PIC 9(02).
017700           05  FILLER                          PIC X(74).
017800       01  RPT-SOURCE-DETAIL-AREA.
017900           05  RPT-SRC-NAME-TX                 PIC X(12).
018000           05  RPT-SRC-READ-CT                 PIC ZZZ,ZZ9.
018100           05  RPT-SRC-REJECTED-CT             PIC ZZZ,ZZ9.
018200           05  RPT-SRC-ACCEPTED-CT             PIC ZZZ,ZZ9.
018300           05  FILLER                          PIC X(99).
018400       01  RPT-PROCESS-DETAIL-AREA.
018500           05  RPT-PROC-LABEL-TX               PIC X(30).
018600           05  RPT-PROC-VALUE-CT               PIC ZZZ,ZZ9.
018700           05  FILLER                          PIC X(95).
018800       01  RPT-LOAD-DETAIL-AREA.
018900           05  RPT-LOAD-LABEL-TX               PIC X(30).
019000           05  RPT-LOAD-VALUE-CT               PIC ZZZ,ZZ9.
019100           05  FILLER                          PIC X(95).
019200       01  RPT-LOAD-DATE-BRK
019300                       REDEFINES RPT-LOAD-DETAIL-AREA.
019400           05  FILLER                          PIC X(30).
019500           05  RPT-LOAD-DATE-YYYY              PIC 9(04).
019600           05  RPT-LOAD-DATE-MM                PIC 9(02).
019700           05  RPT-LOAD-DATE-DD                PIC 9(02).
019800           05  FILLER                          PIC X(94).
019900       01  RPT-TOTALS-AREA.
020000           05  RPT-TOT-LABEL-TX                PIC X(30).
020100           05  RPT-TOT-AMOUNT                  PIC +ZZZ,ZZZ,ZZ9.99.
020200           05  FILLER                          PIC X(87).
020300       01  RPT-TRAILER-AREA.
020400           05  RPT-TLR-LABEL-TX                PIC X(40).
020500           05  RPT-TLR-RECORD-CT               PIC 9(09).
020600           05  FILLER                          PIC X(83).
020700       01  RPT-TRAILER-RUN-DATE-BRK
020800                       REDEFINES RPT-TRAILER-AREA.
020900           05  FILLER                          PIC X(49).
021000           05  RPT-TLR-RUN-YYYY                PIC 9(04).
021100           05  RPT-TLR-RUN-MM                  PIC 9(02).
021200           05  RPT-TLR-RUN-DD                  PIC 9(02).
021300           05  FILLER                          PIC X(75).
021400
021500       PROCEDURE DIVISION.
021600      *****************************************************************
021700      *   ONE PASS TO ACCUMULATE (0100), THEN ONE PARAGRAPH PER        *
021800      *   REPORT SECTION IN PRINT ORDER - HEADER, SOURCE, PROCESS,     *
021900      *   LOAD, TOTALS, TRAILER.                                        *
022000      *****************************************************************
022100       0000-MAIN-LINE.
022200           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
022300           OPEN INPUT CST-STATS.
022400           OPEN OUTPUT TRX-RUN-RPT.
022500           PERFORM 0100-ACCUMULATE-STATS THRU 0100-EXIT.
022600           PERFORM 0300-PRINT-HEADER THRU 0300-EXIT.
022700           PERFORM 0400-PRINT-SOURCE-SECTION THRU 0400-EXIT.
022800           PERFORM 0500-PRINT-PROCESS-SECTION THRU 0500-EXIT.
022900           PERFORM 0600-PRINT-LOAD-SECTION THRU 0600-EXIT.
023000           PERFORM 0700-PRINT-TOTALS-SECTION THRU 0700-EXIT.
023100           PERFORM 0800-PRINT-TRAILER THRU 0800-EXIT.
023200           CLOSE CST-STATS TRX-RUN-RPT.
023300           STOP RUN.
023400
023500      *****************************************************************
023600      *   WALK THE CONTROL FILE ONCE AND ADD EVERY ROW INTO ITS        *
023700      *   MATCHING BUCKET.                                             *
023800      *****************************************************************
023900       0100-ACCUMULATE-STATS.
024000           READ CST-STATS
024100               AT END MOVE 'Y' TO WS-CST-EOF-SW.
024200           PERFORM 0110-ACCUMULATE-ONE-STAT THRU 0110-EXIT
024300               UNTIL WS-CST-EOF.
024400       0100-EXIT.
024500           EXIT.
024600
024700      *****************************************************************
024800      *   STAGE CODE DRIVES WHICH ACCUMULATOR PARAGRAPH RUNS - EACH     *
024900      *   ONE KNOWS ONLY THE STAT NAMES ITS OWN UPSTREAM STEP WRITES.   *
025000      *****************************************************************
025100       0110-ACCUMULATE-ONE-STAT.
025200           EVALUATE TRUE
025300               WHEN CST-STAGE-CD = 'EXTRACT'
025400                   PERFORM 0120-EXTRACT-STAT THRU 0120-EXIT
025500               WHEN CST-STAGE-CD = 'CLEAN'
025600                   PERFORM 0130-CLEAN-STAT THRU 0130-EXIT
025700               WHEN CST-STAGE-CD = 'DEDUP'
025800                   PERFORM 0140-DEDUP-STAT THRU 0140-EXIT
025900               WHEN CST-STAGE-CD = 'CATEGORIZE'
026000                   PERFORM 0150-CATG-STAT THRU 0150-EXIT
026100               WHEN CST-STAGE-CD = 'ENRICH'
026200                   PERFORM 0160-ENRICH-STAT THRU 0160-EXIT
026300               WHEN CST-STAGE-CD = 'LOAD'
026400                   PERFORM 0170-LOAD-STAT THRU 0170-EXIT
026500           END-EVALUATE.
026600           READ CST-STATS
026700               AT END MOVE 'Y' TO WS-CST-EOF-SW.
026800       0110-EXIT.
026900           EXIT.
027000
027100       0120-EXTRACT-STAT.
027200           IF CST-SOURCE-CD = 'CHASE'
027300               EVALUATE CST-STAT-NAME
027400                   WHEN 'READ'     ADD CST-STAT-COUNT TO WS-CHASE-READ
027500                   WHEN 'REJECTED' ADD CST-STAT-COUNT
027600                                       TO WS-CHASE-REJECTED
027700                   WHEN 'ACCEPTED' ADD CST-STAT-COUNT
027800                                       TO WS-CHASE-ACCEPTED
027900               END-EVALUATE
028000           ELSE
028100               IF CST-SOURCE-CD = 'WELLSFARGO'
028200                   EVALUATE CST-STAT-NAME
028300                       WHEN 'READ'     ADD CST-STAT-COUNT TO WS-WFB-READ
028400                       WHEN 'REJECTED' ADD CST-STAT-COUNT
028500                                           TO WS-WFB-REJECTED
028600                       WHEN 'ACCEPTED' ADD CST-STAT-COUNT
028700                                           TO WS-WFB-ACCEPTED
028800                   END-EVALUATE
028900               END-IF
029000           END-IF.
029100       0120-EXIT.
029200           EXIT.
029300
029400       0130-CLEAN-STAT.
029500           EVALUATE CST-STAT-NAME
029600               WHEN 'READ'
029700                   ADD CST-STAT-COUNT TO WS-INPUT-COUNT
029800               WHEN 'DROPPED-ZERO-AMT'
029900                   ADD CST-STAT-COUNT TO WS-CLEAN-DROPPED
030000           END-EVALUATE.
030100       0130-EXIT.
030200           EXIT.
030300
030400       0140-DEDUP-STAT.
030500           EVALUATE CST-STAT-NAME
030600               WHEN 'DUPLICATES-DROPPED'
030700                   ADD CST-STAT-COUNT TO WS-DEDUP-DROPPED
030800               WHEN 'TRANSFERS-FLAGGED'
030900                   ADD CST-STAT-COUNT TO WS-XFER-FLAGGED
031000           END-EVALUATE.
031100       0140-EXIT.
031200           EXIT.
031300
031400       0150-CATG-STAT.
031500           EVALUATE CST-STAT-NAME
031600               WHEN 'MATCHED'
031700                   ADD CST-STAT-COUNT TO WS-CATG-MATCHED
031800               WHEN 'UNCATEGORIZED'
031900                   ADD CST-STAT-COUNT TO WS-CATG-UNCATEGORIZED
032000           END-EVALUATE.
032100       0150-EXIT.
032200           EXIT.
032300
032400       0160-ENRICH-STAT.
032500           EVALUATE CST-STAT-NAME
032600               WHEN 'MERCHANT-TAGGED'
032700                   ADD CST-STAT-COUNT TO WS-MERCHANT-TAGGED
032800               WHEN 'RECURRING-FLAGGED'
032900                   ADD CST-STAT-COUNT TO WS-RECURRING-FLAGGED
033000               WHEN 'REIMBURSABLE-FLAGGED'
033100                   ADD CST-STAT-COUNT TO WS-REIMBURSABLE-FLAGGED
033200           END-EVALUATE.
033300       0160-EXIT.
033400           EXIT.
033500
033600       0170-LOAD-STAT.
033700           EVALUATE CST-STAT-NAME
033800               WHEN 'OLD-MASTER-READ'
033900                   ADD CST-STAT-COUNT TO WS-EXISTING-MASTER-COUNT
034000               WHEN 'APPENDED'
034100                   ADD CST-STAT-COUNT TO WS-LOAD-APPENDED
034200               WHEN 'SKIPPED-ALREADY-ON-FILE'
034300                   ADD CST-STAT-COUNT TO WS-LOAD-SKIPPED
034400               WHEN 'MASTER-WRITTEN'
034500                   ADD CST-STAT-COUNT TO WS-LOAD-MASTER-COUNT
034600               WHEN 'NEXT-EXTRACT-DT'
034700                   MOVE CST-STAT-COUNT TO WS-NEXT-EXTRACT-DATE
034800               WHEN 'APPENDED-INCOME-AMT'
034900                   ADD CST-STAT-AMOUNT TO WS-INCOME-TOTAL
035000               WHEN 'APPENDED-EXPENSE-AMT'
035100                   ADD CST-STAT-AMOUNT TO WS-EXPENSE-TOTAL
035200           END-EVALUATE.
035300       0170-EXIT.
035400           EXIT.
035500
035600      *****************************************************************
035700      *   THE INCOME/EXPENSE/NET LINES ON THE TOTALS SECTION ARE NOT   *
035800      *   RE-DERIVED HERE - 906-TRANS-LOAD ALREADY TOTALED TONIGHT'S   *
035900      *   APPENDED, NON-TRANSFER, NON-IGNORED ROWS AS IT WROTE THEM    *
036000      *   AND HANDED THE TWO BUCKETS ACROSS ON THE APPENDED-INCOME-AMT *
036100      *   AND APPENDED-EXPENSE-AMT LOAD-STAGE STATS PICKED UP ABOVE.   *
036200      *****************************************************************
036300       0300-PRINT-HEADER.
036400           MOVE SPACES TO RPT-HEADER-AREA.
036500           MOVE 'NIGHTLY TRANSACTION RUN - CONTROL SUMMARY'
036600               TO RPT-HDR-TITLE-TX.
036700           MOVE WS-RUN-YYYY TO RPT-HDR-RUN-YYYY.
036800           MOVE WS-RUN-MM TO RPT-HDR-RUN-MM.
036900           MOVE WS-RUN-DD TO RPT-HDR-RUN-DD.
037000           MOVE RPT-HEADER-AREA TO RPT-PRINT-LINE.
037100           WRITE RPT-PRINT-LINE.
037200           MOVE SPACES TO RPT-PRINT-LINE.
037300           WRITE RPT-PRINT-LINE.
037400       0300-EXIT.
037500           EXIT.
037600
037700      *****************************************************************
037800      *   ONE LINE PER BANK SOURCE - CHASE THEN WELLS FARGO, ALWAYS IN  *
037900      *   THAT ORDER REGARDLESS OF WHICH ONE'S EXTRACT RAN FIRST.       *
038000      *****************************************************************
038100       0400-PRINT-SOURCE-SECTION.
038200           MOVE SPACES TO RPT-SOURCE-DETAIL-AREA.
038300           MOVE 'CHASE' TO RPT-SRC-NAME-TX.
038400           MOVE WS-CHASE-READ TO RPT-SRC-READ-CT.
038500           MOVE WS-CHASE-REJECTED TO RPT-SRC-REJECTED-CT.
038600           MOVE WS-CHASE-ACCEPTED TO RPT-SRC-ACCEPTED-CT.
038700           MOVE RPT-SOURCE-DETAIL-AREA TO RPT-PRINT-LINE.
038800           WRITE RPT-PRINT-LINE.
038900           MOVE SPACES TO RPT-SOURCE-DETAIL-AREA.
039000           MOVE 'WELLSFARGO' TO RPT-SRC-NAME-TX.
039100           MOVE WS-WFB-READ TO RPT-SRC-READ-CT.
039200           MOVE WS-WFB-REJECTED TO RPT-SRC-REJECTED-CT.
039300           MOVE WS-WFB-ACCEPTED TO RPT-SRC-ACCEPTED-CT.
039400           MOVE RPT-SOURCE-DETAIL-AREA TO RPT-PRINT-LINE.
039500           WRITE RPT-PRINT-LINE.
039600           MOVE SPACES TO RPT-PRINT-LINE.
039700           WRITE RPT-PRINT-LINE.
039800       0400-EXIT.
039900           EXIT.
040000
040100      *****************************************************************
040200      *   NINE PROCESSING LINES, ONE PER PIPELINE STAGE STAT, PRINTED   *
040300      *   IN PIPELINE ORDER REGARDLESS OF THE ORDER THE STAGES WROTE    *
040400      *   THEM TO CST-STATS.                                            *
040500      *****************************************************************
040600       0500-PRINT-PROCESS-SECTION.
040700           MOVE 'INPUT COUNT' TO RPT-PROC-LABEL-TX.
040800           MOVE WS-INPUT-COUNT TO RPT-PROC-VALUE-CT.
040900           PERFORM 0510-WRITE-PROCESS-LINE THRU 0510-EXIT.
041000           MOVE 'DUPLICATES DROPPED' TO RPT-PROC-LABEL-TX.
041100           MOVE WS-DEDUP-DROPPED TO RPT-PROC-VALUE-CT.
041200           PERFORM 0510-WRITE-PROCESS-LINE THRU 0510-EXIT.
041300           MOVE 'TRANSFERS FLAGGED' TO RPT-PROC-LABEL-TX.
041400           MOVE WS-XFER-FLAGGED TO RPT-PROC-VALUE-CT.
041500           PERFORM 0510-WRITE-PROCESS-LINE THRU 0510-EXIT.
041600           MOVE 'ZERO-AMOUNT ROWS DROPPED' TO RPT-PROC-LABEL-TX.
041700           MOVE WS-CLEAN-DROPPED TO RPT-PROC-VALUE-CT.
041800           PERFORM 0510-WRITE-PROCESS-LINE THRU 0510-EXIT.
041900           MOVE 'CATEGORIZED BY PATTERN MATCH' TO RPT-PROC-LABEL-TX.
042000           MOVE WS-CATG-MATCHED TO RPT-PROC-VALUE-CT.
042100           PERFORM 0510-WRITE-PROCESS-LINE THRU 0510-EXIT.
042200           MOVE 'LEFT UNCATEGORIZED' TO RPT-PROC-LABEL-TX.
042300           MOVE WS-CATG-UNCATEGORIZED TO RPT-PROC-VALUE-CT.
042400           PERFORM 0510-WRITE-PROCESS-LINE THRU 0510-EXIT.
042500           MOVE 'MERCHANT METADATA TAGGED' TO RPT-PROC-LABEL-TX.
042600           MOVE WS-MERCHANT-TAGGED TO RPT-PROC-VALUE-CT.
042700           PERFORM 0510-WRITE-PROCESS-LINE THRU 0510-EXIT.
042800           MOVE 'RECURRING FLAGGED' TO RPT-PROC-LABEL-TX.
042900           MOVE WS-RECURRING-FLAGGED TO RPT-PROC-VALUE-CT.
043000           PERFORM 0510-WRITE-PROCESS-LINE THRU 0510-EXIT.
043100           MOVE 'REIMBURSABLE FLAGGED' TO RPT-PROC-LABEL-TX.
043200           MOVE WS-REIMBURSABLE-FLAGGED TO RPT-PROC-VALUE-CT.
043300           PERFORM 0510-WRITE-PROCESS-LINE THRU 0510-EXIT.
043400           MOVE SPACES TO RPT-PRINT-LINE.
043500           WRITE RPT-PRINT-LINE.
043600       0500-EXIT.
043700           EXIT.
043800
043900       0510-WRITE-PROCESS-LINE.
044000           MOVE RPT-PROCESS-DETAIL-AREA TO RPT-PRINT-LINE.
044100           WRITE RPT-PRINT-LINE.
044200           MOVE SPACES TO RPT-PROCESS-DETAIL-AREA.
044300       0510-EXIT.
044400           EXIT.
044500
044600      *****************************************************************
044700      *   TOTAL-ROWS-ON-NEW-MASTER SHOULD ALWAYS EQUAL EXISTING-MASTER- *
044800      *   COUNT PLUS NEW-TRANSACTIONS-APPENDED - IF IT DOESN'T, THE     *
044900      *   906-TRANS-LOAD APPEND LOGIC DROPPED OR DUPLICATED A ROW.      *
045000      *****************************************************************
045100       0600-PRINT-LOAD-SECTION.
045200           MOVE 'EXISTING MASTER COUNT' TO RPT-LOAD-LABEL-TX.
045300           MOVE WS-EXISTING-MASTER-COUNT TO RPT-LOAD-VALUE-CT.
045400           PERFORM 0610-WRITE-LOAD-LINE THRU 0610-EXIT.
045500           MOVE 'NEW TRANSACTIONS APPENDED' TO RPT-LOAD-LABEL-TX.
045600           MOVE WS-LOAD-APPENDED TO RPT-LOAD-VALUE-CT.
045700           PERFORM 0610-WRITE-LOAD-LINE THRU 0610-EXIT.
045800           MOVE 'ALREADY ON MASTER, SKIPPED' TO RPT-LOAD-LABEL-TX.
045900           MOVE WS-LOAD-SKIPPED TO RPT-LOAD-VALUE-CT.
046000           PERFORM 0610-WRITE-LOAD-LINE THRU 0610-EXIT.
046100           MOVE 'TOTAL ROWS ON NEW MASTER' TO RPT-LOAD-LABEL-TX.
046200           MOVE WS-LOAD-MASTER-COUNT TO RPT-LOAD-VALUE-CT.
046300           PERFORM 0610-WRITE-LOAD-LINE THRU 0610-EXIT.
046400           MOVE 'NEXT RUN DEFAULT EXTRACT START' TO RPT-LOAD-LABEL-TX.
046500           PERFORM 0620-WRITE-LOAD-DATE-LINE THRU 0620-EXIT.
046600           MOVE SPACES TO RPT-PRINT-LINE.
046700           WRITE RPT-PRINT-LINE.
046800       0600-EXIT.
046900           EXIT.
047000
047100       0610-WRITE-LOAD-LINE.
047200           MOVE RPT-LOAD-DETAIL-AREA TO RPT-PRINT-LINE.
047300           WRITE RPT-PRINT-LINE.
047400           MOVE SPACES TO RPT-LOAD-DETAIL-AREA.
047500       0610-EXIT.
047600           EXIT.
047700
047800       0620-WRITE-LOAD-DATE-LINE.
047900           MOVE WS-NEXT-EXTRACT-YYYY TO RPT-LOAD-DATE-YYYY.
048000           MOVE WS-NEXT-EXTRACT-MM TO RPT-LOAD-DATE-MM.
048100           MOVE WS-NEXT-EXTRACT-DD TO RPT-LOAD-DATE-DD.
048200           MOVE RPT-LOAD-DETAIL-AREA TO RPT-PRINT-LINE.
048300           WRITE RPT-PRINT-LINE.
048400           MOVE SPACES TO RPT-LOAD-DETAIL-AREA.
048500       0620-EXIT.
048600           EXIT.
048700
048800       0700-PRINT-TOTALS-SECTION.
048900           COMPUTE WS-NET-TOTAL = WS-INCOME-TOTAL + WS-EXPENSE-TOTAL.
049000           MOVE 'TOTAL INCOME' TO RPT-TOT-LABEL-TX.
049100           MOVE WS-INCOME-TOTAL TO RPT-TOT-AMOUNT.
049200           PERFORM 0710-WRITE-TOTALS-LINE THRU 0710-EXIT.
049300           MOVE 'TOTAL EXPENSE' TO RPT-TOT-LABEL-TX.
049400           MOVE WS-EXPENSE-TOTAL TO RPT-TOT-AMOUNT.
049500           PERFORM 0710-WRITE-TOTALS-LINE THRU 0710-EXIT.
049600           MOVE 'NET' TO RPT-TOT-LABEL-TX.
049700           MOVE WS-NET-TOTAL TO RPT-TOT-AMOUNT.
049800           PERFORM 0710-WRITE-TOTALS-LINE THRU 0710-EXIT.
049900           MOVE SPACES TO RPT-PRINT-LINE.
050000           WRITE RPT-PRINT-LINE.
050100       0700-EXIT.
050200           EXIT.
050300
050400       0710-WRITE-TOTALS-LINE.
050500           MOVE RPT-TOTALS-AREA TO RPT-PRINT-LINE.
050600           WRITE RPT-PRINT-LINE.
050700           MOVE SPACES TO RPT-TOTALS-AREA.
050800       0710-EXIT.
050900           EXIT.
051000
051100      *****************************************************************
051200      *   RECORD COUNT ON THE TRAILER IS THE FINAL MASTER COUNT, NOT    *
051300      *   TONIGHT'S APPEND COUNT - THIS MATCHES HOW 857 COUNTED ITS     *
051400      *   OWN MASTER TRAILER BACK WHEN THIS PROGRAM WAS FIRST MODELED   *
051500      *   ON IT.                                                         *
051600      *****************************************************************
051700       0800-PRINT-TRAILER.
051800           MOVE SPACES TO RPT-TRAILER-AREA.
051900           MOVE 'END OF NIGHTLY TRANSACTION RUN SUMMARY'
052000               TO RPT-TLR-LABEL-TX.
052100           MOVE WS-LOAD-MASTER-COUNT TO RPT-TLR-RECORD-CT.
052200           MOVE WS-RUN-YYYY TO RPT-TLR-RUN-YYYY.
052300           MOVE WS-RUN-MM TO RPT-TLR-RUN-MM.
052400           MOVE WS-RUN-DD TO RPT-TLR-RUN-DD.
052500           MOVE RPT-TRAILER-AREA TO RPT-PRINT-LINE.
052600           WRITE RPT-PRINT-LINE.
052700       0800-EXIT.
052800           EXIT.
