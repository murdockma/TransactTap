000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RPT-RUN-SUMMARY-LAYOUT.
000300       AUTHOR. J HARTIGAN.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 03/18/2002.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    RPT.R00857  -  NIGHTLY RUN SUMMARY REPORT PRINT LINE       *
001100      *                                                               *
001200      *    THIS MEMBER DESCRIBES THE 132-BYTE PRINT LINE PRODUCED BY  *
001300      *    TRX.R00907, THE FINAL STEP OF THE NIGHTLY TRANSACTION      *
001400      *    RUN.  ONE HEADER LINE, ONE LINE PER BANK SOURCE, A BLOCK   *
001500      *    OF PROCESSING-COUNT LINES, A BLOCK OF LOAD-COUNT LINES,    *
001600      *    A BLOCK OF DOLLAR-TOTAL LINES, AND A TRAILER LINE ARE      *
001700      *    ALL CARRIED IN THE SAME 132-BYTE SLOT VIA REDEFINES, THE   *
001800      *    SAME PATTERN USED ON THE OLD 857 PAYOUT REPORT.            *
001900      *****************************************************************
002000      *                     CHANGE LOG
002100      *****************************************************************
002200      * 03/18/02  JBH   ORIGINAL LAYOUT - MODELED ON THE 857      RQ05910 
002300      *                PAYOUT REPORT HEADER/DETAIL/TRAILER
002400      *                PATTERN, REQUEST 5910.
002500      * 09/09/05  JBH   ADDED RPT-LOAD-DETAIL-AREA - REQUEST 6604.RQ06604 
002600      * 11/12/08  JBH   ADDED RPT-TOTALS-AREA FOR SIGNED DOLLAR   CHG11120
002700      *                TOTALS.
002800      * 04/19/11  MTS   REVIEWED FOR NIGHTLY ENRICHMENT PROJECT - RQ07702
002900      *                RQ 7702.
003000      * 01/11/23  TCM   RPT-TOT-AMOUNT LINES NOW CARRY TONIGHT'S
003100      *                APPENDED-ROW TOTALS ONLY, NOT THE FULL
003200      *                MASTER'S LIFETIME BALANCE - NO LAYOUT CHANGE,
003300      *                907-TRANS-RPT CHANGE ONLY - REQUEST 10502.
003400      *****************************************************************
003500
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT TRX-RUN-RPT ASSIGN TO TRXRUNRP
004400               ORGANIZATION IS LINE SEQUENTIAL
004500               FILE STATUS IS RPT-FILE-STATUS.
004600
004700       DATA DIVISION.
004800       FILE SECTION.
004900       FD  TRX-RUN-RPT
005000           LABEL RECORDS ARE STANDARD.
005100       01  RPT-PRINT-LINE                      PIC X(132).
005200      *   ONE HEADER LINE PER RUN - DATE COMES FROM THE SYSTEM
005300      *   DATE AT THE TIME 907-TRANS-RPT RUNS.
005400       01  RPT-HEADER-AREA REDEFINES RPT-PRINT-LINE.
005500           05  RPT-HDR-TITLE-TX                PIC X(50).
005600           05  RPT-HDR-RUN-YYYY                PIC 9(04).
005700           05  RPT-HDR-RUN-MM                  PIC 9(02).
005800           05  RPT-HDR-RUN-DD                  PIC 9(02).
005900           05  FILLER                          PIC X(74).
006000      *   ONE LINE PER BANK SOURCE (CHASE CHECKING, CHASE CARD,
006100      *   WELLS FARGO) SHOWING HOW MANY ROWS WERE READ OFF THE
006200      *   RAW FEED, HOW MANY WERE REJECTED, AND HOW MANY MADE IT
006300      *   THROUGH TO THE STAGING FILE.
006400       01  RPT-SOURCE-DETAIL-AREA REDEFINES RPT-PRINT-LINE.
006500           05  RPT-SRC-NAME-TX                 PIC X(12).
006600           05  RPT-SRC-READ-CT                 PIC ZZZ,ZZ9.
006700           05  RPT-SRC-REJECTED-CT             PIC ZZZ,ZZ9.
006800           05  RPT-SRC-ACCEPTED-CT             PIC ZZZ,ZZ9.
006900           05  FILLER                          PIC X(99).
007000      *   ONE LINE PER CLEAN/DEDUP/CATEGORIZE/ENRICH STATISTIC -
007100      *   A GENERIC LABEL-PLUS-COUNT SHAPE SHARED BY ALL FOUR OF
007200      *   THOSE MIDDLE STEPS.
007300       01  RPT-PROCESS-DETAIL-AREA REDEFINES RPT-PRINT-LINE.
007400           05  RPT-PROC-LABEL-TX               PIC X(30).
007500           05  RPT-PROC-VALUE-CT               PIC ZZZ,ZZ9.
007600           05  FILLER                          PIC X(95).
007700      *   ONE LINE PER LOAD-STEP COUNT (MATCHED, APPENDED, FINAL
007800      *   MASTER ROW COUNT).
007900       01  RPT-LOAD-DETAIL-AREA REDEFINES RPT-PRINT-LINE.
008000           05  RPT-LOAD-LABEL-TX               PIC X(30).
008100           05  RPT-LOAD-VALUE-CT               PIC ZZZ,ZZ9.
008200           05  FILLER                          PIC X(95).
008300      *   ONE LINE PER DOLLAR TOTAL (NET, INCOME, EXPENSE) -
008400      *   SCOPED TO TONIGHT'S APPENDED ROWS ONLY, NOT THE FULL
008500      *   MASTER'S LIFETIME BALANCE.  SIGN SHOWS ON THE PRINT
008600      *   LINE SO A NET EXPENSE NIGHT IS OBVIOUS AT A GLANCE.
008700       01  RPT-TOTALS-AREA REDEFINES RPT-PRINT-LINE.
008800           05  RPT-TOT-LABEL-TX                PIC X(30).
008900           05  RPT-TOT-AMOUNT                  PIC +ZZZ,ZZZ,ZZ9.99.
009000           05  FILLER                          PIC X(87).
009100      *   ONE TRAILER LINE CLOSING OUT THE REPORT.
009200       01  RPT-TRAILER-AREA REDEFINES RPT-PRINT-LINE.
009300           05  RPT-TLR-LABEL-TX                PIC X(40).
009400           05  RPT-TLR-RECORD-CT               PIC 9(09).
009500           05  FILLER                          PIC X(83).
009600
009700       WORKING-STORAGE SECTION.
009800       01  RPT-FILE-STATUS                     PIC X(02).
009900       01  RPT-LINE-LENGTH                     PIC S9(4) COMP VALUE +132.
010000
010100       PROCEDURE DIVISION.
010200      *   COPYBOOK-ONLY MEMBER - STUB EXISTS FOR A STANDALONE
010300      *   SYNTAX CHECK ONLY, NEVER CALLED.
010400       0000-STUB.
010500           STOP RUN.
