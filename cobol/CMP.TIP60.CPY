000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. CMP-CATEGORY-MAP-LAYOUT.
000300       AUTHOR. K PELLETIER.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 08/19/1996.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    CMP.TIP60  -  CATEGORY-MAP TABLE LAYOUT                    *
001100      *                                                               *
001200      *    THIS MEMBER DESCRIBES THE HOUSE CATEGORY-MAPPING TABLE     *
001300      *    USED BY THE NIGHTLY CATEGORIZE AND ENRICH STEPS.  THE      *
001400      *    TABLE IS MAINTAINED BY HAND IN PATTERN-MATCH ORDER - THE   *
001500      *    FIRST CM-PATTERN FOUND AS A SUBSTRING OF THE TRANSACTION   *
001600      *    DESCRIPTION WINS.  ROW ORDER MUST NEVER BE RE-SORTED.      *
001700      *****************************************************************
001800      *                     CHANGE LOG
001900      *****************************************************************
002000      * 08/19/96  KP    ORIGINAL LAYOUT - CATEGORY PROJECT PHASE  CHG08199
002100      *                2.
002200      * 04/02/97  KDW   ADDED CM-SUBCATEGORY COLUMN - REQUEST     RQ02887 
002300      *                2887.
002400      * 11/30/98  KP    YEAR 2000 REVIEW - NO DATE FIELDS PRESENT,CHG11309
002500      *                NO CHANGE REQUIRED. REQUEST Y2K-0231.
002600      * 03/18/02  JBH   ADDED CMP-CATEGORY-TABLE WORKING STORAGE  RQ05910 
002700      *                VIEW FOR IN-MEMORY LOOKUP - REQUEST 5910.
002800      * 04/19/11  MTS   REVIEWED FOR NIGHTLY ENRICHMENT PROJECT - RQ07702 
002900      *                RQ 7702.
003000      *****************************************************************
003100
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900           SELECT CATEGORY-MAP-IN ASSIGN TO CATMAPIN
004000               ORGANIZATION IS LINE SEQUENTIAL
004100               FILE STATUS IS CMP-FILE-STATUS.
004200
004300       DATA DIVISION.
004400       FILE SECTION.
004500       FD  CATEGORY-MAP-IN
004600           LABEL RECORDS ARE STANDARD.
004700       01  CMP-CATEGORY-MAP-RECORD.
004800      *       CM-PATTERN IS TESTED AS A SUBSTRING OF THE UPPERCASED
004900      *       TRANSACTION DESCRIPTION, NOT AN EXACT MATCH - SEE THE
005000      *       HEADER NOTE ON ROW ORDER.
005100           05  CM-PATTERN                      PIC X(20).
005200           05  CM-CATEGORY                     PIC X(20).
005300           05  CM-SUBCATEGORY                  PIC X(20).
005400      *   THESE THREE REDEFINES LET A CALLING PROGRAM ADDRESS ONE
005500      *   COLUMN OF THE TABLE ROW WITHOUT A GROUP MOVE, USEFUL WHEN
005600      *   ONLY THE CATEGORY OR SUBCATEGORY PORTION IS NEEDED.
005700       01  CMP-CATEGORY-BRK REDEFINES CMP-CATEGORY-MAP-RECORD.
005800           05  FILLER                          PIC X(20).
005900           05  CM-CATEGORY-ALIAS               PIC X(20).
006000           05  FILLER                          PIC X(20).
006100       01  CMP-SUBCATEGORY-BRK REDEFINES CMP-CATEGORY-MAP-RECORD.
006200           05  FILLER                          PIC X(40).
006300           05  CM-SUBCATEGORY-ALIAS            PIC X(20).
006400      *       COMBINES PATTERN AND CATEGORY INTO ONE 40-BYTE KEY
006500      *       FOR A PROGRAM THAT WANTS TO SEARCH ON BOTH AT ONCE.
006600       01  CMP-SEARCH-KEY-BRK REDEFINES CMP-CATEGORY-MAP-RECORD.
006700           05  CM-PATTERN-CATEGORY-KEY         PIC X(40).
006800           05  FILLER                          PIC X(20).
006900
007000       WORKING-STORAGE SECTION.
007100       01  CMP-FILE-STATUS                     PIC X(02).
007200       01  CMP-RECORD-LENGTH                   PIC S9(4) COMP VALUE +60.
007300       01  CMP-TABLE-COUNT                     PIC S9(4) COMP VALUE ZERO.
007400      *****************************************************************
007500      *   IN-MEMORY CATEGORY TABLE - RESTATED IN EACH CALLING          *
007600      *   PROGRAM'S WORKING-STORAGE (NO COPY LIBRARY AVAILABLE ON      *
007700      *   THIS SYSTEM). SHOWN HERE FOR DOCUMENTATION.                  *
007800      *****************************************************************
007900       01  CMP-CATEGORY-TABLE.
008000      *       500 ROWS IS COMFORTABLY ABOVE THE CURRENT PATTERN
008100      *       COUNT - SEE 903-TRANS-CATG FOR THE ACTUAL LOAD AND
008200      *       FIRST-MATCH SEARCH LOGIC.
008300           05  CMP-TABLE-ENTRY OCCURS 500 TIMES
008400                               INDEXED BY CMP-IDX.
008500               10  CMT-PATTERN                 PIC X(20).
008600               10  CMT-CATEGORY                PIC X(20).
008700               10  CMT-SUBCATEGORY             PIC X(20).
008800
008900       PROCEDURE DIVISION.
009000      *   COPYBOOK-ONLY MEMBER - STUB EXISTS FOR A STANDALONE
009100      *   SYNTAX CHECK ONLY, NEVER CALLED.
009200       0000-STUB.
009300           STOP RUN.
