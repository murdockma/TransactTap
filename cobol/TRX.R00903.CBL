000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. 903-TRANS-DEDUP.
000300       AUTHOR. M SUAREZ.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 04/19/2011.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    903-TRANS-DEDUP                                            *
001100      *                                                               *
001200      *    STEP 3 OF THE NIGHTLY TRANSACTION RUN.  LOADS THE CLEANED  *
001300      *    TRANSACTIONS FROM 902-TRANS-CLEAN INTO A WORKING TABLE,    *
001400      *    DROPS EXACT DUPLICATES (SAME DATE, SAME AMOUNT TO THE      *
001500      *    PENNY, SAME DESCRIPTION - FIRST ONE SEEN WINS), THEN A     *
001600      *    SECOND PASS FLAGS TRANSFER PAIRS - SAME DATE, OPPOSITE     *
001700      *    AMOUNTS THAT NET TO UNDER A PENNY, DIFFERENT ACCOUNT       *
001800      *    TYPES.  BOTH SIDES OF A TRANSFER ARE FLAGGED, NEITHER IS   *
001900      *    DROPPED.                                                   *
002000      *                                                               *
002100      *    INPUT:   TRX-CLEAN  - SCRUBBED TRANSACTIONS                *
002200      *    OUTPUT:  TRX-DEDUP  - DEDUPED, TRANSFER-FLAGGED FILE       *
002300      *             CST-STATS  - DEDUP-STAGE CONTROL STATISTICS       *
002400      *                                                               *
002500      *    THE WORKING TABLE IS SIZED FOR 5000 TRANSACTIONS A NIGHT - *
002600      *    WELL ABOVE THE BUSIEST MONTH-END VOLUME WE HAVE EVER SEEN. *
002700      *                                                               *
002800      *****************************************************************
002900      *                     CHANGE LOG                                *
003000      *****************************************************************
003100      * 04/19/11  MTS  ORIGINAL PROGRAM - NIGHTLY ENRICHMENT PROJERQ07702 
003200      *                REQUEST 7702.
003300      * 07/14/14  DWK  RAISED THE TABLE SIZE FROM 2000 TO 5000 - TRQ08802 
003400      *                DECEMBER RUN OVERFLOWED WITH GIFT-SEASON
003500      *                VOLUME.  REQUEST 8802.
003600      * 03/02/18  RQV  TRANSFER TEST NOW REQUIRES DIFFERENT ACCOUNRQ09601 
003700      *                TYPES - TWO CHASE CHECKING WITHDRAWALS OF THE
003800      *                SAME AMOUNT ON THE SAME DAY WERE BEING FLAGGED
003900      *                AS A TRANSFER PAIR.  REQUEST 9601.
004000      *****************************************************************
004100
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM
004600           CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
004700
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT TRX-CLEAN ASSIGN TO TRXCLEN1
005100               ORGANIZATION IS SEQUENTIAL
005200               FILE STATUS IS WS-CLEAN-STATUS.
005300           SELECT TRX-DEDUP ASSIGN TO TRXDEDU1
005400               ORGANIZATION IS SEQUENTIAL
005500               FILE STATUS IS WS-DEDUP-STATUS.
005600           SELECT CST-STATS ASSIGN TO CSTSTATS
005700               ORGANIZATION IS LINE SEQUENTIAL
005800               FILE STATUS IS WS-CST-STATUS.
005900
006000       DATA DIVISION.
006100       FILE SECTION.
006200       FD  TRX-CLEAN
006300           LABEL RECORDS ARE STANDARD.
006400       01  TRM-CLEAN-RECORD                    PIC X(170).
006500
006600       FD  TRX-DEDUP
006700           LABEL RECORDS ARE STANDARD.
006800       01  TRM-DEDUP-RECORD                    PIC X(170).
006900
007000       FD  CST-STATS
007100           LABEL RECORDS ARE STANDARD.
007200       01  CST-CONTROL-RECORD.
007300           05  CST-STAGE-CD                    PIC X(10).
007400           05  CST-SOURCE-CD                   PIC X(12).
007500           05  CST-STAT-NAME                   PIC X(20).
007600           05  CST-STAT-COUNT                  PIC S9(9) COMP-3.
007700           05  CST-STAT-AMOUNT                 PIC S9(9)V99.
007800           05  FILLER                          PIC X(02).
007900
008000       WORKING-STORAGE SECTION.
008100       01  WS-FILE-STATUSES.
008200           05  WS-CLEAN-STATUS                 PIC X(02).
008300           05  WS-DEDUP-STATUS                 PIC X(02).
008400           05  WS-CST-STATUS                   PIC X(02).
008500           05  FILLER                         PIC X(01).
008600
008700       01  WS-EOF-SW                           PIC X(01) VALUE 'N'.
008800           88  WS-EOF                              VALUE 'Y'.
008900
009000      *   FEED 0900-WRITE-CONTROL-STATS AT THE END OF THE RUN - SEE
009100      *   THAT PARAGRAPH FOR WHICH STAT NAME EACH ONE BECOMES.
009200       01  WS-COUNTERS.
009300           05  WS-READ-CT                      PIC S9(9) COMP-3 VALUE 0.
009400           05  WS-DUP-DROPPED-CT               PIC S9(9) COMP-3 VALUE 0.
009500           05  WS-XFER-FLAGGED-CT              PIC S9(9) COMP-3 VALUE 0.
009600           05  WS-WRITTEN-CT                   PIC S9(9) COMP-3 VALUE 0.
009700           05  FILLER                         PIC X(01).
009800
009900      *   WS-TBL-COUNT IS THE NUMBER OF ROWS ACTUALLY LOADED -
010000      *   WS-I AND WS-J ARE THE OUTER/INNER LOOP SUBSCRIPTS SHARED
010100      *   ACROSS ALL THREE TABLE PASSES.
010200       01  WS-SUBSCRIPTS.
010300           05  WS-TBL-COUNT                    PIC S9(6) COMP VALUE 0.
010400           05  WS-I                            PIC S9(6) COMP VALUE 0.
010500           05  WS-J                            PIC S9(6) COMP VALUE 0.
010600
010700      *****************************************************************
010800      *   WORKING TABLE OF TRANSACTIONS FOR THIS RUN.  BUILT ON THE   *
010900      *   FIRST PASS, WALKED AGAIN FOR THE DUP TEST AND A THIRD TIME  *
011000      *   FOR THE TRANSFER TEST.                                       *
011100      *****************************************************************
011200           05  FILLER                         PIC X(01).
011300       01  WS-TRAN-TABLE-AREA.
011400           05  WS-TRAN-ENTRY OCCURS 5000 TIMES INDEXED BY WS-TX-IDX.
011500               10  WT-ID                       PIC X(16).
011600               10  WT-DATE                     PIC 9(08).
011700               10  WT-AMOUNT                   PIC S9(7)V99.
011800               10  WT-DESCRIPTION              PIC X(40).
011900               10  WT-ACCOUNT-TYPE             PIC X(10).
012000               10  WT-SOURCE                   PIC X(12).
012100               10  WT-CATEGORY                 PIC X(20).
012200               10  WT-SUBCATEGORY              PIC X(20).
012300               10  WT-REC-FLAG                 PIC X(01).
012400               10  WT-XFER-FLAG                PIC X(01).
012500               10  WT-INC-FLAG                 PIC X(01).
012600               10  WT-REIMB-FLAG               PIC X(01).
012700               10  WT-IGN-FLAG                 PIC X(01).
012800               10  WT-META-SERVICE             PIC X(12).
012900               10  WT-META-COMPANY             PIC X(12).
013000               10  WT-KEEP-FLAG                PIC X(01).
013100                   88  WT-KEEP-THIS-ROW             VALUE 'Y'.
013200               10  FILLER                      PIC X(06).
013300      *   NOT EXERCISED BY TODAY'S DUP TEST (WHICH COMPARES THE
013400      *   THREE KEY FIELDS DIRECTLY) BUT KEPT AS A ONE-MOVE VIEW
013500      *   FOR A FUTURE SORT OR HASH-BASED DEDUP REWRITE.
013600       01  WS-TRAN-TABLE-KEY-BRK REDEFINES WS-TRAN-TABLE-AREA.
013700           05  WS-TRAN-KEY-ENTRY OCCURS 5000 TIMES
013800                               INDEXED BY WS-KEY-IDX.
013900               10  WK-DEDUP-KEY                PIC X(64).
014000               10  FILLER                      PIC X(107).
014100      *   SAME STATUS - NOT REFERENCED TODAY, CARRIED FORWARD FROM
014200      *   AN EARLIER DRAFT OF THE TRANSFER PASS THAT COMPARED A
014300      *   COMBINED DATE+ACCOUNT-TYPE STRING INSTEAD OF THE TWO
014400      *   FIELDS SEPARATELY.
014500       01  WS-TRAN-TABLE-XFER-BRK REDEFINES WS-TRAN-TABLE-AREA.
014600           05  WS-TRAN-XFER-ENTRY OCCURS 5000 TIMES
014700                               INDEXED BY WS-XFER-IDX.
014800               10  WX-DATE-ACCT                PIC X(18).
014900               10  FILLER                      PIC X(153).
015000      *   LETS A FUTURE CATEGORY-CONSISTENCY CHECK WALK JUST THE
015100      *   CATEGORY/SUBCATEGORY PORTION OF THE TABLE - NOT CALLED
015200      *   BY ANY PARAGRAPH IN THIS PROGRAM TODAY.
015300       01  WS-TRAN-TABLE-CATG-BRK REDEFINES WS-TRAN-TABLE-AREA.
015400           05  WS-TRAN-CATG-ENTRY OCCURS 5000 TIMES
015500                               INDEXED BY WS-CATG-IDX.
015600               10  FILLER                      PIC X(95).
015700               10  WC-CATEGORY                 PIC X(20).
015800               10  WC-SUBCATEGORY              PIC X(20).
015900               10  FILLER                      PIC X(36).
016000
016100      *   HOLDS EACH ROW AS IT COMES OFF TRX-CLEAN ON PASS 1, AND
016200      *   IS REUSED AS THE OUTBOUND WORK AREA BY 0410-WRITE-ONE-
016300      *   SURVIVOR ON THE FINAL PASS - SAME 170-BYTE SHAPE EITHER
016400      *   WAY SO ONE GROUP SERVES BOTH DIRECTIONS.
016500       01  WS-INBOUND-RECORD.
016600           05  IN-ID                           PIC X(16).
016700           05  IN-DATE                         PIC 9(08).
016800           05  IN-AMOUNT                       PIC S9(7)V99.
016900           05  IN-DESCRIPTION                  PIC X(40).
017000           05  IN-ACCOUNT-TYPE                 PIC X(10).
017100           05  IN-SOURCE                       PIC X(12).
017200           05  IN-CATEGORY                     PIC X(20).
017300           05  IN-SUBCATEGORY                  PIC X(20).
017400           05  IN-REC-FLAG                     PIC X(01).
017500           05  IN-XFER-FLAG                    PIC X(01).
017600           05  IN-INC-FLAG                     PIC X(01).
017700           05  IN-REIMB-FLAG                   PIC X(01).
017800           05  IN-IGN-FLAG                     PIC X(01).
017900           05  IN-META-SERVICE                 PIC X(12).
018000           05  IN-META-COMPANY                 PIC X(12).
018100           05  FILLER                          PIC X(06).
018200
018300      *   0210-DEDUP-ONE-ROW LOADS THE CANDIDATE ROW'S KEY HERE
018400      *   ONCE, THEN 0220-COMPARE-EARLIER-ROW RELOADS THIS SAME
018500      *   SHAPE FOR EACH EARLIER ROW INTO WS-TABLE-ROW-KEY BELOW SO
018600      *   THE COMPARISON IS A STRAIGHT FIELD-TO-FIELD MATCH.
018700       01  WS-CANDIDATE-KEY.
018800           05  WS-CAND-DATE                    PIC 9(08).
018900           05  WS-CAND-AMOUNT                  PIC S9(7)V99.
019000           05  WS-CAND-DESCRIPTION             PIC X(40).
019100           05  FILLER                          PIC X(08).
019200       01  WS-TABLE-ROW-KEY.
019300           05  WS-ROW-DATE                     PIC 9(08).
019400           05  WS-ROW-AMOUNT                   PIC S9(7)V99.
019500           05  WS-ROW-DESCRIPTION              PIC X(40).
019600           05  FILLER                          PIC X(08).
019700
019800       01  WS-DUP-FOUND-SW                     PIC X(01) VALUE 'N'.
019900           88  WS-DUP-WAS-FOUND                    VALUE 'Y'.
020000       01  WS-NET-AMOUNT                       PIC S9(8)V99.
020100       01  WS-NET-AMOUNT-ABS                   PIC S9(8)V99.
020200
020300       PROCEDURE DIVISION.
020400      *****************************************************************
020500      *   FOUR PASSES OVER THE WORKING TABLE, IN ORDER - LOAD, DEDUP,  *
020600      *   TRANSFER-FLAG, WRITE.  CST-STATS IS OPENED EXTEND SINCE      *
020700      *   902-TRANS-CLEAN ALREADY WROTE TONIGHT'S CLEAN-STAGE ROWS.    *
020800      *****************************************************************
020900       0000-MAIN-LINE.
021000           OPEN INPUT TRX-CLEAN.
021100           OPEN OUTPUT TRX-DEDUP.
021200           OPEN EXTEND CST-STATS.
021300           PERFORM 0100-LOAD-TABLE THRU 0100-EXIT.
021400           PERFORM 0200-DEDUP-PASS THRU 0200-EXIT.
021500           PERFORM 0300-TRANSFER-PASS THRU 0300-EXIT.
021600           PERFORM 0400-WRITE-SURVIVORS THRU 0400-EXIT.
021700           PERFORM 0900-WRITE-CONTROL-STATS THRU 0900-EXIT.
021800           CLOSE TRX-CLEAN TRX-DEDUP CST-STATS.
021900           STOP RUN.
022000
022100      *****************************************************************
022200      *   PASS 1 - LOAD THE CLEANED FILE INTO THE WORKING TABLE.       *
022300      *****************************************************************
022400       0100-LOAD-TABLE.
022500           MOVE 'N' TO WS-EOF-SW.
022600           READ TRX-CLEAN INTO WS-INBOUND-RECORD
022700               AT END MOVE 'Y' TO WS-EOF-SW.
022800           PERFORM 0110-LOAD-ONE-ROW THRU 0110-EXIT
022900               UNTIL WS-EOF.
023000       0100-EXIT.
023100           EXIT.
023200
023300      *           MOVED IN ONE AT A TIME RATHER THAN WITH A GROUP
023400      *           MOVE SO A FUTURE FIELD ADDED TO THE TRM LAYOUT
023500      *           DOES NOT SILENTLY SHIFT EVERY OTHER FIELD OVER.
023600       0110-LOAD-ONE-ROW.
023700           ADD 1 TO WS-READ-CT.
023800           ADD 1 TO WS-TBL-COUNT.
023900           SET WS-TX-IDX TO WS-TBL-COUNT.
024000           MOVE IN-ID            TO WT-ID (WS-TX-IDX).
024100           MOVE IN-DATE          TO WT-DATE (WS-TX-IDX).
024200           MOVE IN-AMOUNT        TO WT-AMOUNT (WS-TX-IDX).
024300           MOVE IN-DESCRIPTION   TO WT-DESCRIPTION (WS-TX-IDX).
024400           MOVE IN-ACCOUNT-TYPE  TO WT-ACCOUNT-TYPE (WS-TX-IDX).
024500           MOVE IN-SOURCE        TO WT-SOURCE (WS-TX-IDX).
024600           MOVE IN-CATEGORY      TO WT-CATEGORY (WS-TX-IDX).
024700           MOVE IN-SUBCATEGORY   TO WT-SUBCATEGORY (WS-TX-IDX).
024800           MOVE IN-REC-FLAG      TO WT-REC-FLAG (WS-TX-IDX).
024900           MOVE IN-XFER-FLAG     TO WT-XFER-FLAG (WS-TX-IDX).
025000           MOVE IN-INC-FLAG      TO WT-INC-FLAG (WS-TX-IDX).
025100           MOVE IN-REIMB-FLAG    TO WT-REIMB-FLAG (WS-TX-IDX).
025200           MOVE IN-IGN-FLAG      TO WT-IGN-FLAG (WS-TX-IDX).
025300           MOVE IN-META-SERVICE  TO WT-META-SERVICE (WS-TX-IDX).
025400           MOVE IN-META-COMPANY  TO WT-META-COMPANY (WS-TX-IDX).
025500           MOVE 'Y'              TO WT-KEEP-FLAG (WS-TX-IDX).
025600           READ TRX-CLEAN INTO WS-INBOUND-RECORD
025700               AT END MOVE 'Y' TO WS-EOF-SW.
025800       0110-EXIT.
025900           EXIT.
026000
026100      *****************************************************************
026200      *   PASS 2 - EXACT-MATCH DEDUP.  FOR EACH ROW, LOOK BACK AT      *
026300      *   EVERY EARLIER SURVIVING ROW FOR THE SAME DATE, AMOUNT TO     *
026400      *   THE PENNY, AND DESCRIPTION.  FIRST ONE SEEN WINS.            *
026500      *****************************************************************
026600       0200-DEDUP-PASS.
026700           MOVE 2 TO WS-I.
026800           PERFORM 0210-DEDUP-ONE-ROW THRU 0210-EXIT
026900               VARYING WS-I FROM 2 BY 1
027000               UNTIL WS-I > WS-TBL-COUNT.
027100       0200-EXIT.
027200           EXIT.
027300
027400       0210-DEDUP-ONE-ROW.
027500           SET WS-TX-IDX TO WS-I.
027600           IF WT-KEEP-THIS-ROW (WS-TX-IDX)
027700               MOVE WT-DATE (WS-TX-IDX) TO WS-CAND-DATE
027800               MOVE WT-AMOUNT (WS-TX-IDX) TO WS-CAND-AMOUNT
027900               MOVE WT-DESCRIPTION (WS-TX-IDX) TO WS-CAND-DESCRIPTION
028000               MOVE 'N' TO WS-DUP-FOUND-SW
028100               MOVE 1 TO WS-J
028200               PERFORM 0220-COMPARE-EARLIER-ROW THRU 0220-EXIT
028300                   VARYING WS-J FROM 1 BY 1
028400                   UNTIL WS-J >= WS-I OR WS-DUP-WAS-FOUND
028500               IF WS-DUP-WAS-FOUND
028600                   MOVE 'N' TO WT-KEEP-FLAG (WS-TX-IDX)
028700                   ADD 1 TO WS-DUP-DROPPED-CT
028800               END-IF
028900           END-IF.
029000       0210-EXIT.
029100           EXIT.
029200
029300      *           ONE EARLIER ROW AGAINST THE CANDIDATE'S KEY.
029400      *           SKIPS ROWS ALREADY DROPPED AS DUPLICATES SO A
029500      *           CHAIN OF THREE IDENTICAL ROWS ALL COLLAPSE TO
029600      *           THE FIRST ONE SEEN.
029700       0220-COMPARE-EARLIER-ROW.
029800           SET WS-TX-IDX TO WS-J.
029900           IF WT-KEEP-THIS-ROW (WS-TX-IDX)
030000               MOVE WT-DATE (WS-TX-IDX) TO WS-ROW-DATE
030100               MOVE WT-AMOUNT (WS-TX-IDX) TO WS-ROW-AMOUNT
030200               MOVE WT-DESCRIPTION (WS-TX-IDX) TO WS-ROW-DESCRIPTION
030300               IF WS-CAND-DATE = WS-ROW-DATE
030400                   AND WS-CAND-AMOUNT = WS-ROW-AMOUNT
030500                   AND WS-CAND-DESCRIPTION = WS-ROW-DESCRIPTION
030600                   MOVE 'Y' TO WS-DUP-FOUND-SW
030700               END-IF
030800           END-IF.
030900       0220-EXIT.
031000           EXIT.
031100
031200      *****************************************************************
031300      *   PASS 3 - TRANSFER MATCH.  SAME DATE, AMOUNTS NET TO UNDER A  *
031400      *   PENNY, DIFFERENT ACCOUNT TYPES.  BOTH SIDES ARE FLAGGED -    *
031500      *   NEITHER ROW IS DROPPED.                                      *
031600      *****************************************************************
031700       0300-TRANSFER-PASS.
031800           MOVE 1 TO WS-I.
031900           PERFORM 0310-XFER-OUTER-ROW THRU 0310-EXIT
032000               VARYING WS-I FROM 1 BY 1
032100               UNTIL WS-I > WS-TBL-COUNT.
032200       0300-EXIT.
032300           EXIT.
032400
032500      *           A CANDIDATE OUTER ROW.  ONLY DROPPED ROWS AND
032600      *           ROWS ALREADY MATCHED TO A TRANSFER PARTNER ARE
032700      *           SKIPPED - A ROW CAN ONLY BE ONE SIDE OF ONE PAIR.
032800      *           THE INNER LOOP ONLY LOOKS FORWARD (WS-J STARTS
032900      *           AT WS-I + 1) SINCE A PAIR FOUND ON AN EARLIER
033000      *           OUTER ROW WOULD ALREADY HAVE FLAGGED BOTH SIDES.
033100       0310-XFER-OUTER-ROW.
033200           SET WS-TX-IDX TO WS-I.
033300           IF WT-KEEP-THIS-ROW (WS-TX-IDX)
033400               AND WT-XFER-FLAG (WS-TX-IDX) = 'N'
033500               COMPUTE WS-J = WS-I + 1
033600               PERFORM 0320-XFER-INNER-ROW THRU 0320-EXIT
033700                   VARYING WS-J FROM WS-J BY 1
033800                   UNTIL WS-J > WS-TBL-COUNT
033900           END-IF.
034000       0310-EXIT.
034100           EXIT.
034200
034300      *           CANDIDATE ROW WS-I AGAINST ONE LATER ROW WS-J -
034400      *           SAME DATE, DIFFERENT ACCOUNT TYPE, NET UNDER A
034500      *           PENNY.  ABSOLUTE VALUE OF THE NET IS COMPUTED
034600      *           BY HAND SINCE INTRINSIC FUNCTIONS ARE NOT USED
034700      *           ON THIS SYSTEM.
034800       0320-XFER-INNER-ROW.
034900           SET WS-XFER-IDX TO WS-J.
035000           IF WT-KEEP-THIS-ROW (WS-J)
035100               AND WT-XFER-FLAG (WS-J) = 'N'
035200               AND WT-DATE (WS-I) = WT-DATE (WS-J)
035300               AND WT-ACCOUNT-TYPE (WS-I) NOT = WT-ACCOUNT-TYPE (WS-J)
035400               COMPUTE WS-NET-AMOUNT =
035500                   WT-AMOUNT (WS-I) + WT-AMOUNT (WS-J)
035600               IF WS-NET-AMOUNT < 0
035700                   COMPUTE WS-NET-AMOUNT-ABS = 0 - WS-NET-AMOUNT
035800               ELSE
035900                   MOVE WS-NET-AMOUNT TO WS-NET-AMOUNT-ABS
036000               END-IF
036100               IF WS-NET-AMOUNT-ABS < 0.01
036200                   MOVE 'Y' TO WT-XFER-FLAG (WS-I)
036300                   MOVE 'Y' TO WT-XFER-FLAG (WS-J)
036400                   ADD 2 TO WS-XFER-FLAGGED-CT
036500               END-IF
036600           END-IF.
036700       0320-EXIT.
036800           EXIT.
036900
037000      *****************************************************************
037100      *   WRITE EVERY SURVIVING ROW FORWARD TO TRX-DEDUP.              *
037200      *****************************************************************
037300       0400-WRITE-SURVIVORS.
037400           MOVE 1 TO WS-I.
037500           PERFORM 0410-WRITE-ONE-SURVIVOR THRU 0410-EXIT
037600               VARYING WS-I FROM 1 BY 1
037700               UNTIL WS-I > WS-TBL-COUNT.
037800       0400-EXIT.
037900           EXIT.
038000
038100      *           RESTATES THE ROW BACK INTO WS-INBOUND-RECORD'S
038200      *           170-BYTE SHAPE FIELD BY FIELD - THE XFER FLAG
038300      *           MAY HAVE CHANGED SINCE THE ROW WAS LOADED, SO
038400      *           THE CURRENT TABLE VALUE IS USED, NOT THE ORIGINAL.
038500       0410-WRITE-ONE-SURVIVOR.
038600           SET WS-TX-IDX TO WS-I.
038700           IF WT-KEEP-THIS-ROW (WS-TX-IDX)
038800               MOVE SPACES TO TRM-DEDUP-RECORD
038900               MOVE WT-ID (WS-TX-IDX)          TO IN-ID
039000               MOVE WT-DATE (WS-TX-IDX)        TO IN-DATE
039100               MOVE WT-AMOUNT (WS-TX-IDX)      TO IN-AMOUNT
039200               MOVE WT-DESCRIPTION (WS-TX-IDX) TO IN-DESCRIPTION
039300               MOVE WT-ACCOUNT-TYPE (WS-TX-IDX) TO IN-ACCOUNT-TYPE
039400               MOVE WT-SOURCE (WS-TX-IDX)      TO IN-SOURCE
039500               MOVE WT-CATEGORY (WS-TX-IDX)    TO IN-CATEGORY
039600               MOVE WT-SUBCATEGORY (WS-TX-IDX) TO IN-SUBCATEGORY
039700               MOVE WT-REC-FLAG (WS-TX-IDX)    TO IN-REC-FLAG
039800               MOVE WT-XFER-FLAG (WS-TX-IDX)   TO IN-XFER-FLAG
039900               MOVE WT-INC-FLAG (WS-TX-IDX)    TO IN-INC-FLAG
040000               MOVE WT-REIMB-FLAG (WS-TX-IDX)  TO IN-REIMB-FLAG
040100               MOVE WT-IGN-FLAG (WS-TX-IDX)    TO IN-IGN-FLAG
040200               MOVE WT-META-SERVICE (WS-TX-IDX) TO IN-META-SERVICE
040300               MOVE WT-META-COMPANY (WS-TX-IDX) TO IN-META-COMPANY
040400               MOVE WS-INBOUND-RECORD TO TRM-DEDUP-RECORD
040500               WRITE TRM-DEDUP-RECORD
040600               ADD 1 TO WS-WRITTEN-CT
040700           END-IF.
040800       0410-EXIT.
040900           EXIT.
041000
041100      *****************************************************************
041200      *   FOUR DEDUP-STAGE STATISTICS ROWS - READ, DUPLICATES         *
041300      *   DROPPED, TRANSFER ROWS FLAGGED (COUNTS BOTH SIDES OF A      *
041400      *   PAIR), AND THE FINAL SURVIVOR COUNT WRITTEN FORWARD.         *
041500      *****************************************************************
041600       0900-WRITE-CONTROL-STATS.
041700           MOVE 'DEDUP' TO CST-STAGE-CD.
041800           MOVE SPACES TO CST-SOURCE-CD.
041900           MOVE 'READ' TO CST-STAT-NAME.
042000           MOVE WS-READ-CT TO CST-STAT-COUNT.
042100           WRITE CST-CONTROL-RECORD.
042200           MOVE 'DUPLICATES-DROPPED' TO CST-STAT-NAME.
042300           MOVE WS-DUP-DROPPED-CT TO CST-STAT-COUNT.
042400           WRITE CST-CONTROL-RECORD.
042500           MOVE 'TRANSFERS-FLAGGED' TO CST-STAT-NAME.
042600           MOVE WS-XFER-FLAGGED-CT TO CST-STAT-COUNT.
042700           WRITE CST-CONTROL-RECORD.
042800           MOVE 'WRITTEN' TO CST-STAT-NAME.
042900           MOVE WS-WRITTEN-CT TO CST-STAT-COUNT.
043000           WRITE CST-CONTROL-RECORD.
043100       0900-EXIT.
043200           EXIT.
