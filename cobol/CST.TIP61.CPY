000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. CST-CONTROL-STATS-LAYOUT.
000300       AUTHOR. M SUAREZ.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 04/19/2011.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    CST.TIP61  -  NIGHTLY RUN CONTROL-STATISTICS LAYOUT        *
001100      *                                                               *
001200      *    THIS MEMBER IS NEW WITH THE NIGHTLY ENRICHMENT PROJECT     *
001300      *    (REQUEST 7702).  NONE OF THE OLDER FEEDS CARRIED RUN       *
001400      *    CONTROL TOTALS FORWARD FROM STEP TO STEP, SO EACH STEP     *
001500      *    OF THE TRANSACTION RUN (TRX.R00901 THROUGH TRX.R00906)     *
001600      *    WRITES ONE OF THESE RECORDS PER STATISTIC IT OWNS TO THE   *
001700      *    CST-STATS FILE.  TRX.R00907 READS THE WHOLE FILE AND       *
001800      *    BUILDS THE PRINTED RUN SUMMARY FROM IT - SEE RPT.R00857.   *
001900      *****************************************************************
002000      *                     CHANGE LOG
002100      *****************************************************************
002200      * 04/19/11  MTS   ORIGINAL LAYOUT - NIGHTLY ENRICHMENT      RQ07702 
002300      *                PROJECT, REQUEST 7702.
002400      * 06/02/11  MTS   WIDENED CST-STAT-COUNT TO S9(9) - CHASE   CHG06021
002500      *                CARD VOLUME EXCEEDED S9(7) ON THE HOLIDAY
002600      *                RUN.
002700      * 09/15/13  DWK   ADDED CST-STAT-AMOUNT FOR THE             CHG09151
002800      *                NET/INCOME/EXPENSE LINES ON THE SUMMARY
002900      *                REPORT.
003000      * 01/11/23  TCM   906-TRANS-LOAD NOW ACTUALLY WRITES
003100      *                CST-STAT-AMOUNT FOR THE APPENDED-ROW INCOME
003200      *                AND EXPENSE TOTALS - THE FIELD SAT UNUSED
003300      *                SINCE THE 2013 CHANGE ABOVE UNTIL 907-TRANS-
003400      *                RPT WAS CHANGED TO PICK IT UP OFF THE
003500      *                CONTROL FILE INSTEAD OF RE-READING THE WHOLE
003600      *                MASTER - REQUEST 10502.
003700      *****************************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT CST-STATS ASSIGN TO CSTSTATS
004700               ORGANIZATION IS LINE SEQUENTIAL
004800               FILE STATUS IS CST-FILE-STATUS.
004900
005000       DATA DIVISION.
005100       FILE SECTION.
005200       FD  CST-STATS
005300           LABEL RECORDS ARE STANDARD.
005400       01  CST-CONTROL-RECORD.
005500      *       WHICH OF THE SIX NIGHTLY STEPS WROTE THIS ROW - SEE
005600      *       THE 88-LEVELS BELOW FOR THE VALID VALUES.
005700           05  CST-STAGE-CD                    PIC X(10).
005800               88  CST-STAGE-EXTRACT               VALUE 'EXTRACT'.
005900               88  CST-STAGE-CLEAN                 VALUE 'CLEAN'.
006000               88  CST-STAGE-DEDUP                 VALUE 'DEDUP'.
006100               88  CST-STAGE-CATEGORIZE            VALUE 'CATEGORIZE'.
006200               88  CST-STAGE-ENRICH                VALUE 'ENRICH'.
006300               88  CST-STAGE-LOAD                  VALUE 'LOAD'.
006400      *       SOURCE-ALL (SPACES) IS USED FOR STATS THAT ARE NOT
006500      *       BANK-SPECIFIC, SUCH AS THE LOAD-STAGE APPENDED-ROW
006600      *       TOTALS.
006700           05  CST-SOURCE-CD                   PIC X(12).
006800               88  CST-SOURCE-CHASE                VALUE 'CHASE'.
006900               88  CST-SOURCE-WELLSFARGO           VALUE 'WELLSFARGO'.
007000               88  CST-SOURCE-ALL                  VALUE SPACES.
007100      *       A SHORT MNEMONIC NAME FOR THE STATISTIC - 907-TRANS-
007200      *       RPT EVALUATES ON THIS TO ROUTE THE ROW TO THE RIGHT
007300      *       ACCUMULATOR.
007400           05  CST-STAT-NAME                   PIC X(20).
007500      *       USED FOR ROW-COUNT STATISTICS (READ COUNTS, REJECT
007600      *       COUNTS, AND SO ON).
007700           05  CST-STAT-COUNT                  PIC S9(9) COMP-3.
007800      *       USED FOR DOLLAR-AMOUNT STATISTICS - SEE THE 2023
007900      *       CHANGE-LOG ENTRY ABOVE.
008000           05  CST-STAT-AMOUNT                 PIC S9(9)V99.
008100           05  FILLER                          PIC X(02).
008200      *   LETS A PROGRAM BUILD/COMPARE THE STAGE+SOURCE+NAME KEY
008300      *   PORTION OF THE RECORD IN ONE MOVE INSTEAD OF THREE.
008400       01  CST-KEY-VIEW REDEFINES CST-CONTROL-RECORD.
008500           05  CST-COMBINED-KEY                PIC X(42).
008600           05  FILLER                          PIC X(18).
008700       01  CST-COUNT-VIEW REDEFINES CST-CONTROL-RECORD.
008800           05  FILLER                          PIC X(42).
008900           05  CST-COUNT-DISPLAY               PIC S9(9) COMP-3.
009000           05  FILLER                          PIC X(13).
009100       01  CST-AMOUNT-VIEW REDEFINES CST-CONTROL-RECORD.
009200           05  FILLER                          PIC X(47).
009300           05  CST-AMOUNT-DISPLAY              PIC S9(9)V99.
009400           05  FILLER                          PIC X(02).
009500
009600       WORKING-STORAGE SECTION.
009700       01  CST-FILE-STATUS                     PIC X(02).
009800       01  CST-RECORD-LENGTH                   PIC S9(4) COMP VALUE +60.
009900
010000       PROCEDURE DIVISION.
010100       0000-STUB.
010200           STOP RUN.
