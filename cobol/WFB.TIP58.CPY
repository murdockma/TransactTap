000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. WFB-WELLS-FARGO-LAYOUT.
000300       AUTHOR. D SANTIAGO.
000400       INSTALLATION. RETAIL SYSTEMS - HOUSEHOLD FINANCE.
000500       DATE-WRITTEN. 05/14/1994.
000600       DATE-COMPILED.
000700       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      *    WFB.TIP58  -  WELLS FARGO EXTRACT LAYOUT                   *
001100      *                                                               *
001200      *    THIS MEMBER DESCRIBES THE FIXED-FORMAT RECORD RECEIVED     *
001300      *    FROM THE WELLS FARGO NIGHTLY DOWNLOAD.  THE FEED CARRIES   *
001400      *    TWO UNUSED FILLER COLUMNS BETWEEN THE AMOUNT AND THE       *
001500      *    DESCRIPTION - WELLS FARGO HAS NEVER DOCUMENTED THEIR       *
001600      *    CONTENTS AND THE BANK'S OWN SUPPORT DESK COULD NOT SAY     *
001700      *    WHAT THEY WERE FOR AS OF THE ORIGINAL BUILD.               *
001800      *****************************************************************
001900      *                     CHANGE LOG
002000      *****************************************************************
002100      * 05/14/94  DS    ORIGINAL LAYOUT - WELLS FARGO FEED.       CHG05149
002200      * 02/02/95  RTM   CONFIRMED WFB-FILLER-1/2 UNUSED PER WF    CHG02029
002300      *                SUPPORT.
002400      * 11/30/98  KP    YEAR 2000 REVIEW - DATE FIELD ALREADY     CHG11309
002500      *                4-DIGIT CENTURY, NO CHANGE REQUIRED.
002600      *                REQUEST Y2K-0231.
002700      * 06/04/99  KP    ADDED WFB-SOURCE-CD FOR MULTI-BANK        CHG06049
002800      *                ROLLOUT.
002900      * 04/19/11  MTS   REVIEWED FOR NIGHTLY ENRICHMENT PROJECT - RQ07702
003000      *                RQ 7702.
003100      * 01/11/23  TCM   REMOVED WFB-ACK-FILTER-CD - THE FIELD WAS
003200      *                NEVER POPULATED BY THE WELLS FARGO FEED AND
003300      *                901-TRANS-EXTRACT HAS ALWAYS FILTERED THE
003400      *                PAYMENT-ACK ROWS BY TESTING WFB-DESCRIPTION,
003500      *                NOT THIS BYTE.  FILLER WIDENED TO ABSORB THE
003600      *                RECLAIMED POSITION - REQUEST 10502.
003700      *****************************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT WELLS-FARGO-IN ASSIGN TO WFARGOIN
004700               ORGANIZATION IS LINE SEQUENTIAL
004800               FILE STATUS IS WFB-FILE-STATUS.
004900
005000       DATA DIVISION.
005100       FILE SECTION.
005200       FD  WELLS-FARGO-IN
005300           LABEL RECORDS ARE STANDARD.
005400       01  WFB-WELLS-FARGO-RECORD.
005500           05  WFB-DATE                        PIC 9(08).
005600           05  WFB-AMOUNT                      PIC S9(7)V99.
005700      *       SEE HEADER NOTE - CONTENTS NEVER DETERMINED, NEVER
005800      *       REFERENCED BY ANY PROGRAM.
005900           05  WFB-FILLER-1                    PIC X(10).
006000           05  WFB-FILLER-2                    PIC X(10).
006100           05  WFB-DESCRIPTION                 PIC X(40).
006200           05  WFB-SOURCE-CD                   PIC X(02) VALUE 'WF'.
006300           05  FILLER                          PIC X(10).
006400      *   EXPOSES THE DATE PARTS SEPARATELY - SAME PATTERN AS THE
006500      *   OTHER TWO FEED COPYBOOKS.
006600       01  WFB-DATE-BRK REDEFINES WFB-WELLS-FARGO-RECORD.
006700           05  WFB-DATE-YYYY                   PIC 9(04).
006800           05  WFB-DATE-MM                     PIC 9(02).
006900           05  WFB-DATE-DD                     PIC 9(02).
007000           05  FILLER                          PIC X(81).
007100      *   LETS 901-TRANS-EXTRACT TEST THE SIGN OF THE AMOUNT
007200      *   WITHOUT RELYING ON A TRAN-TYPE CODE - WELLS FARGO DOES
007300      *   NOT SEND ONE.
007400       01  WFB-AMOUNT-BRK REDEFINES WFB-WELLS-FARGO-RECORD.
007500           05  FILLER                          PIC X(08).
007600           05  WFB-AMOUNT-SIGN-TST             PIC S9(7)V99.
007700           05  FILLER                          PIC X(72).
007800
007900       WORKING-STORAGE SECTION.
008000      *   SHARED FILE-STATUS AND RECORD-LENGTH DEFINITIONS FOR
008100      *   EVERY PROGRAM THAT COPIES THIS LAYOUT.
008200       01  WFB-FILE-STATUS                     PIC X(02).
008300       01  WFB-RECORD-LENGTH                   PIC S9(4) COMP VALUE +89.
008400
008500       PROCEDURE DIVISION.
008600      *   COPYBOOK-ONLY MEMBER - STUB EXISTS FOR A STANDALONE
008700      *   SYNTAX CHECK ONLY, NEVER CALLED.
008800       0000-STUB.
008900           STOP RUN.
